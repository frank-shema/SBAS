000100****************************************************************  00010000
000200* PROGRAM:  SBINVPS                                    ORIGINAL * 00020000
000300*           JON SAYLES - COBOL DEVELOPMENT CENTER               * 00030000
000400****************************************************************  00040000
000500*                                                                 00050000
000600* MATCHES A SORTED FILE OF INVOICE STATUS CHANGE/DELETE REQUESTS  00060000
000700* AGAINST THE INVOICE MASTER (INVOICE-FILE), SUMMING EACH         00070000
000800* INVOICE'S LINE ITEMS OFF INVOICE-ITEM-FILE AS IT GOES.  WHEN    00080000
000900* A REQUEST MOVES AN INVOICE TO PAID STATUS FOR THE FIRST TIME    00090000
001000* THE ITEM TOTAL IS POSTED AS ONE INCOME TRANSACTION AGAINST      00100000
001100* THE INVOICE'S ACCOUNT AND THE ACCOUNT BALANCE IS UPDATED.       00110000
001200* EVERY INVOICE IS COPIED THROUGH TO INVOICE-FILE-OUT WHETHER     00120000
001300* OR NOT IT HAD A REQUEST WAITING FOR IT - EXCEPT ONE HONORED     00130000
001400* FOR DELETION, WHICH IS DROPPED FROM THE OUTPUT MASTER.          00140000
001500*                                                                 00150000
001600* A DELETE REQUEST (RQ-ACTION = 'D') IS ONLY HONORED WHILE THE    00160000
001700* INVOICE IS STILL DRAFT-STATUS - SENT/PAID/OVERDUE INVOICES      00170000
001800* CANNOT BE DELETED AND THE REQUEST IS REPORTED AS REJECTED.      00180000
001900*                                                                 00190000
002000* BOTH INVOICE-FILE AND INVOICE-ITEM-FILE MUST ARRIVE SORTED      00200000
002100* ASCENDING BY THEIR ID - THIS PROGRAM DOES NOT SORT THEM.        00210000
002200* SEE SBTEXP FOR THE SHOP'S SORT-BASED EXTRACT IDIOM IF A         00220000
002300* RESEQUENCE IS EVER NEEDED HERE.                                 00230000
002400****************************************************************  00240000
002500*                                                                 00250000
002600* CHANGE LOG                                                      00260000
002700*                                                                 00270000
002800*   73-01  JS  890610  ORIGINAL PROGRAM - MODELED ON THE OLD      00280000
002900*                      CLAIM COST ACCUMULATOR (CALCCOST)          00290000
003000*   73-02  JS  891130  ADDED THE PRIOR-STATUS GUARD - PAID TO     00300000
003100*                      PAID REQUESTS WERE DOUBLE-POSTING          00310000
003200*   73-03  RGK 940822  RETROFIT SBINVH TO THE :TAG: FORM AND      00320000
003300*                      SWITCHED INVOICE-FILE-OUT TO COPY IT       00330000
003400*                      INSTEAD OF HAND-CARRYING THE FIELD LIST    00340000
003500*   73-04  JS  951103  INVOICE-ITEM-FILE SCAN NOW SKIPS ORPHAN    00350000
003600*                      ITEM GROUPS (NO MATCHING HEADER) INSTEAD   00360000
003700*                      OF ABENDING - REQ# INV-0087                00370000
003800*   73-05  MPT 990112  Y2K - DUE DATE FIELDS NOW CCYYMMDD - SEE   00380000
003900*                      PROJECT LOG Y2K-014                        00390000
004000*   73-06  CL  010305  ACCOUNT-FILE REWRITE NOW CHECKED FOR       00400000
004100*                      NON-ZERO FILE STATUS LIKE THE REST OF      00410000
004200*                      THE LEDGER SUITE                           00420000
004300*   73-07  KT  030714  ADDED RQ-ACTION SO STATUS-REQUEST-FILE     00430000
004400*                      CAN CARRY A DELETE REQUEST - HONORED ONLY  00440000
004500*                      ON DRAFT INVOICES, ALL OTHERS REJECTED     00450000
004600*                      AND REPORTED - REQ# INV-0142               00460000
004700*   73-08  KT  030728  500-WRITE-INVOICE-OUT WAS MOVING SPACES    00470000
004800*                      TO IVO-RECORD AFTER IVO-STATUS HAD ALREADY 00480000
004900*                      BEEN SET IN 100-PROCESS-ONE-INVOICE, SO    00490000
005000*                      EVERY OUTPUT INVOICE WENT OUT WITH A BLANK 00500000
005100*                      STATUS AND THE STATUS-TRANSITION RULE HAD  00510000
005200*                      NO EFFECT.  NEW STATUS NOW HELD IN WS-OUT- 00520000
005300*                      STATUS AND MOVED TO IVO-STATUS INSIDE 500 -00530000
005400*                      REQ# INV-0150                              00540000
005500****************************************************************  00550000
005600 IDENTIFICATION DIVISION.                                         00560000
005700 PROGRAM-ID. SBINVPS.                                             00570000
005800 AUTHOR. JON SAYLES.                                              00580000
005900 INSTALLATION. COBOL DEVELOPMENT CENTER.                          00590000
006000 DATE-WRITTEN. 06/10/89.                                          00600000
006100 DATE-COMPILED.                                                   00610000
006200 SECURITY.  COMPANY CONFIDENTIAL - LEDGER SYSTEM PRODUCTION.      00620000
006300****************************************************************  00630000
006400 ENVIRONMENT DIVISION.                                            00640000
006500 CONFIGURATION SECTION.                                           00650000
006600 SOURCE-COMPUTER. IBM-370.                                        00660000
006700 OBJECT-COMPUTER. IBM-370.                                        00670000
006800 SPECIAL-NAMES.                                                   00680000
006900     C01 IS TOP-OF-FORM.                                          00690000
007000 INPUT-OUTPUT SECTION.                                            00700000
007100 FILE-CONTROL.                                                    00710000
007200                                                                  00720000
007300     SELECT STATUS-REQUEST-FILE ASSIGN TO INVSTREQ                00730000
007400         ACCESS IS SEQUENTIAL                                     00740000
007500         FILE STATUS IS WS-REQUEST-STATUS.                        00750000
007600                                                                  00760000
007700     SELECT INVOICE-FILE ASSIGN TO INVCFILE                       00770000
007800         ACCESS IS SEQUENTIAL                                     00780000
007900         FILE STATUS IS WS-INVCFILE-STATUS.                       00790000
008000                                                                  00800000
008100     SELECT INVOICE-FILE-OUT ASSIGN TO INVCOUT                    00810000
008200         ACCESS IS SEQUENTIAL                                     00820000
008300         FILE STATUS IS WS-INVCOUT-STATUS.                        00830000
008400                                                                  00840000
008500     SELECT INVOICE-ITEM-FILE ASSIGN TO INVITEM                   00850000
008600         ACCESS IS SEQUENTIAL                                     00860000
008700         FILE STATUS IS WS-ITEMFILE-STATUS.                       00870000
008800                                                                  00880000
008900     SELECT ACCOUNT-FILE ASSIGN TO ACCTMSTR                       00890000
009000         ORGANIZATION IS RELATIVE                                 00900000
009100         ACCESS IS RANDOM                                         00910000
009200         RELATIVE KEY IS WS-ACCT-REL-KEY                          00920000
009300         FILE STATUS IS WS-ACCTFILE-STATUS.                       00930000
009400                                                                  00940000
009500     SELECT TRANSACTION-FILE ASSIGN TO TRANFILE                   00950000
009600         ACCESS IS SEQUENTIAL                                     00960000
009700         FILE STATUS IS WS-TRANFILE-STATUS.                       00970000
009800                                                                  00980000
009900     SELECT REPORT-FILE ASSIGN TO INVRPT                          00990000
010000         ACCESS IS SEQUENTIAL                                     01000000
010100         FILE STATUS IS WS-REPORT-STATUS.                         01010000
010200****************************************************************  01020000
010300 DATA DIVISION.                                                   01030000
010400 FILE SECTION.                                                    01040000
010500                                                                  01050000
010600 FD  STATUS-REQUEST-FILE                                          01060000
010700     RECORDING MODE IS F.                                         01070000
010800 01  STATUS-REQUEST-RECORD.                                       01080000
010900     05  RQ-INV-ID                   PIC 9(09).                   01090000
011000     05  RQ-ACTION                   PIC X(01).                   01100000
011100         88  RQ-ACTION-STATUS-CHANGE     VALUE 'S'.               01110000
011200         88  RQ-ACTION-DELETE            VALUE 'D'.               01120000
011300     05  RQ-NEW-STATUS               PIC X(01).                   01130000
011400     05  FILLER                      PIC X(69).                   01140000
011500                                                                  01150000
011600 FD  INVOICE-FILE                                                 01160000
011700     RECORDING MODE IS F.                                         01170000
011800 COPY SBINVH REPLACING ==:TAG:== BY ==INV==.                      01180000
011900                                                                  01190000
012000 FD  INVOICE-FILE-OUT                                             01200000
012100     RECORDING MODE IS F.                                         01210000
012200 COPY SBINVH REPLACING ==:TAG:== BY ==IVO==.                      01220000
012300                                                                  01230000
012400 FD  INVOICE-ITEM-FILE                                            01240000
012500     RECORDING MODE IS F.                                         01250000
012600 COPY SBINVI.                                                     01260000
012700                                                                  01270000
012800 FD  ACCOUNT-FILE                                                 01280000
012900     RECORDING MODE IS F.                                         01290000
013000 COPY SBACCT.                                                     01300000
013100                                                                  01310000
013200 FD  TRANSACTION-FILE                                             01320000
013300     RECORDING MODE IS F.                                         01330000
013400 COPY SBTRAN.                                                     01340000
013500                                                                  01350000
013600 FD  REPORT-FILE                                                  01360000
013700     RECORDING MODE IS F.                                         01370000
013800 01  REPORT-RECORD                  PIC X(132).                   01380000
013900****************************************************************  01390000
014000 WORKING-STORAGE SECTION.                                         01400000
014100****************************************************************  01410000
014200 COPY SBWORK.                                                     01420000
014300*                                                                 01430000
014400 01  WS-FIELDS.                                                   01440000
014500     05  WS-REQUEST-STATUS       PIC X(2)  VALUE SPACES.          01450000
014600     05  WS-INVCFILE-STATUS      PIC X(2)  VALUE SPACES.          01460000
014700     05  WS-INVCOUT-STATUS       PIC X(2)  VALUE SPACES.          01470000
014800     05  WS-ITEMFILE-STATUS      PIC X(2)  VALUE SPACES.          01480000
014900     05  WS-ACCTFILE-STATUS      PIC X(2)  VALUE SPACES.          01490000
015000     05  WS-TRANFILE-STATUS      PIC X(2)  VALUE SPACES.          01500000
015100     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.          01510000
015200     05  WS-REQUEST-EOF          PIC X     VALUE 'N'.             01520000
015300     05  WS-INVOICE-EOF          PIC X     VALUE 'N'.             01530000
015400     05  WS-ITEM-EOF             PIC X     VALUE 'N'.             01540000
015500     05  WS-HAS-REQUEST          PIC X     VALUE 'N'.             01550000
015600     05  WS-SKIP-WRITE           PIC X     VALUE 'N'.             01560000
015700     05  WS-NEW-STATUS           PIC X(01) VALUE SPACES.          01570000
015800     05  WS-OUT-STATUS           PIC X(01) VALUE SPACES.          01580000
015900     05  WS-REQUEST-ACTION       PIC X(01) VALUE SPACES.          01590000
016000         88  WS-ACTION-STATUS-CHANGE  VALUE 'S'.                  01600000
016100         88  WS-ACTION-DELETE         VALUE 'D'.                  01610000
016200     05  WS-ACCT-REL-KEY         PIC 9(09) COMP  VALUE 0.         01620000
016300     05  WS-NEXT-TXN-ID          PIC 9(09) COMP-3 VALUE 0.        01630000
016400*                                                                 01640000
016500 01  WS-CONTROL-CARD.                                             01650000
016600     05  CC-START-TXN-ID         PIC 9(09).                       01660000
016700     05  FILLER                  PIC X(71).                       01670000
016800*                                                                 01680000
016900 01  WS-ITEM-ACCUM.                                               01690000
017000     05  WS-ITEM-TOTAL           PIC S9(09)V99 COMP-3 VALUE 0.    01700000
017100     05  WS-LINE-AMOUNT          PIC S9(09)V99 COMP-3 VALUE 0.    01710000
017200*                                                                 01720000
017300 01  REPORT-TOTALS.                                               01730000
017400     05  NUM-INVOICES-READ       PIC S9(9) COMP-3  VALUE +0.      01740000
017500     05  NUM-INVOICES-PAID       PIC S9(9) COMP-3  VALUE +0.      01750000
017600     05  NUM-INVOICES-DELETED    PIC S9(9) COMP-3  VALUE +0.      01760000
017700     05  NUM-DELETES-REJECTED    PIC S9(9) COMP-3  VALUE +0.      01770000
017800*                                                                 01780000
017900 01  RPT-HEADER1.                                                 01790000
018000     05  FILLER   PIC X(40)                                       01800000
018100              VALUE 'INVOICE PAYMENT POSTING REPORT    DATE: '.   01810000
018200     05  RPT-MM                 PIC 99.                           01820000
018300     05  FILLER                 PIC X     VALUE '/'.              01830000
018400     05  RPT-DD                 PIC 99.                           01840000
018500     05  FILLER                 PIC X     VALUE '/'.              01850000
018600     05  RPT-CCYY               PIC 9999.                         01860000
018700     05  FILLER                 PIC X(61) VALUE SPACES.           01870000
018800 01  RPT-PAID-DETAIL.                                             01880000
018900     05  FILLER PIC X(10) VALUE 'INV PAID: '.                     01890000
019000     05  RPT-INV-ID             PIC 9(09).                        01900000
019100     05  FILLER PIC X(10) VALUE SPACES.                           01910000
019200     05  RPT-INV-TOTAL          PIC ZZZ,ZZZ,ZZ9.99.               01920000
019300     05  FILLER PIC X(78) VALUE SPACES.                           01930000
019400 01  RPT-STATS-DETAIL.                                            01940000
019500     05  FILLER PIC X(24) VALUE 'INVOICES READ:          '.       01950000
019600     05  RPT-NUM-READ           PIC ZZZ,ZZZ,ZZ9.                  01960000
019700     05  FILLER PIC X(10) VALUE SPACES.                           01970000
019800     05  FILLER PIC X(20) VALUE 'INVOICES PAID:      '.           01980000
019900     05  RPT-NUM-PAID           PIC ZZZ,ZZZ,ZZ9.                  01990000
020000     05  FILLER PIC X(50) VALUE SPACES.                           02000000
020100 01  RPT-STATS-DETAIL2.                                           02010000
020200     05  FILLER PIC X(24) VALUE 'INVOICES DELETED:       '.       02020000
020300     05  RPT-NUM-DELETED        PIC ZZZ,ZZZ,ZZ9.                  02030000
020400     05  FILLER PIC X(10) VALUE SPACES.                           02040000
020500     05  FILLER PIC X(20) VALUE 'DELETES REJECTED:   '.           02050000
020600     05  RPT-NUM-REJECTED       PIC ZZZ,ZZZ,ZZ9.                  02060000
020700     05  FILLER PIC X(50) VALUE SPACES.                           02070000
020800 01  RPT-DELETED-DETAIL.                                          02080000
020900     05  FILLER PIC X(10) VALUE 'INV DEL:  '.                     02090000
021000     05  RPT-DEL-INV-ID         PIC 9(09).                        02100000
021100     05  FILLER PIC X(113) VALUE SPACES.                          02110000
021200 01  RPT-REJECT-DETAIL.                                           02120000
021300     05  FILLER PIC X(10) VALUE 'INV REJ:  '.                     02130000
021400     05  RPT-REJ-INV-ID         PIC 9(09).                        02140000
021500     05  FILLER PIC X(20) VALUE ' NOT DRAFT - KEPT'.              02150000
021600     05  FILLER PIC X(93) VALUE SPACES.                           02160000
021700****************************************************************  02170000
021800 PROCEDURE DIVISION.                                              02180000
021900****************************************************************  02190000
022000                                                                  02200000
022100 000-MAIN.                                                        02210000
022200     ACCEPT SB-CURRENT-DATE FROM DATE YYYYMMDD.                   02220000
022300     ACCEPT SB-CURRENT-TIME FROM TIME.                            02230000
022400     ACCEPT WS-CONTROL-CARD FROM SYSIN.                           02240000
022500     MOVE CC-START-TXN-ID TO WS-NEXT-TXN-ID.                      02250000
022600                                                                  02260000
022700     PERFORM 700-OPEN-FILES.                                      02270000
022800     PERFORM 800-INIT-REPORT.                                     02280000
022900                                                                  02290000
023000     PERFORM 710-READ-REQUEST.                                    02300000
023100     PERFORM 720-READ-INVOICE.                                    02310000
023200     PERFORM 730-READ-ITEM.                                       02320000
023300                                                                  02330000
023400     PERFORM 100-PROCESS-ONE-INVOICE                              02340000
023500             UNTIL WS-INVOICE-EOF = 'Y'.                          02350000
023600                                                                  02360000
023700     PERFORM 850-REPORT-STATS.                                    02370000
023800     PERFORM 790-CLOSE-FILES.                                     02380000
023900                                                                  02390000
024000     GOBACK.                                                      02400000
024100                                                                  02410000
024200 100-PROCESS-ONE-INVOICE.                                         02420000
024300     ADD +1 TO NUM-INVOICES-READ.                                 02430000
024400     MOVE 0 TO WS-ITEM-TOTAL.                                     02440000
024500     MOVE 'N' TO WS-SKIP-WRITE.                                   02450000
024600     PERFORM 200-SUM-ITEMS-FOR-INVOICE.                           02460000
024700     PERFORM 300-CHECK-STATUS-REQUEST.                            02470000
024800                                                                  02480000
024900     IF WS-HAS-REQUEST = 'Y' AND WS-ACTION-DELETE                 02490000
025000         PERFORM 350-PROCESS-DELETE-REQUEST THRU 350-EXIT         02500000
025100         MOVE INV-STATUS TO WS-OUT-STATUS                         02510000
025200     ELSE                                                         02520000
025300         IF WS-HAS-REQUEST = 'Y'                                  02530000
025400             IF WS-NEW-STATUS = 'P' AND NOT INV-STATUS-PAID       02540000
025500                 PERFORM 400-POST-PAYMENT THRU 400-EXIT           02550000
025600             END-IF                                               02560000
025700             MOVE WS-NEW-STATUS TO WS-OUT-STATUS                  02570000
025800         ELSE                                                     02580000
025900             MOVE INV-STATUS TO WS-OUT-STATUS                     02590000
026000         END-IF                                                   02600000
026100     END-IF.                                                      02610000
026200                                                                  02620000
026300     IF WS-SKIP-WRITE NOT = 'Y'                                   02630000
026400         PERFORM 500-WRITE-INVOICE-OUT                            02640000
026500     END-IF.                                                      02650000
026600     PERFORM 720-READ-INVOICE.                                    02660000
026700                                                                  02670000
026800 200-SUM-ITEMS-FOR-INVOICE.                                       02680000
026900     PERFORM 210-CONSUME-ONE-ITEM                                 02690000
027000             UNTIL WS-ITEM-EOF = 'Y'                              02700000
027100             OR ITM-INV-ID NOT = INV-ID.                          02710000
027200                                                                  02720000
027300 210-CONSUME-ONE-ITEM.                                            02730000
027400     COMPUTE WS-LINE-AMOUNT ROUNDED =                             02740000
027500             ITM-QUANTITY * ITM-UNIT-PRICE.                       02750000
027600     ADD WS-LINE-AMOUNT TO WS-ITEM-TOTAL.                         02760000
027700     PERFORM 730-READ-ITEM.                                       02770000
027800                                                                  02780000
027900 300-CHECK-STATUS-REQUEST.                                        02790000
028000     MOVE 'N' TO WS-HAS-REQUEST.                                  02800000
028100     IF WS-REQUEST-EOF NOT = 'Y' AND RQ-INV-ID = INV-ID           02810000
028200         MOVE 'Y' TO WS-HAS-REQUEST                               02820000
028300         MOVE RQ-ACTION TO WS-REQUEST-ACTION                      02830000
028400         MOVE RQ-NEW-STATUS TO WS-NEW-STATUS                      02840000
028500         PERFORM 710-READ-REQUEST                                 02850000
028600     END-IF.                                                      02860000
028700                                                                  02870000
028800 350-PROCESS-DELETE-REQUEST.                                      02880000
028900*    DELETE IS ONLY HONORED WHILE THE INVOICE IS STILL DRAFT -    02890000
029000*    A SENT/PAID/OVERDUE INVOICE IS LEFT ON FILE AS-IS AND THE    02900000
029100*    REQUEST IS COUNTED AND REPORTED AS REJECTED - REQ# INV-0142. 02910000
029200     IF INV-STATUS-DRAFT                                          02920000
029300         ADD +1 TO NUM-INVOICES-DELETED                           02930000
029400         MOVE 'Y' TO WS-SKIP-WRITE                                02940000
029500         MOVE INV-ID TO RPT-DEL-INV-ID                            02950000
029600         WRITE REPORT-RECORD FROM RPT-DELETED-DETAIL              02960000
029700     ELSE                                                         02970000
029800         ADD +1 TO NUM-DELETES-REJECTED                           02980000
029900         MOVE INV-ID TO RPT-REJ-INV-ID                            02990000
030000         WRITE REPORT-RECORD FROM RPT-REJECT-DETAIL               03000000
030100     END-IF.                                                      03010000
030200 350-EXIT.                                                        03020000
030300     EXIT.                                                        03030000
030400                                                                  03040000
030500 400-POST-PAYMENT.                                                03050000
030600     ADD +1 TO NUM-INVOICES-PAID.                                 03060000
030700     ADD +1 TO WS-NEXT-TXN-ID.                                    03070000
030800     MOVE SPACES          TO TRANSACTION-RECORD.                  03080000
030900     MOVE WS-NEXT-TXN-ID  TO TXN-ID.                              03090000
031000     MOVE INV-ACCT-ID     TO TXN-ACCT-ID.                         03100000
031100     MOVE WS-ITEM-TOTAL   TO TXN-AMOUNT.                          03110000
031200     MOVE 'I'             TO TXN-TYPE.                            03120000
031300     MOVE 'Invoice Payment' TO TXN-CATEGORY.                      03130000
031400     MOVE SB-CURR-CCYY    TO TXN-DATE-CCYY.                       03140000
031500     MOVE SB-CURR-MM      TO TXN-DATE-MM.                         03150000
031600     MOVE SB-CURR-DD      TO TXN-DATE-DD.                         03160000
031700     MOVE SB-CURR-HH      TO TXN-TIME-HH.                         03170000
031800     MOVE SB-CURR-MI      TO TXN-TIME-MI.                         03180000
031900     MOVE SB-CURR-SS      TO TXN-TIME-SS.                         03190000
032000     STRING 'Payment for invoice ' DELIMITED BY SIZE              03200000
032100            INV-ID          DELIMITED BY SIZE                     03210000
032200            ' - '           DELIMITED BY SIZE                     03220000
032300            INV-CLIENT-NAME DELIMITED BY SIZE                     03230000
032400            INTO TXN-DESCRIPTION.                                 03240000
032500     WRITE TRANSACTION-RECORD.                                    03250000
032600                                                                  03260000
032700     MOVE INV-ACCT-ID TO WS-ACCT-REL-KEY.                         03270000
032800     READ ACCOUNT-FILE.                                           03280000
032900     IF WS-ACCTFILE-STATUS NOT = '00'                             03290000
033000         DISPLAY 'NO ACCOUNT FOUND FOR INVOICE '                  03300000
033100                 INV-ID ' ACCT-ID ' INV-ACCT-ID                   03310000
033200         GO TO 400-EXIT.                                          03320000
033300                                                                  03330000
033400     COMPUTE ACCT-BALANCE = ACCT-BALANCE + WS-ITEM-TOTAL.         03340000
033500     REWRITE ACCOUNT-RECORD.                                      03350000
033600     IF WS-ACCTFILE-STATUS NOT = '00'                             03360000
033700         DISPLAY 'ACCOUNT-FILE REWRITE ERROR ON INV '             03370000
033800                 INV-ID ' RC:' WS-ACCTFILE-STATUS                 03380000
033900     END-IF.                                                      03390000
034000                                                                  03400000
034100     MOVE INV-ID          TO RPT-INV-ID.                          03410000
034200     MOVE WS-ITEM-TOTAL   TO RPT-INV-TOTAL.                       03420000
034300     WRITE REPORT-RECORD FROM RPT-PAID-DETAIL.                    03430000
034400 400-EXIT.                                                        03440000
034500     EXIT.                                                        03450000
034600                                                                  03460000
034700 500-WRITE-INVOICE-OUT.                                           03470000
034800*    WS-OUT-STATUS CARRIES THE STATUS 100-PROCESS-ONE-INVOICE     03480000
034900*    ALREADY DECIDED ON (DRAFT/SENT/PAID/OVERDUE, INCLUDING THE   03490000
035000*    PAID TRANSITION GUARD) THROUGH THE MOVE SPACES BELOW - IVO-  03500000
035100*    STATUS WAS BEING SET ON THE OUTPUT RECORD BEFORE IT WAS      03510000
035200*    BLANKED OUT AND NEVER ACTUALLY REACHED THE OUTPUT FILE -     03520000
035300*    REQ# INV-0150.                                               03530000
035400     MOVE SPACES           TO IVO-RECORD.                         03540000
035500     MOVE INV-ID           TO IVO-ID.                             03550000
035600     MOVE INV-CLIENT-NAME  TO IVO-CLIENT-NAME.                    03560000
035700     MOVE INV-CLIENT-EMAIL TO IVO-CLIENT-EMAIL.                   03570000
035800     MOVE INV-DUE-DATE     TO IVO-DUE-DATE.                       03580000
035900     MOVE INV-ACCT-ID      TO IVO-ACCT-ID.                        03590000
036000     MOVE WS-OUT-STATUS    TO IVO-STATUS.                         03600000
036100     WRITE IVO-RECORD.                                            03610000
036200                                                                  03620000
036300 700-OPEN-FILES.                                                  03630000
036400     OPEN INPUT   STATUS-REQUEST-FILE                             03640000
036500                  INVOICE-FILE                                    03650000
036600                  INVOICE-ITEM-FILE                               03660000
036700          I-O     ACCOUNT-FILE                                    03670000
036800          EXTEND  TRANSACTION-FILE                                03680000
036900          OUTPUT  INVOICE-FILE-OUT                                03690000
037000                  REPORT-FILE.                                    03700000
037100     IF WS-INVCFILE-STATUS NOT = '00'                             03710000
037200       DISPLAY 'ERROR OPENING INVOICE-FILE. RC:'                  03720000
037300               WS-INVCFILE-STATUS                                 03730000
037400       MOVE 16 TO RETURN-CODE                                     03740000
037500       MOVE 'Y' TO WS-INVOICE-EOF                                 03750000
037600     END-IF.                                                      03760000
037700     IF WS-ITEMFILE-STATUS NOT = '00'                             03770000
037800       DISPLAY 'ERROR OPENING INVOICE-ITEM-FILE. RC:'             03780000
037900               WS-ITEMFILE-STATUS                                 03790000
038000       MOVE 16 TO RETURN-CODE                                     03800000
038100       MOVE 'Y' TO WS-INVOICE-EOF                                 03810000
038200     END-IF.                                                      03820000
038300     IF WS-ACCTFILE-STATUS NOT = '00'                             03830000
038400       DISPLAY 'ERROR OPENING ACCOUNT-FILE. RC:'                  03840000
038500               WS-ACCTFILE-STATUS                                 03850000
038600       MOVE 16 TO RETURN-CODE                                     03860000
038700       MOVE 'Y' TO WS-INVOICE-EOF                                 03870000
038800     END-IF.                                                      03880000
038900                                                                  03890000
039000 710-READ-REQUEST.                                                03900000
039100     READ STATUS-REQUEST-FILE                                     03910000
039200       AT END MOVE 'Y' TO WS-REQUEST-EOF.                         03920000
039300                                                                  03930000
039400 720-READ-INVOICE.                                                03940000
039500     READ INVOICE-FILE                                            03950000
039600       AT END MOVE 'Y' TO WS-INVOICE-EOF.                         03960000
039700                                                                  03970000
039800 730-READ-ITEM.                                                   03980000
039900     IF WS-ITEM-EOF NOT = 'Y'                                     03990000
040000         READ INVOICE-ITEM-FILE                                   04000000
040100           AT END MOVE 'Y' TO WS-ITEM-EOF                         04010000
040200     END-IF.                                                      04020000
040300                                                                  04030000
040400 790-CLOSE-FILES.                                                 04040000
040500     CLOSE STATUS-REQUEST-FILE.                                   04050000
040600     CLOSE INVOICE-FILE.                                          04060000
040700     CLOSE INVOICE-FILE-OUT.                                      04070000
040800     CLOSE INVOICE-ITEM-FILE.                                     04080000
040900     CLOSE ACCOUNT-FILE.                                          04090000
041000     CLOSE TRANSACTION-FILE.                                      04100000
041100     CLOSE REPORT-FILE.                                           04110000
041200                                                                  04120000
041300 800-INIT-REPORT.                                                 04130000
041400     MOVE SB-CURR-MM   TO RPT-MM.                                 04140000
041500     MOVE SB-CURR-DD   TO RPT-DD.                                 04150000
041600     MOVE SB-CURR-CCYY TO RPT-CCYY.                               04160000
041700     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             04170000
041800                                                                  04180000
041900 850-REPORT-STATS.                                                04190000
042000     MOVE NUM-INVOICES-READ    TO RPT-NUM-READ.                   04200000
042100     MOVE NUM-INVOICES-PAID    TO RPT-NUM-PAID.                   04210000
042200     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 2.           04220000
042300     MOVE NUM-INVOICES-DELETED TO RPT-NUM-DELETED.                04230000
042400     MOVE NUM-DELETES-REJECTED TO RPT-NUM-REJECTED.               04240000
042500     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL2 AFTER 1.          04250000
