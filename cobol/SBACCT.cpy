000100***************************************************************   SBACCT01
000200* SBACCT   -  ACCOUNT MASTER RECORD LAYOUT                        SBACCT02
000300*             COBOL DEVELOPMENT CENTER  -  LEDGER SYSTEM          SBACCT03
000400*                                                                 SBACCT04
000500* ONE ENTRY PER LEDGER ACCOUNT.  ACCT-BALANCE IS THE RUNNING      SBACCT05
000600* BALANCE MAINTAINED BY SBTPOST, SBTIMP, SBINVPS.  ASSET/         SBACCT06
000700* LIABILITY PARTITION IS CARRIED BY ACCT-TYPE, NOT BY A           SBACCT07
000800* SEPARATE FILE.                                                  SBACCT08
000900*                                                                 SBACCT09
001000*    73-01  DS  850611  ORIGINAL LAYOUT                           SBACCT10
001100*    73-14  JS  920203  ADDED ACCT-BALANCE-X REDEFINES FOR        SBACCT11
001200*                       DISPLAY-FORMAT BALANCE ON RPT PROGRAMS    SBACCT12
001300*    73-55  MPT 990112  Y2K - NO 2-DIGIT YEAR FIELDS IN THIS      SBACCT13
001400*                       RECORD, NO CHANGE REQUIRED - REVIEWED     SBACCT14
001500***************************************************************   SBACCT15
001600 01  ACCOUNT-RECORD.                                              SBACCT16
001700     05  ACCT-ID                     PIC 9(09).                   SBACCT17
001800     05  ACCT-NAME                   PIC X(50).                   SBACCT18
001900     05  ACCT-TYPE                   PIC X(01).                   SBACCT19
002000         88  ACCT-TYPE-ASSET             VALUE 'A'.               SBACCT20
002100         88  ACCT-TYPE-LIABILITY         VALUE 'L'.               SBACCT21
002200     05  ACCT-BALANCE                PIC S9(11)V99 COMP-3.        SBACCT22
002300     05  ACCT-BALANCE-X REDEFINES                                 SBACCT23
002400         ACCT-BALANCE                PIC X(07).                   SBACCT24
002500     05  FILLER                      PIC X(03).                   SBACCT25
