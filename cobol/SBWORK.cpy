000100***************************************************************   SBWORK01
000200* SBWORK   -  SHOP-STANDARD SYSTEM DATE/TIME WORK BLOCK           SBWORK02
000300*             COBOL DEVELOPMENT CENTER                            SBWORK03
000400*                                                                 SBWORK04
000500* COPIED INTO EVERY SBAS BATCH PROGRAM RIGHT BEHIND THE           SBWORK05
000600* ACCEPT-FROM-DATE / ACCEPT-FROM-TIME CALLS.  KEEP THIS ONE       SBWORK06
000700* COPYBOOK IN SYNC ACROSS ALL PROGRAMS - DO NOT LOCAL-COPY IT.    SBWORK07
000800*                                                                 SBWORK08
000900*    73-01  DS  850611  ORIGINAL LAYOUT (6-DIGIT YEAR)            SBWORK09
001000*    73-33  MPT 990112  Y2K - WIDENED SB-CURR-CCYY TO 4 DIGITS,   SBWORK10
001100*                       ADDED SB-CURR-CENTURY REDEFINES FOR       SBWORK11
001200*                       PROGRAMS NOT YET CONVERTED                SBWORK12
001300*    73-47  KT  030714  AUDITED EVERY ACCEPT SB-CURRENT-DATE      SBWORK13
001400*                       FROM DATE CALL SITE IN THE SUITE - NONE   SBWORK14
001500*                       SPECIFIED YYYYMMDD SO SB-CURR-CCYY WAS    SBWORK15
001600*                       STILL ONLY RECEIVING A 2-DIGIT YEAR LEFT- SBWORK16
001700*                       JUSTIFIED INTO A 4-DIGIT FIELD.  ALL SEVENSBWORK17
001800*                       CALL SITES CORRECTED - SEE REQ# LDG-0203. SBWORK18
001900*                       SB-CURRENT-TIME NEEDS NO CHANGE - ACCEPT  SBWORK19
002000*                       FROM TIME ALREADY RETURNS 8 DIGITS.       SBWORK20
002100***************************************************************   SBWORK21
002200 01  SB-CURRENT-DATE-TIME.                                        SBWORK22
002300     05  SB-CURRENT-DATE.                                         SBWORK23
002400         10  SB-CURR-CCYY            PIC 9(04).                   SBWORK24
002500         10  SB-CURR-MM              PIC 9(02).                   SBWORK25
002600         10  SB-CURR-DD              PIC 9(02).                   SBWORK26
002700     05  SB-CURRENT-DATE-R REDEFINES                              SBWORK27
002800         SB-CURRENT-DATE.                                         SBWORK28
002900         10  SB-CURR-CENTURY         PIC 9(02).                   SBWORK29
003000         10  SB-CURR-YY              PIC 9(02).                   SBWORK30
003100         10  FILLER                  PIC X(04).                   SBWORK31
003200     05  SB-CURRENT-TIME.                                         SBWORK32
003300         10  SB-CURR-HH              PIC 9(02).                   SBWORK33
003400         10  SB-CURR-MI              PIC 9(02).                   SBWORK34
003500         10  SB-CURR-SS              PIC 9(02).                   SBWORK35
003600         10  SB-CURR-HS              PIC 9(02).                   SBWORK36
003700     05  FILLER                      PIC X(04).                   SBWORK37
