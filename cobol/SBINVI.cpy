000100***************************************************************   SBINVI01
000200* SBINVI   -  INVOICE LINE ITEM RECORD LAYOUT                     SBINVI02
000300*             COBOL DEVELOPMENT CENTER  -  LEDGER SYSTEM          SBINVI03
000400*                                                                 SBINVI04
000500* GROUPED (NOT UNIQUELY KEYED) BY ITM-INV-ID.  ITM-TOTAL IS       SBINVI05
000600* DELIBERATELY NOT CARRIED HERE - SBINVPS COMPUTES QUANTITY       SBINVI06
000700* TIMES UNIT PRICE EVERY TIME THE ITEM IS READ.  RECORD FILLS     SBINVI07
000800* THE FULL 80-BYTE INVOICE-ITEM-FILE RECORD EXACTLY - NO FILLER   SBINVI08
000900* PAD ROOM LEFT.                                                  SBINVI09
001000*                                                                 SBINVI10
001100*    73-01  JS  890610  ORIGINAL LAYOUT                           SBINVI11
001200***************************************************************   SBINVI12
001300 01  INVOICE-ITEM-RECORD.                                         SBINVI13
001400     05  ITM-INV-ID                  PIC 9(09).                   SBINVI14
001500     05  ITM-DESCRIPTION             PIC X(60).                   SBINVI15
001600     05  ITM-QUANTITY                PIC S9(07)V999 COMP-3.       SBINVI16
001700     05  ITM-UNIT-PRICE              PIC S9(07)V99 COMP-3.        SBINVI17
