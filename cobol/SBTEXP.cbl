000100****************************************************************  00010000
000200* LICENSED MATERIALS - PROPERTY OF COBOL DEVELOPMENT CENTER    *  00020000
000300*                                                                 00030000
000400* PROGRAM: SBTEXP  ORIGINAL * D. STOUT - COBOL DEVELOPMENT CTR    00040000
000500*                                                                 00050000
000600* PURPOSE: READS THE TRANSACTION DETAIL FILE FOR A CALLER-        00060000
000700*          SUPPLIED DATE RANGE (CONTROL CARD), BUILDS ONE         00070000
000800*          IN-MEMORY ENTRY PER TRANSACTION (LOOKING UP THE        00080000
000900*          OWNING ACCOUNT'S NAME AS IT GOES), SORTS THE           00090000
001000*          ENTRIES BY DATE/TIME DESCENDING, THEN WRITES ONE       00100000
001100*          COMMA-DELIMITED DETAIL ROW PER TRANSACTION TO THE      00110000
001200*          EXPORT FILE.  NO CONTROL TOTALS ON THIS ONE - IT       00120000
001300*          IS A PLAIN DETAIL EXTRACT.                             00130000
001400*                                                                 00140000
001500* NOTE:    THE SHOP HAS NO SORT UTILITY ON THIS BOX, SO THE       00150000
001600*          ORDERING IS DONE WITH THE SAME BACKWARD-INSERTION      00160000
001700*          ARRAY TECHNIQUE AS THE OLD ADSORT ROUTINE - SEE        00170000
001800*          500-SORT-DESCENDING BELOW.  RUN WITH NO MORE THAN      00180000
001900*          1000 TRANSACTIONS IN THE DATE RANGE PER THE TABLE      00190000
002000*          SIZE - SPLIT THE RANGE ON THE CONTROL CARD IF THE      00200000
002100*          EXTRACT IS LARGER THAN THAT.                           00210000
002200****************************************************************  00220000
002300*                                                                 00230000
002400* CHANGE LOG                                                      00240000
002500*                                                                 00250000
002600*   73-01  DS  890420  ORIGINAL PROGRAM - DATE-DESCENDING CSV     00260000
002700*                      EXTRACT OF THE TRANSACTION DETAIL FILE     00270000
002800*   73-02  RGK 900814  ADDED CC-START-DATE/CC-END-DATE CONTROL    00280000
002900*                      CARD SO THE EXTRACT CAN BE RUN FOR ANY     00290000
003000*                      PERIOD, NOT JUST CALENDAR YEAR-TO-DATE     00300000
003100*   73-03  JS  941130  WS-EXPORT-TABLE RAISED FROM 500 TO 1000    00310000
003200*                      ENTRIES - EXTRACT WAS TRUNCATING ON THE    00320000
003300*                      QUARTER-END RUN                            00330000
003400*   73-04  MPT 990112  Y2K - TXN-DATE RANGE COMPARE AND OUTPUT    00340000
003500*                      DATE COLUMN NOW 4-DIGIT CCYY THROUGHOUT    00350000
003600*                      SEE PROJECT LOG Y2K-014                    00360000
003700*   73-05  CL  010305  MINOR - COMMENT CLEANUP, NO LOGIC CHANGE   00370000
003800****************************************************************  00380000
003900 IDENTIFICATION DIVISION.                                         00390000
004000 PROGRAM-ID. SBTEXP.                                              00400000
004100 AUTHOR. DOUG STOUT.                                              00410000
004200 INSTALLATION. COBOL DEVELOPMENT CENTER.                          00420000
004300 DATE-WRITTEN. 04/20/89.                                          00430000
004400 DATE-COMPILED.                                                   00440000
004500 SECURITY.  COMPANY CONFIDENTIAL - LEDGER SYSTEM PRODUCTION.      00450000
004600****************************************************************  00460000
004700 ENVIRONMENT DIVISION.                                            00470000
004800 CONFIGURATION SECTION.                                           00480000
004900 SOURCE-COMPUTER. IBM-370.                                        00490000
005000 OBJECT-COMPUTER. IBM-370.                                        00500000
005100 SPECIAL-NAMES.                                                   00510000
005200     C01 IS TOP-OF-FORM.                                          00520000
005300 INPUT-OUTPUT SECTION.                                            00530000
005400 FILE-CONTROL.                                                    00540000
005500                                                                  00550000
005600     SELECT TRANSACTION-FILE ASSIGN TO TRANFILE                   00560000
005700         ACCESS IS SEQUENTIAL                                     00570000
005800         FILE STATUS IS WS-TRANFILE-STATUS.                       00580000
005900                                                                  00590000
006000     SELECT ACCOUNT-FILE ASSIGN TO ACCTMSTR                       00600000
006100         ORGANIZATION IS RELATIVE                                 00610000
006200         ACCESS IS RANDOM                                         00620000
006300         RELATIVE KEY IS WS-ACCT-REL-KEY                          00630000
006400         FILE STATUS IS WS-ACCTFILE-STATUS.                       00640000
006500                                                                  00650000
006600     SELECT EXPORT-FILE ASSIGN TO TXNEXPRT                        00660000
006700         ACCESS IS SEQUENTIAL                                     00670000
006800         FILE STATUS IS WS-EXPORT-STATUS.                         00680000
006900****************************************************************  00690000
007000 DATA DIVISION.                                                   00700000
007100 FILE SECTION.                                                    00710000
007200                                                                  00720000
007300 FD  TRANSACTION-FILE                                             00730000
007400     RECORDING MODE IS F.                                         00740000
007500 COPY SBTRAN.                                                     00750000
007600                                                                  00760000
007700 FD  ACCOUNT-FILE                                                 00770000
007800     RECORDING MODE IS F.                                         00780000
007900 COPY SBACCT.                                                     00790000
008000                                                                  00800000
008100 FD  EXPORT-FILE                                                  00810000
008200     RECORDING MODE IS V.                                         00820000
008300 01  EXPORT-LINE                    PIC X(200).                   00830000
008400****************************************************************  00840000
008500 WORKING-STORAGE SECTION.                                         00850000
008600****************************************************************  00860000
008700 COPY SBWORK.                                                     00870000
008800*                                                                 00880000
008900 01  WS-CONTROL-CARD.                                             00890000
009000     05  CC-START-DATE           PIC 9(08).                       00900000
009100     05  CC-END-DATE             PIC 9(08).                       00910000
009200     05  FILLER                  PIC X(64).                       00920000
009300*                                                                 00930000
009400 01  WS-FIELDS.                                                   00940000
009500     05  WS-TRANFILE-STATUS      PIC X(2)  VALUE SPACES.          00950000
009600     05  WS-ACCTFILE-STATUS      PIC X(2)  VALUE SPACES.          00960000
009700     05  WS-EXPORT-STATUS        PIC X(2)  VALUE SPACES.          00970000
009800     05  WS-TRANS-EOF            PIC X     VALUE 'N'.             00980000
009900     05  WS-ACCT-REL-KEY         PIC 9(09) COMP  VALUE 0.         00990000
010000     05  WS-AMOUNT-ED            PIC S9(09)V99.                   01000000
010100     05  WS-DATE-TIME-TEXT       PIC X(19).                       01010000
010200*                                                                 01020000
010300 01  WS-SORT-WORK.                                                01030000
010400     05  WS-MOVE-FROM            PIC S9(9) COMP SYNC VALUE 0.     01040000
010500     05  WS-INSERT-TO            PIC S9(9) COMP SYNC VALUE 0.     01050000
010600*                                                                 01060000
010700 01  WS-SAVE-ENTRY.                                               01070000
010800*    SAME FIELDS, SAME ORDER, SAME LENGTH AS ONE EXP-ENTRY BELOW -01080000
010900*    THE PLAIN MOVE IN 510-INSERT-ONE-ENTRY DEPENDS ON THAT.  IF  01090000
011000*    EXP-ENTRY EVER CHANGES SHAPE, CHANGE THIS GROUP TO MATCH.    01100000
011100     05  SAVE-TXN-ID             PIC 9(09).                       01110000
011200     05  SAVE-ACCT-NAME          PIC X(50).                       01120000
011300     05  SAVE-AMOUNT             PIC S9(09)V99 COMP-3.            01130000
011400     05  SAVE-TYPE               PIC X(7).                        01140000
011500     05  SAVE-CATEGORY           PIC X(30).                       01150000
011600     05  SAVE-DATE               PIC 9(08).                       01160000
011700     05  SAVE-TIME               PIC 9(06).                       01170000
011800     05  SAVE-DESCRIPTION        PIC X(100).                      01180000
011900     05  SAVE-SORT-KEY           PIC 9(14).                       01190000
012000*                                                                 01200000
012100 01  WS-EXPORT-TABLE.                                             01210000
012200     05  EXP-ENTRY OCCURS 1000 TIMES INDEXED BY EXP-IDX.          01220000
012300         10  EXP-TXN-ID          PIC 9(09).                       01230000
012400         10  EXP-ACCT-NAME       PIC X(50).                       01240000
012500         10  EXP-AMOUNT          PIC S9(09)V99 COMP-3.            01250000
012600         10  EXP-TYPE            PIC X(7).                        01260000
012700         10  EXP-CATEGORY        PIC X(30).                       01270000
012800         10  EXP-DATE            PIC 9(08).                       01280000
012900         10  EXP-DATE-R REDEFINES EXP-DATE.                       01290000
013000             15  EXP-DATE-CCYY   PIC 9(04).                       01300000
013100             15  EXP-DATE-MM     PIC 9(02).                       01310000
013200             15  EXP-DATE-DD     PIC 9(02).                       01320000
013300         10  EXP-TIME            PIC 9(06).                       01330000
013400         10  EXP-TIME-R REDEFINES EXP-TIME.                       01340000
013500             15  EXP-TIME-HH     PIC 9(02).                       01350000
013600             15  EXP-TIME-MI     PIC 9(02).                       01360000
013700             15  EXP-TIME-SS     PIC 9(02).                       01370000
013800         10  EXP-DESCRIPTION     PIC X(100).                      01380000
013900         10  EXP-SORT-KEY        PIC 9(14).                       01390000
014000     05  WS-EXPORT-COUNT         PIC 9(05) COMP  VALUE 0.         01400000
014100*                                                                 01410000
014200 01  REPORT-TOTALS.                                               01420000
014300     05  NUM-TXN-READ            PIC S9(9) COMP-3  VALUE +0.      01430000
014400     05  NUM-TXN-IN-RANGE        PIC S9(9) COMP-3  VALUE +0.      01440000
014500****************************************************************  01450000
014600 PROCEDURE DIVISION.                                              01460000
014700****************************************************************  01470000
014800                                                                  01480000
014900 000-MAIN.                                                        01490000
015000     ACCEPT WS-CONTROL-CARD FROM SYSIN.                           01500000
015100                                                                  01510000
015200     PERFORM 700-OPEN-FILES.                                      01520000
015300                                                                  01530000
015400     PERFORM 200-READ-TRANSACTION.                                01540000
015500     PERFORM 100-PROCESS-TRANSACTIONS                             01550000
015600             UNTIL WS-TRANS-EOF = 'Y'.                            01560000
015700                                                                  01570000
015800     PERFORM 500-SORT-DESCENDING.                                 01580000
015900     PERFORM 600-WRITE-EXPORT-ROWS.                               01590000
016000     PERFORM 790-CLOSE-FILES.                                     01600000
016100                                                                  01610000
016200     GOBACK.                                                      01620000
016300                                                                  01630000
016400 100-PROCESS-TRANSACTIONS.                                        01640000
016500     ADD +1 TO NUM-TXN-READ.                                      01650000
016600     IF TXN-DATE NOT < CC-START-DATE                              01660000
016700             AND TXN-DATE NOT > CC-END-DATE                       01670000
016800         ADD +1 TO NUM-TXN-IN-RANGE                               01680000
016900         PERFORM 300-APPEND-EXPORT-ENTRY                          01690000
017000     END-IF.                                                      01700000
017100     PERFORM 200-READ-TRANSACTION.                                01710000
017200                                                                  01720000
017300 200-READ-TRANSACTION.                                            01730000
017400     READ TRANSACTION-FILE                                        01740000
017500       AT END MOVE 'Y' TO WS-TRANS-EOF.                           01750000
017600     EVALUATE WS-TRANFILE-STATUS                                  01760000
017700        WHEN '00'                                                 01770000
017800             CONTINUE                                             01780000
017900        WHEN '10'                                                 01790000
018000             MOVE 'Y' TO WS-TRANS-EOF                             01800000
018100        WHEN OTHER                                                01810000
018200            DISPLAY 'TRANSACTION-FILE READ ERROR. CODE: '         01820000
018300                    WS-TRANFILE-STATUS                            01830000
018400            MOVE 'Y' TO WS-TRANS-EOF                              01840000
018500     END-EVALUATE.                                                01850000
018600                                                                  01860000
018700 300-APPEND-EXPORT-ENTRY.                                         01870000
018800     ADD +1 TO WS-EXPORT-COUNT.                                   01880000
018900     SET EXP-IDX TO WS-EXPORT-COUNT.                              01890000
019000     MOVE TXN-ID          TO EXP-TXN-ID(EXP-IDX).                 01900000
019100     MOVE TXN-AMOUNT      TO EXP-AMOUNT(EXP-IDX).                 01910000
019200     MOVE TXN-CATEGORY    TO EXP-CATEGORY(EXP-IDX).               01920000
019300     MOVE TXN-DATE        TO EXP-DATE(EXP-IDX).                   01930000
019400     MOVE TXN-TIME        TO EXP-TIME(EXP-IDX).                   01940000
019500     MOVE TXN-DESCRIPTION TO EXP-DESCRIPTION(EXP-IDX).            01950000
019600     IF TXN-TYPE-INCOME                                           01960000
019700         MOVE 'INCOME'  TO EXP-TYPE(EXP-IDX)                      01970000
019800     ELSE                                                         01980000
019900         MOVE 'EXPENSE' TO EXP-TYPE(EXP-IDX)                      01990000
020000     END-IF.                                                      02000000
020100     COMPUTE EXP-SORT-KEY(EXP-IDX) =                              02010000
020200             TXN-DATE * 1000000 + TXN-TIME.                       02020000
020300     PERFORM 310-LOOKUP-ACCOUNT.                                  02030000
020400                                                                  02040000
020500 310-LOOKUP-ACCOUNT.                                              02050000
020600     MOVE TXN-ACCT-ID TO WS-ACCT-REL-KEY.                         02060000
020700     READ ACCOUNT-FILE.                                           02070000
020800     EVALUATE WS-ACCTFILE-STATUS                                  02080000
020900        WHEN '00'                                                 02090000
021000             MOVE ACCT-NAME TO EXP-ACCT-NAME(EXP-IDX)             02100000
021100        WHEN OTHER                                                02110000
021200            DISPLAY 'NO ACCOUNT FOR TXN-ACCT-ID: ' TXN-ACCT-ID    02120000
021300            MOVE SPACES TO EXP-ACCT-NAME(EXP-IDX)                 02130000
021400     END-EVALUATE.                                                02140000
021500                                                                  02150000
021600 500-SORT-DESCENDING.                                             02160000
021700*    BACKWARD-INSERTION SORT ON EXP-SORT-KEY, DESCENDING - SAME   02170000
021800*    SHAPE AS THE OLD ADSORT ARRAY ROUTINE, RESTYLED TO NUMBERED  02180000
021900*    PARAGRAPHS AND TO A GROUP ITEM INSTEAD OF A LONE NUMBER.     02190000
022000     PERFORM 510-INSERT-ONE-ENTRY THRU 510-EXIT                   02200000
022100         VARYING WS-MOVE-FROM FROM 2 BY 1                         02210000
022200         UNTIL WS-MOVE-FROM > WS-EXPORT-COUNT.                    02220000
022300                                                                  02230000
022400 510-INSERT-ONE-ENTRY.                                            02240000
022500     MOVE EXP-ENTRY(WS-MOVE-FROM) TO WS-SAVE-ENTRY.               02250000
022600     COMPUTE WS-INSERT-TO = WS-MOVE-FROM - 1.                     02260000
022700     PERFORM 520-SHIFT-ENTRY THRU 520-EXIT                        02270000
022800         UNTIL WS-INSERT-TO <= 0                                  02280000
022900            OR EXP-SORT-KEY(WS-INSERT-TO) >= SAVE-SORT-KEY.       02290000
023000     COMPUTE WS-INSERT-TO = WS-INSERT-TO + 1.                     02300000
023100     MOVE WS-SAVE-ENTRY TO EXP-ENTRY(WS-INSERT-TO).               02310000
023200 510-EXIT.                                                        02320000
023300     EXIT.                                                        02330000
023400                                                                  02340000
023500 520-SHIFT-ENTRY.                                                 02350000
023600     MOVE EXP-ENTRY(WS-INSERT-TO) TO EXP-ENTRY(WS-INSERT-TO + 1). 02360000
023700     COMPUTE WS-INSERT-TO = WS-INSERT-TO - 1.                     02370000
023800 520-EXIT.                                                        02380000
023900     EXIT.                                                        02390000
024000                                                                  02400000
024100 600-WRITE-EXPORT-ROWS.                                           02410000
024200     SET EXP-IDX TO 1.                                            02420000
024300     PERFORM 610-WRITE-ONE-ROW THRU 610-EXIT                      02430000
024400         VARYING EXP-IDX FROM 1 BY 1                              02440000
024500         UNTIL EXP-IDX > WS-EXPORT-COUNT.                         02450000
024600                                                                  02460000
024700 610-WRITE-ONE-ROW.                                               02470000
024800     MOVE EXP-AMOUNT(EXP-IDX) TO WS-AMOUNT-ED.                    02480000
024900     STRING EXP-DATE-CCYY(EXP-IDX) DELIMITED BY SIZE              02490000
025000            '-'                    DELIMITED BY SIZE              02500000
025100            EXP-DATE-MM(EXP-IDX)   DELIMITED BY SIZE              02510000
025200            '-'                    DELIMITED BY SIZE              02520000
025300            EXP-DATE-DD(EXP-IDX)   DELIMITED BY SIZE              02530000
025400            ' '                    DELIMITED BY SIZE              02540000
025500            EXP-TIME-HH(EXP-IDX)   DELIMITED BY SIZE              02550000
025600            ':'                    DELIMITED BY SIZE              02560000
025700            EXP-TIME-MI(EXP-IDX)   DELIMITED BY SIZE              02570000
025800            ':'                    DELIMITED BY SIZE              02580000
025900            EXP-TIME-SS(EXP-IDX)   DELIMITED BY SIZE              02590000
026000            INTO WS-DATE-TIME-TEXT.                               02600000
026100     STRING EXP-TXN-ID(EXP-IDX)     DELIMITED BY SIZE             02610000
026200            ','                     DELIMITED BY SIZE             02620000
026300            EXP-ACCT-NAME(EXP-IDX)  DELIMITED BY SIZE             02630000
026400            ','                     DELIMITED BY SIZE             02640000
026500            WS-AMOUNT-ED            DELIMITED BY SIZE             02650000
026600            ','                     DELIMITED BY SIZE             02660000
026700            EXP-TYPE(EXP-IDX)       DELIMITED BY SIZE             02670000
026800            ','                     DELIMITED BY SIZE             02680000
026900            EXP-CATEGORY(EXP-IDX)   DELIMITED BY SIZE             02690000
027000            ','                     DELIMITED BY SIZE             02700000
027100            WS-DATE-TIME-TEXT       DELIMITED BY SIZE             02710000
027200            ','                     DELIMITED BY SIZE             02720000
027300            EXP-DESCRIPTION(EXP-IDX) DELIMITED BY SIZE            02730000
027400            INTO EXPORT-LINE.                                     02740000
027500     WRITE EXPORT-LINE.                                           02750000
027600 610-EXIT.                                                        02760000
027700     EXIT.                                                        02770000
027800                                                                  02780000
027900 700-OPEN-FILES.                                                  02790000
028000     OPEN INPUT  TRANSACTION-FILE                                 02800000
028100          INPUT  ACCOUNT-FILE                                     02810000
028200          OUTPUT EXPORT-FILE.                                     02820000
028300     IF WS-TRANFILE-STATUS NOT = '00'                             02830000
028400       DISPLAY 'ERROR OPENING TRANSACTION-FILE. RC:'              02840000
028500               WS-TRANFILE-STATUS                                 02850000
028600       MOVE 16 TO RETURN-CODE                                     02860000
028700       MOVE 'Y' TO WS-TRANS-EOF                                   02870000
028800     END-IF.                                                      02880000
028900                                                                  02890000
029000 790-CLOSE-FILES.                                                 02900000
029100     CLOSE TRANSACTION-FILE.                                      02910000
029200     CLOSE ACCOUNT-FILE.                                          02920000
029300     CLOSE EXPORT-FILE.                                           02930000
