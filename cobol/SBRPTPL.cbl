000100****************************************************************  00010000
000200* LICENSED MATERIALS - PROPERTY OF COBOL DEVELOPMENT CENTER    *  00020000
000300*                                                                 00030000
000400* PROGRAM: SBRPTPL  ORIGINAL * D. STOUT - COBOL DEVELOPMENT CTR   00040000
000500*                                                                 00050000
000600* PURPOSE: READS THE TRANSACTION DETAIL FILE FOR A CALLER-        00060000
000700*          SUPPLIED DATE RANGE (CONTROL CARD), SPLITS EACH ROW    00070000
000800*          INTO REVENUE (INCOME) OR EXPENSE, GROUPS EACH SIDE     00080000
000900*          BY TXN-CATEGORY IN A SEARCH TABLE, AND PRINTS THE      00090000
001000*          PROFIT AND LOSS STATEMENT - REVENUE BY CATEGORY,       00100000
001100*          EXPENSES BY CATEGORY, THEN NET PROFIT.                 00110000
001200*                                                                 00120000
001300* NOTE:    THIS PROGRAM DOES NOT SORT THE DETAIL FILE.  THE       00130000
001400*          CATEGORY GROUPING IS DONE IN A SEARCH TABLE AS EACH    00140000
001500*          RECORD IS READ, THE SAME WAY SBTIMP GROUPS ITS         00150000
001600*          IMPORT-BATCH BALANCE DELTAS BY ACCOUNT - SEE           00160000
001700*          610-ACCUMULATE-DELTA IN THAT PROGRAM.                  00170000
001800****************************************************************  00180000
001900*                                                                 00190000
002000* CHANGE LOG                                                      00200000
002100*                                                                 00210000
002200*   73-01  DS  871002  ORIGINAL PROGRAM - REVENUE/EXPENSE         00220000
002300*                      CATEGORY TOTALS AND NET PROFIT LINE        00230000
002400*   73-02  RGK 900814  ADDED CC-START-DATE/CC-END-DATE CONTROL    00240000
002500*                      CARD SO THE STATEMENT CAN BE RUN FOR ANY   00250000
002600*                      PERIOD, NOT JUST CALENDAR YEAR-TO-DATE     00260000
002700*   73-03  JS  941130  RAISED CATEGORY TABLE FROM 20 TO 40        00270000
002800*                      ENTRIES - FINANCE ADDED SUB-CATEGORIES     00280000
002900*   73-04  MPT 990112  Y2K - TXN-DATE RANGE COMPARE NOW 8-DIGIT   00290000
003000*                      CCYYMMDD, CONTROL CARD WIDENED TO MATCH    00300000
003100*                      SEE PROJECT LOG Y2K-014                    00310000
003200*   73-05  CL  010305  MINOR - CATEGORY SEARCH NOW SHARES THE     00320000
003300*                      SBTIMP-STYLE SEARCH VARYING/AT END IDIOM   00330000
003400****************************************************************  00340000
003500 IDENTIFICATION DIVISION.                                         00350000
003600 PROGRAM-ID. SBRPTPL.                                             00360000
003700 AUTHOR. DOUG STOUT.                                              00370000
003800 INSTALLATION. COBOL DEVELOPMENT CENTER.                          00380000
003900 DATE-WRITTEN. 10/02/87.                                          00390000
004000 DATE-COMPILED.                                                   00400000
004100 SECURITY.  COMPANY CONFIDENTIAL - LEDGER SYSTEM PRODUCTION.      00410000
004200****************************************************************  00420000
004300 ENVIRONMENT DIVISION.                                            00430000
004400 CONFIGURATION SECTION.                                           00440000
004500 SOURCE-COMPUTER. IBM-370.                                        00450000
004600 OBJECT-COMPUTER. IBM-370.                                        00460000
004700 SPECIAL-NAMES.                                                   00470000
004800     C01 IS TOP-OF-FORM.                                          00480000
004900 INPUT-OUTPUT SECTION.                                            00490000
005000 FILE-CONTROL.                                                    00500000
005100                                                                  00510000
005200     SELECT TRANSACTION-FILE ASSIGN TO TRANFILE                   00520000
005300         ACCESS IS SEQUENTIAL                                     00530000
005400         FILE STATUS IS WS-TRANFILE-STATUS.                       00540000
005500                                                                  00550000
005600     SELECT REPORT-FILE ASSIGN TO PLRPT                           00560000
005700         ACCESS IS SEQUENTIAL                                     00570000
005800         FILE STATUS IS WS-REPORT-STATUS.                         00580000
005900****************************************************************  00590000
006000 DATA DIVISION.                                                   00600000
006100 FILE SECTION.                                                    00610000
006200                                                                  00620000
006300 FD  TRANSACTION-FILE                                             00630000
006400     RECORDING MODE IS F.                                         00640000
006500 COPY SBTRAN.                                                     00650000
006600                                                                  00660000
006700 FD  REPORT-FILE                                                  00670000
006800     RECORDING MODE IS F.                                         00680000
006900 01  REPORT-RECORD                  PIC X(132).                   00690000
007000****************************************************************  00700000
007100 WORKING-STORAGE SECTION.                                         00710000
007200****************************************************************  00720000
007300 COPY SBWORK.                                                     00730000
007400*                                                                 00740000
007500 01  WS-CONTROL-CARD.                                             00750000
007600     05  CC-START-DATE           PIC 9(08).                       00760000
007700     05  CC-END-DATE             PIC 9(08).                       00770000
007800     05  FILLER                  PIC X(64).                       00780000
007900 01  WS-CONTROL-CARD-R REDEFINES WS-CONTROL-CARD.                 00790000
008000     05  CC-START-DATE-X         PIC X(08).                       00800000
008100     05  CC-END-DATE-X           PIC X(08).                       00810000
008200     05  FILLER                  PIC X(64).                       00820000
008300*                                                                 00830000
008400 01  WS-FIELDS.                                                   00840000
008500     05  WS-TRANFILE-STATUS      PIC X(2)  VALUE SPACES.          00850000
008600     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.          00860000
008700     05  WS-TRANS-EOF            PIC X     VALUE 'N'.             00870000
008800*                                                                 00880000
008900 01  WS-REVENUE-TABLE.                                            00890000
009000     05  REV-ENTRY OCCURS 40 TIMES INDEXED BY REV-IDX.            00900000
009100         10  REV-CATEGORY        PIC X(30).                       00910000
009200         10  REV-AMOUNT          PIC S9(09)V99 COMP-3.            00920000
009300     05  WS-REVENUE-COUNT        PIC 9(05) COMP  VALUE 0.         00930000
009400*                                                                 00940000
009500 01  WS-EXPENSE-TABLE.                                            00950000
009600     05  EXP-ENTRY OCCURS 40 TIMES INDEXED BY EXP-IDX.            00960000
009700         10  EXP-CATEGORY        PIC X(30).                       00970000
009800         10  EXP-AMOUNT          PIC S9(09)V99 COMP-3.            00980000
009900     05  WS-EXPENSE-COUNT        PIC 9(05) COMP  VALUE 0.         00990000
010000*                                                                 01000000
010100 01  REPORT-TOTALS.                                               01010000
010200     05  NUM-TXN-READ            PIC S9(9) COMP-3  VALUE +0.      01020000
010300     05  NUM-TXN-IN-RANGE        PIC S9(9) COMP-3  VALUE +0.      01030000
010400     05  TOTAL-REVENUE           PIC S9(11)V99 COMP-3  VALUE +0.  01040000
010500     05  TOTAL-EXPENSES          PIC S9(11)V99 COMP-3  VALUE +0.  01050000
010600     05  NET-PROFIT              PIC S9(11)V99 COMP-3  VALUE +0.  01060000
010700*                                                                 01070000
010800 01  RPT-HEADER1.                                                 01080000
010900     05  FILLER   PIC X(40)                                       01090000
011000              VALUE 'PROFIT AND LOSS STATEMENT         DATE: '.   01100000
011100     05  RPT-MM                 PIC 99.                           01110000
011200     05  FILLER                 PIC X     VALUE '/'.              01120000
011300     05  RPT-DD                 PIC 99.                           01130000
011400     05  FILLER                 PIC X     VALUE '/'.              01140000
011500     05  RPT-CCYY               PIC 9999.                         01150000
011600     05  FILLER                 PIC X(20)                         01160000
011700              VALUE '   TIME: '.                                  01170000
011800     05  RPT-HH                 PIC 99.                           01180000
011900     05  FILLER                 PIC X     VALUE ':'.              01190000
012000     05  RPT-MI                 PIC 99.                           01200000
012100     05  FILLER                 PIC X(41) VALUE SPACES.           01210000
012200 01  RPT-HEADER2.                                                 01220000
012300     05  FILLER PIC X(20) VALUE '  PERIOD ANALYZED: '.            01230000
012400     05  RPT-RANGE-START        PIC X(08).                        01240000
012500     05  FILLER PIC X(4)  VALUE ' TO '.                           01250000
012600     05  RPT-RANGE-END          PIC X(08).                        01260000
012700     05  FILLER PIC X(92) VALUE SPACES.                           01270000
012800 01  RPT-SECTION-HDR.                                             01280000
012900     05  RPT-SECTION-TITLE      PIC X(30).                        01290000
013000     05  FILLER                 PIC X(102) VALUE SPACES.          01300000
013100 01  RPT-CATEGORY-DETAIL.                                         01310000
013200     05  FILLER                 PIC X(4)   VALUE SPACES.          01320000
013300     05  RPT-CAT-NAME           PIC X(30).                        01330000
013400     05  FILLER                 PIC X(6)   VALUE SPACES.          01340000
013500     05  RPT-CAT-AMOUNT         PIC Z,ZZZ,ZZ9.99-.                01350000
013600     05  FILLER                 PIC X(80)  VALUE SPACES.          01360000
013700 01  RPT-TOTAL-LINE.                                              01370000
013800     05  RPT-TOTAL-LABEL        PIC X(20).                        01380000
013900     05  FILLER                 PIC X(14)  VALUE SPACES.          01390000
014000     05  RPT-TOTAL-AMOUNT       PIC Z,ZZZ,ZZ9.99-.                01400000
014100     05  FILLER                 PIC X(86)  VALUE SPACES.          01410000
014200****************************************************************  01420000
014300 PROCEDURE DIVISION.                                              01430000
014400****************************************************************  01440000
014500                                                                  01450000
014600 000-MAIN.                                                        01460000
014700     ACCEPT SB-CURRENT-DATE FROM DATE YYYYMMDD.                   01470000
014800     ACCEPT SB-CURRENT-TIME FROM TIME.                            01480000
014900     ACCEPT WS-CONTROL-CARD FROM SYSIN.                           01490000
015000                                                                  01500000
015100     PERFORM 700-OPEN-FILES.                                      01510000
015200     PERFORM 800-INIT-REPORT.                                     01520000
015300                                                                  01530000
015400     PERFORM 200-READ-TRANSACTION.                                01540000
015500     PERFORM 100-PROCESS-TRANSACTIONS                             01550000
015600             UNTIL WS-TRANS-EOF = 'Y'.                            01560000
015700                                                                  01570000
015800     PERFORM 400-COMPUTE-NET-PROFIT.                              01580000
015900     PERFORM 500-PRINT-SECTIONS.                                  01590000
016000     PERFORM 790-CLOSE-FILES.                                     01600000
016100                                                                  01610000
016200     GOBACK.                                                      01620000
016300                                                                  01630000
016400 100-PROCESS-TRANSACTIONS.                                        01640000
016500     ADD +1 TO NUM-TXN-READ.                                      01650000
016600     IF TXN-DATE NOT < CC-START-DATE                              01660000
016700             AND TXN-DATE NOT > CC-END-DATE                       01670000
016800         ADD +1 TO NUM-TXN-IN-RANGE                               01680000
016900         IF TXN-TYPE-INCOME                                       01690000
017000             PERFORM 300-ACCUMULATE-REVENUE                       01700000
017100         ELSE                                                     01710000
017200             PERFORM 350-ACCUMULATE-EXPENSE                       01720000
017300         END-IF                                                   01730000
017400     END-IF.                                                      01740000
017500     PERFORM 200-READ-TRANSACTION.                                01750000
017600                                                                  01760000
017700 200-READ-TRANSACTION.                                            01770000
017800     READ TRANSACTION-FILE                                        01780000
017900       AT END MOVE 'Y' TO WS-TRANS-EOF.                           01790000
018000     EVALUATE WS-TRANFILE-STATUS                                  01800000
018100        WHEN '00'                                                 01810000
018200             CONTINUE                                             01820000
018300        WHEN '10'                                                 01830000
018400             MOVE 'Y' TO WS-TRANS-EOF                             01840000
018500        WHEN OTHER                                                01850000
018600            DISPLAY 'TRANSACTION-FILE READ ERROR. CODE: '         01860000
018700                    WS-TRANFILE-STATUS                            01870000
018800            MOVE 'Y' TO WS-TRANS-EOF                              01880000
018900     END-EVALUATE.                                                01890000
019000                                                                  01900000
019100 300-ACCUMULATE-REVENUE.                                          01910000
019200*    GROUPS INCOME ROWS BY TXN-CATEGORY - SAME SEARCH VARYING/    01920000
019300*    AT END/WHEN SHAPE AS SBTIMP 610-ACCUMULATE-DELTA             01930000
019400     SET REV-IDX TO 1.                                            01940000
019500     SEARCH REV-ENTRY VARYING REV-IDX                             01950000
019600         AT END                                                   01960000
019700             ADD +1 TO WS-REVENUE-COUNT                           01970000
019800             SET REV-IDX TO WS-REVENUE-COUNT                      01980000
019900             MOVE TXN-CATEGORY TO REV-CATEGORY(REV-IDX)           01990000
020000             MOVE ZERO TO REV-AMOUNT(REV-IDX)                     02000000
020100         WHEN REV-CATEGORY(REV-IDX) = TXN-CATEGORY                02010000
020200             CONTINUE                                             02020000
020300     END-SEARCH.                                                  02030000
020400     ADD TXN-AMOUNT TO REV-AMOUNT(REV-IDX).                       02040000
020500                                                                  02050000
020600 350-ACCUMULATE-EXPENSE.                                          02060000
020700     SET EXP-IDX TO 1.                                            02070000
020800     SEARCH EXP-ENTRY VARYING EXP-IDX                             02080000
020900         AT END                                                   02090000
021000             ADD +1 TO WS-EXPENSE-COUNT                           02100000
021100             SET EXP-IDX TO WS-EXPENSE-COUNT                      02110000
021200             MOVE TXN-CATEGORY TO EXP-CATEGORY(EXP-IDX)           02120000
021300             MOVE ZERO TO EXP-AMOUNT(EXP-IDX)                     02130000
021400         WHEN EXP-CATEGORY(EXP-IDX) = TXN-CATEGORY                02140000
021500             CONTINUE                                             02150000
021600     END-SEARCH.                                                  02160000
021700     ADD TXN-AMOUNT TO EXP-AMOUNT(EXP-IDX).                       02170000
021800                                                                  02180000
021900 400-COMPUTE-NET-PROFIT.                                          02190000
022000     SET REV-IDX TO 1.                                            02200000
022100     PERFORM 410-SUM-REVENUE THRU 410-EXIT                        02210000
022200         VARYING REV-IDX FROM 1 BY 1                              02220000
022300         UNTIL REV-IDX > WS-REVENUE-COUNT.                        02230000
022400     SET EXP-IDX TO 1.                                            02240000
022500     PERFORM 420-SUM-EXPENSE THRU 420-EXIT                        02250000
022600         VARYING EXP-IDX FROM 1 BY 1                              02260000
022700         UNTIL EXP-IDX > WS-EXPENSE-COUNT.                        02270000
022800     COMPUTE NET-PROFIT = TOTAL-REVENUE - TOTAL-EXPENSES.         02280000
022900                                                                  02290000
023000 410-SUM-REVENUE.                                                 02300000
023100     ADD REV-AMOUNT(REV-IDX) TO TOTAL-REVENUE.                    02310000
023200 410-EXIT.                                                        02320000
023300     EXIT.                                                        02330000
023400                                                                  02340000
023500 420-SUM-EXPENSE.                                                 02350000
023600     ADD EXP-AMOUNT(EXP-IDX) TO TOTAL-EXPENSES.                   02360000
023700 420-EXIT.                                                        02370000
023800     EXIT.                                                        02380000
023900                                                                  02390000
024000 500-PRINT-SECTIONS.                                              02400000
024100     MOVE 'REVENUE'              TO RPT-SECTION-TITLE.            02410000
024200     WRITE REPORT-RECORD FROM RPT-SECTION-HDR AFTER 2.            02420000
024300     SET REV-IDX TO 1.                                            02430000
024400     PERFORM 510-PRINT-REVENUE-LINE THRU 510-EXIT                 02440000
024500         VARYING REV-IDX FROM 1 BY 1                              02450000
024600         UNTIL REV-IDX > WS-REVENUE-COUNT.                        02460000
024700     MOVE 'TOTAL REVENUE'        TO RPT-TOTAL-LABEL.              02470000
024800     MOVE TOTAL-REVENUE          TO RPT-TOTAL-AMOUNT.             02480000
024900     WRITE REPORT-RECORD FROM RPT-TOTAL-LINE AFTER 1.             02490000
025000                                                                  02500000
025100     MOVE 'EXPENSES'             TO RPT-SECTION-TITLE.            02510000
025200     WRITE REPORT-RECORD FROM RPT-SECTION-HDR AFTER 2.            02520000
025300     SET EXP-IDX TO 1.                                            02530000
025400     PERFORM 520-PRINT-EXPENSE-LINE THRU 520-EXIT                 02540000
025500         VARYING EXP-IDX FROM 1 BY 1                              02550000
025600         UNTIL EXP-IDX > WS-EXPENSE-COUNT.                        02560000
025700     MOVE 'TOTAL EXPENSES'       TO RPT-TOTAL-LABEL.              02570000
025800     MOVE TOTAL-EXPENSES         TO RPT-TOTAL-AMOUNT.             02580000
025900     WRITE REPORT-RECORD FROM RPT-TOTAL-LINE AFTER 1.             02590000
026000                                                                  02600000
026100     MOVE 'NET PROFIT'           TO RPT-TOTAL-LABEL.              02610000
026200     MOVE NET-PROFIT             TO RPT-TOTAL-AMOUNT.             02620000
026300     WRITE REPORT-RECORD FROM RPT-TOTAL-LINE AFTER 2.             02630000
026400                                                                  02640000
026500 510-PRINT-REVENUE-LINE.                                          02650000
026600     MOVE REV-CATEGORY(REV-IDX)  TO RPT-CAT-NAME.                 02660000
026700     MOVE REV-AMOUNT(REV-IDX)    TO RPT-CAT-AMOUNT.               02670000
026800     WRITE REPORT-RECORD FROM RPT-CATEGORY-DETAIL AFTER 1.        02680000
026900 510-EXIT.                                                        02690000
027000     EXIT.                                                        02700000
027100                                                                  02710000
027200 520-PRINT-EXPENSE-LINE.                                          02720000
027300     MOVE EXP-CATEGORY(EXP-IDX)  TO RPT-CAT-NAME.                 02730000
027400     MOVE EXP-AMOUNT(EXP-IDX)    TO RPT-CAT-AMOUNT.               02740000
027500     WRITE REPORT-RECORD FROM RPT-CATEGORY-DETAIL AFTER 1.        02750000
027600 520-EXIT.                                                        02760000
027700     EXIT.                                                        02770000
027800                                                                  02780000
027900 700-OPEN-FILES.                                                  02790000
028000     OPEN INPUT  TRANSACTION-FILE                                 02800000
028100          OUTPUT REPORT-FILE.                                     02810000
028200     IF WS-TRANFILE-STATUS NOT = '00'                             02820000
028300       DISPLAY 'ERROR OPENING TRANSACTION-FILE. RC:'              02830000
028400               WS-TRANFILE-STATUS                                 02840000
028500       MOVE 16 TO RETURN-CODE                                     02850000
028600       MOVE 'Y' TO WS-TRANS-EOF                                   02860000
028700     END-IF.                                                      02870000
028800                                                                  02880000
028900 790-CLOSE-FILES.                                                 02890000
029000     CLOSE TRANSACTION-FILE.                                      02900000
029100     CLOSE REPORT-FILE.                                           02910000
029200                                                                  02920000
029300 800-INIT-REPORT.                                                 02930000
029400     MOVE SB-CURR-MM   TO RPT-MM.                                 02940000
029500     MOVE SB-CURR-DD   TO RPT-DD.                                 02950000
029600     MOVE SB-CURR-CCYY TO RPT-CCYY.                               02960000
029700     MOVE SB-CURR-HH   TO RPT-HH.                                 02970000
029800     MOVE SB-CURR-MI   TO RPT-MI.                                 02980000
029900     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             02990000
030000     MOVE CC-START-DATE-X TO RPT-RANGE-START.                     03000000
030100     MOVE CC-END-DATE-X   TO RPT-RANGE-END.                       03010000
030200     WRITE REPORT-RECORD FROM RPT-HEADER2 AFTER 1.                03020000
