000100***************************************************************   SBINVH01
000200* SBINVH   -  INVOICE HEADER RECORD LAYOUT                        SBINVH02
000300*             COBOL DEVELOPMENT CENTER  -  LEDGER SYSTEM          SBINVH03
000400*                                                                 SBINVH04
000500* INV-TOTAL IS NEVER CARRIED ON THIS RECORD - IT IS ALWAYS        SBINVH05
000600* RECOMPUTED FROM THE INVOICE-ITEM-FILE AT READ TIME BY SBINVPS.  SBINVH06
000700*                                                                 SBINVH07
000800* THE :TAG: PLACEHOLDER LETS A PROGRAM THAT NEEDS BOTH AN INPUT   SBINVH08
000900* AND AN OUTPUT VIEW OF THE INVOICE HEADER (SBINVPS DOES, ITS     SBINVH09
001000* MATCH/REWRITE PASS) COPY THIS BOOK TWICE WITH TWO DIFFERENT     SBINVH10
001100* PREFIXES - SAME IDEA AS CUSTCOPY.  A PROGRAM THAT ONLY NEEDS    SBINVH11
001200* ONE VIEW REPLACES :TAG: WITH INV.                               SBINVH12
001300*                                                                 SBINVH13
001400*    73-01  JS  890610  ORIGINAL LAYOUT                           SBINVH14
001500*    73-22  JS  911104  ADDED :TAG:-DUE-DATE-R REDEFINES          SBINVH15
001600*    73-49  MPT 990112  Y2K - :TAG:-DUE-DATE WIDENED FROM 9(6)    SBINVH16
001700*                       TO 9(8) (CCYYMMDD) - SEE PROJECT LOG      SBINVH17
001800*                       Y2K-014                                   SBINVH18
001900*    73-60  RGK 940822  RETROFITTED :TAG: PREFIX SO SBINVPS       SBINVH19
002000*                       COULD COPY THIS BOOK FOR BOTH THE         SBINVH20
002100*                       INBOUND AND OUTBOUND INVOICE FILE         SBINVH21
002200***************************************************************   SBINVH22
002300 01  :TAG:-RECORD.                                                SBINVH23
002400     05  :TAG:-ID                    PIC 9(09).                   SBINVH24
002500     05  :TAG:-CLIENT-NAME           PIC X(50).                   SBINVH25
002600     05  :TAG:-CLIENT-EMAIL          PIC X(50).                   SBINVH26
002700     05  :TAG:-DUE-DATE              PIC 9(08).                   SBINVH27
002800     05  :TAG:-DUE-DATE-R REDEFINES :TAG:-DUE-DATE.               SBINVH28
002900         10  :TAG:-DUE-CCYY          PIC 9(04).                   SBINVH29
003000         10  :TAG:-DUE-MM            PIC 9(02).                   SBINVH30
003100         10  :TAG:-DUE-DD            PIC 9(02).                   SBINVH31
003200     05  :TAG:-ACCT-ID               PIC 9(09).                   SBINVH32
003300     05  :TAG:-STATUS                PIC X(01).                   SBINVH33
003400         88  :TAG:-STATUS-DRAFT          VALUE 'D'.               SBINVH34
003500         88  :TAG:-STATUS-SENT           VALUE 'S'.               SBINVH35
003600         88  :TAG:-STATUS-PAID           VALUE 'P'.               SBINVH36
003700         88  :TAG:-STATUS-OVERDUE        VALUE 'O'.               SBINVH37
003800     05  FILLER                      PIC X(01).                   SBINVH38
