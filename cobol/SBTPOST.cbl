000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF COBOL DEVELOPMENT CENTER     * 00000200
000300* ALL RIGHTS RESERVED                                          *  00000300
000400****************************************************************  00000400
000500* PROGRAM:  SBTPOST                                               00000500
000600*                                                                 00000600
000700* AUTHOR :  Doug Stout                                            00000700
000800*                                                                 00000800
000900* READS A QUEUE OF PENDING TRANSACTION POSTINGS AND/OR            00000900
001000* REVERSALS AND APPLIES THE BALANCE ADJUSTMENT TO THE LEDGER      00001000
001100* ACCOUNT MASTER (ACCOUNT-FILE).  EACH ACCEPTED POSTING IS        00001100
001200* THEN APPENDED TO THE TRANSACTION DETAIL FILE; EACH ACCEPTED     00001200
001300* REVERSAL IS OMITTED FROM IT (I.E. NOT CARRIED FORWARD).         00001300
001400*                                                                 00001400
001500* RUN MODE (POST OR REVERSE) IS CARRIED ON EVERY INPUT RECORD     00001500
001600* VIA PTX-ACTION-CODE - THIS LETS A SINGLE BATCH OF PENDING       00001600
001700* ITEMS MIX ORDINARY POSTINGS WITH REVERSALS IN ONE PASS.         00001700
001800*                                                                 00001800
001900****************************************************************  00001900
002000*                                                                 00002000
002100* CHANGE LOG                                                      00002100
002200*                                                                 00002200
002300*   73-01  DS  850611  ORIGINAL PROGRAM - POSTS INCOME/EXPENSE    00002300
002400*                      TRANSACTIONS AGAINST THE ACCOUNT MASTER    00002400
002500*   73-02  DS  860304  ADDED REJECT REPORT FOR UNKNOWN ACCT-ID    00002500
002600*   73-03  RGK 871115  ADDED PTX-ACTION-REVERSE PATH - BALANCE    00002600
002700*                      DEPARTMENT NEEDED TO BACK OUT BAD ENTRY    00002700
002800*                      WITHOUT A FULL FILE RELOAD (REQ# AC-0119)  00002800
002900*   73-04  DS  880822  CORRECTED REVERSE-BALANCE SIGN LOGIC -     00002900
003000*                      WAS ADDING TWICE FOR EXPENSE REVERSALS     00003000
003100*   73-05  JS  900117  CONVERTED ACCOUNT-FILE FROM SEQUENTIAL     00003100
003200*                      UPDATE PASS TO RELATIVE ORGANIZATION SO    00003200
003300*                      WE CAN REWRITE ONE ACCOUNT WITHOUT         00003300
003400*                      COPYING THE WHOLE MASTER (REQ# AC-0142)    00003400
003500*   73-06  RGK 921009  ADDED NUM-POST-REQUESTS/PROCESSED STATS    00003500
003600*                      TO END OF JOB REPORT                       00003600
003700*   73-07  MPT 990112  Y2K - TXN-DATE AND TXN-TIME NOW COME IN    00003700
003800*                      VIA SBTRAN CCYYMMDD/HHMMSS FORM, NO        00003800
003900*                      LOCAL DATE MATH IN THIS PROGRAM TO FIX     00003900
004000*                      SEE PROJECT LOG Y2K-014                    00004000
004100*   73-08  CL  010305  REPLACED HARD-CODED RETURN-CODE 16 ON      00004100
004200*                      OPEN FAILURE WITH RC TABLE LOOKUP - SEE    00004200
004300*                      SHOP STANDARD SBSTD-04                     00004300
004400*   73-09  CL  010305  MINOR - RENAMED WS-TRAN-OK TO WS-PTX-OK    00004400
004500*                      TO MATCH CURRENT NAMING STANDARD           00004500
004600****************************************************************  00004600
004700 IDENTIFICATION DIVISION.                                         00004700
004800 PROGRAM-ID. SBTPOST.                                             00004800
004900 AUTHOR. DOUG STOUT.                                              00004900
005000 INSTALLATION. COBOL DEVELOPMENT CENTER.                          00005000
005100 DATE-WRITTEN. 06/11/85.                                          00005100
005200 DATE-COMPILED.                                                   00005200
005300 SECURITY.  COMPANY CONFIDENTIAL - LEDGER SYSTEM PRODUCTION.      00005300
005400****************************************************************  00005400
005500 ENVIRONMENT DIVISION.                                            00005500
005600 CONFIGURATION SECTION.                                           00005600
005700 SOURCE-COMPUTER. IBM-370.                                        00005700
005800 OBJECT-COMPUTER. IBM-370.                                        00005800
005900 SPECIAL-NAMES.                                                   00005900
006000     C01 IS TOP-OF-FORM.                                          00006000
006100 INPUT-OUTPUT SECTION.                                            00006100
006200 FILE-CONTROL.                                                    00006200
006300                                                                  00006300
006400     SELECT PENDING-TXN-FILE ASSIGN TO TXNPOST                    00006400
006500         ACCESS IS SEQUENTIAL                                     00006500
006600         FILE STATUS IS WS-PENDING-STATUS.                        00006600
006700                                                                  00006700
006800     SELECT ACCOUNT-FILE ASSIGN TO ACCTMSTR                       00006800
006900         ORGANIZATION IS RELATIVE                                 00006900
007000         ACCESS IS RANDOM                                         00007000
007100         RELATIVE KEY IS WS-ACCT-REL-KEY                          00007100
007200         FILE STATUS IS WS-ACCTFILE-STATUS.                       00007200
007300                                                                  00007300
007400     SELECT TRANSACTION-FILE ASSIGN TO TRANFILE                   00007400
007500         ACCESS IS SEQUENTIAL                                     00007500
007600         FILE STATUS IS WS-TRANFILE-STATUS.                       00007600
007700                                                                  00007700
007800     SELECT REPORT-FILE ASSIGN TO POSTRPT                         00007800
007900         ACCESS IS SEQUENTIAL                                     00007900
008000         FILE STATUS IS WS-REPORT-STATUS.                         00008000
008100****************************************************************  00008100
008200 DATA DIVISION.                                                   00008200
008300 FILE SECTION.                                                    00008300
008400                                                                  00008400
008500 FD  PENDING-TXN-FILE                                             00008500
008600     RECORDING MODE IS F.                                         00008600
008700 01  PENDING-TXN-RECORD.                                          00008700
008800     05  PTX-ACTION-CODE             PIC X(06).                   00008800
008900         88  PTX-ACTION-POST             VALUE 'POST  '.          00008900
009000         88  PTX-ACTION-REVERSE          VALUE 'REVERS'.          00009000
009100     05  PTX-TXN-ID                  PIC 9(09).                   00009100
009200     05  PTX-ACCT-ID                 PIC 9(09).                   00009200
009300     05  PTX-AMOUNT                  PIC S9(09)V99 COMP-3.        00009300
009400     05  PTX-TYPE                    PIC X(01).                   00009400
009500         88  PTX-TYPE-INCOME             VALUE 'I'.               00009500
009600         88  PTX-TYPE-EXPENSE            VALUE 'E'.               00009600
009700     05  PTX-CATEGORY                PIC X(30).                   00009700
009800     05  PTX-DATE                    PIC 9(08).                   00009800
009900     05  PTX-TIME                    PIC 9(06).                   00009900
010000     05  PTX-DESCRIPTION             PIC X(100).                  00010000
010100     05  FILLER                      PIC X(25).                   00010100
010200                                                                  00010200
010300 FD  ACCOUNT-FILE                                                 00010300
010400     RECORDING MODE IS F.                                         00010400
010500 COPY SBACCT.                                                     00010500
010600                                                                  00010600
010700 FD  TRANSACTION-FILE                                             00010700
010800     RECORDING MODE IS F.                                         00010800
010900 COPY SBTRAN.                                                     00010900
011000                                                                  00011000
011100 FD  REPORT-FILE                                                  00011100
011200     RECORDING MODE IS F.                                         00011200
011300 01  REPORT-RECORD                  PIC X(132).                   00011300
011400****************************************************************  00011400
011500 WORKING-STORAGE SECTION.                                         00011500
011600****************************************************************  00011600
011700 COPY SBWORK.                                                     00011700
011800*                                                                 00011800
011900 01  WS-FIELDS.                                                   00011900
012000     05  WS-PENDING-STATUS       PIC X(2)  VALUE SPACES.          00012000
012100     05  WS-ACCTFILE-STATUS      PIC X(2)  VALUE SPACES.          00012100
012200     05  WS-TRANFILE-STATUS      PIC X(2)  VALUE SPACES.          00012200
012300     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.          00012300
012400     05  WS-PENDING-EOF          PIC X     VALUE 'N'.             00012400
012500     05  WS-PTX-OK               PIC X     VALUE 'N'.             00012500
012600     05  WS-PTX-MSG              PIC X(50) VALUE SPACES.          00012600
012700     05  WS-ACCT-REL-KEY         PIC 9(09) COMP  VALUE 0.         00012700
012800*                                                                 00012800
012900 01  REPORT-TOTALS.                                               00012900
013000     05  NUM-POST-REQUESTS     PIC S9(9)  COMP-3  VALUE +0.       00013000
013100     05  NUM-POST-PROCESSED    PIC S9(9)  COMP-3  VALUE +0.       00013100
013200     05  NUM-REVERSE-REQUESTS  PIC S9(9)  COMP-3  VALUE +0.       00013200
013300     05  NUM-REVERSE-PROCESSED PIC S9(9)  COMP-3  VALUE +0.       00013300
013400     05  NUM-TXN-ERRORS        PIC S9(9)  COMP-3  VALUE +0.       00013400
013500*                                                                 00013500
013600 01  ERR-MSG-BAD-PTX.                                             00013600
013700     05  FILLER PIC X(31)                                         00013700
013800              VALUE 'Error Processing Transaction. '.             00013800
013900     05  ERR-MSG-DATA1          PIC X(35)  VALUE SPACES.          00013900
014000     05  ERR-MSG-DATA2          PIC X(66)  VALUE SPACES.          00014000
014100 01  RPT-HEADER1.                                                 00014100
014200     05  FILLER   PIC X(40)                                       00014200
014300              VALUE 'ACCOUNT BALANCE POSTING REPORT    DATE: '.   00014300
014400     05  RPT-MM                 PIC 99.                           00014400
014500     05  FILLER                 PIC X     VALUE '/'.              00014500
014600     05  RPT-DD                 PIC 99.                           00014600
014700     05  FILLER                 PIC X     VALUE '/'.              00014700
014800     05  RPT-CCYY               PIC 9999.                         00014800
014900     05  FILLER                 PIC X(20)                         00014900
015000              VALUE '   TIME: '.                                  00015000
015100     05  RPT-HH                 PIC 99.                           00015100
015200     05  FILLER                 PIC X     VALUE ':'.              00015200
015300     05  RPT-MI                 PIC 99.                           00015300
015400     05  FILLER                 PIC X(41) VALUE SPACES.           00015400
015500 01  RPT-STATS-HDR1.                                              00015500
015600     05  FILLER PIC X(26) VALUE 'Posting Totals:           '.     00015600
015700     05  FILLER PIC X(107) VALUE SPACES.                          00015700
015800 01  RPT-STATS-DETAIL.                                            00015800
015900     05  RPT-ACTION          PIC X(10).                           00015900
016000     05  FILLER              PIC X(4)     VALUE SPACES.           00016000
016100     05  RPT-NUM-REQ         PIC ZZZ,ZZZ,ZZ9.                     00016100
016200     05  FILLER              PIC X(3)     VALUE SPACES.           00016200
016300     05  RPT-NUM-PROC        PIC ZZZ,ZZZ,ZZ9.                     00016300
016400     05  FILLER              PIC X(3)     VALUE SPACES.           00016400
016500     05  RPT-NUM-ERR         PIC ZZZ,ZZZ,ZZ9.                     00016500
016600     05  FILLER              PIC X(80)   VALUE SPACES.            00016600
016700****************************************************************  00016700
016800 PROCEDURE DIVISION.                                              00016800
016900****************************************************************  00016900
017000                                                                  00017000
017100 000-MAIN.                                                        00017100
017200     ACCEPT SB-CURRENT-DATE FROM DATE YYYYMMDD.                   00017200
017300     ACCEPT SB-CURRENT-TIME FROM TIME.                            00017300
017400     DISPLAY 'SBTPOST STARTED ' SB-CURR-MM '/' SB-CURR-DD '/'     00017400
017500             SB-CURR-CCYY.                                        00017500
017600                                                                  00017600
017700     PERFORM 700-OPEN-FILES.                                      00017700
017800     PERFORM 800-INIT-REPORT.                                     00017800
017900                                                                  00017900
018000     PERFORM 200-READ-TRANSACTION.                                00018000
018100     PERFORM 100-PROCESS-TRANSACTIONS                             00018100
018200             UNTIL WS-PENDING-EOF = 'Y'.                          00018200
018300                                                                  00018300
018400     PERFORM 850-REPORT-TXN-STATS.                                00018400
018500     PERFORM 790-CLOSE-FILES.                                     00018500
018600                                                                  00018600
018700     GOBACK.                                                      00018700
018800                                                                  00018800
018900 100-PROCESS-TRANSACTIONS.                                        00018900
019000     MOVE 'Y' TO WS-PTX-OK.                                       00019000
019100     EVALUATE TRUE                                                00019100
019200        WHEN PTX-ACTION-POST                                      00019200
019300            ADD +1 TO NUM-POST-REQUESTS                           00019300
019400            PERFORM 300-LOOKUP-ACCOUNT                            00019400
019500            IF WS-PTX-OK = 'Y'                                    00019500
019600                PERFORM 400-POST-BALANCE                          00019600
019700                PERFORM 500-REWRITE-RECORDS                       00019700
019800                ADD +1 TO NUM-POST-PROCESSED                      00019800
019900            END-IF                                                00019900
020000        WHEN PTX-ACTION-REVERSE                                   00020000
020100            ADD +1 TO NUM-REVERSE-REQUESTS                        00020100
020200            PERFORM 300-LOOKUP-ACCOUNT                            00020200
020300            IF WS-PTX-OK = 'Y'                                    00020300
020400                PERFORM 450-REVERSE-BALANCE                       00020400
020500                PERFORM 510-REWRITE-ACCOUNT-ONLY                  00020500
020600                ADD +1 TO NUM-REVERSE-PROCESSED                   00020600
020700            END-IF                                                00020700
020800        WHEN OTHER                                                00020800
020900            MOVE 'INVALID ACTION CODE ON QUEUE  ' TO              00020900
021000                        ERR-MSG-DATA1                             00021000
021100            MOVE PTX-ACTION-CODE TO ERR-MSG-DATA2                 00021100
021200            PERFORM 299-REPORT-BAD-PTX                            00021200
021300     END-EVALUATE.                                                00021300
021400     PERFORM 200-READ-TRANSACTION.                                00021400
021500                                                                  00021500
021600 200-READ-TRANSACTION.                                            00021600
021700     READ PENDING-TXN-FILE                                        00021700
021800       AT END MOVE 'Y' TO WS-PENDING-EOF.                         00021800
021900     EVALUATE WS-PENDING-STATUS                                   00021900
022000        WHEN '00'                                                 00022000
022100             CONTINUE                                             00022100
022200        WHEN '10'                                                 00022200
022300             MOVE 'Y' TO WS-PENDING-EOF                           00022300
022400        WHEN OTHER                                                00022400
022500            MOVE 'PENDING FILE READ ERROR. CODE:   ' TO           00022500
022600                        ERR-MSG-DATA1                             00022600
022700            MOVE WS-PENDING-STATUS TO ERR-MSG-DATA2               00022700
022800            PERFORM 299-REPORT-BAD-PTX                            00022800
022900            MOVE 'Y' TO WS-PENDING-EOF                            00022900
023000     END-EVALUATE.                                                00023000
023100                                                                  00023100
023200 300-LOOKUP-ACCOUNT.                                              00023200
023300     MOVE PTX-ACCT-ID TO WS-ACCT-REL-KEY.                         00023300
023400     READ ACCOUNT-FILE.                                           00023400
023500     EVALUATE WS-ACCTFILE-STATUS                                  00023500
023600        WHEN '00'                                                 00023600
023700             CONTINUE                                             00023700
023800        WHEN OTHER                                                00023800
023900            MOVE 'NO ACCOUNT FOR TXN-ACCT-ID:   ' TO              00023900
024000                        ERR-MSG-DATA1                             00024000
024100            MOVE PTX-ACCT-ID  TO ERR-MSG-DATA2                    00024100
024200            PERFORM 299-REPORT-BAD-PTX                            00024200
024300     END-EVALUATE.                                                00024300
024400                                                                  00024400
024500 400-POST-BALANCE.                                                00024500
024600     IF PTX-TYPE-INCOME                                           00024600
024700         COMPUTE ACCT-BALANCE = ACCT-BALANCE + PTX-AMOUNT         00024700
024800     ELSE                                                         00024800
024900         COMPUTE ACCT-BALANCE = ACCT-BALANCE - PTX-AMOUNT         00024900
025000     END-IF.                                                      00025000
025100                                                                  00025100
025200 450-REVERSE-BALANCE.                                             00025200
025300*    MIRROR IMAGE OF 400-POST-BALANCE - BACKS OUT AN ENTRY        00025300
025400*    THAT IS ABOUT TO BE REMOVED FROM THE DETAIL FILE             00025400
025500     IF PTX-TYPE-INCOME                                           00025500
025600         COMPUTE ACCT-BALANCE = ACCT-BALANCE - PTX-AMOUNT         00025600
025700     ELSE                                                         00025700
025800         COMPUTE ACCT-BALANCE = ACCT-BALANCE + PTX-AMOUNT         00025800
025900     END-IF.                                                      00025900
026000                                                                  00026000
026100 500-REWRITE-RECORDS.                                             00026100
026200     REWRITE ACCOUNT-RECORD.                                      00026200
026300     IF WS-ACCTFILE-STATUS NOT = '00'                             00026300
026400         MOVE 'ACCOUNT-FILE REWRITE ERROR. CODE:' TO              00026400
026500                     ERR-MSG-DATA1                                00026500
026600         MOVE WS-ACCTFILE-STATUS TO ERR-MSG-DATA2                 00026600
026700         PERFORM 299-REPORT-BAD-PTX                               00026700
026800     END-IF.                                                      00026800
027000     MOVE SPACES              TO TRANSACTION-RECORD.              00027000
027001     MOVE PTX-TXN-ID          TO TXN-ID.                          00027001
027100     MOVE PTX-ACCT-ID         TO TXN-ACCT-ID.                     00027100
027200     MOVE PTX-AMOUNT          TO TXN-AMOUNT.                      00027200
027300     MOVE PTX-TYPE            TO TXN-TYPE.                        00027300
027400     MOVE PTX-CATEGORY        TO TXN-CATEGORY.                    00027400
027500     MOVE PTX-DATE            TO TXN-DATE.                        00027500
027600     MOVE PTX-TIME            TO TXN-TIME.                        00027600
027700     MOVE PTX-DESCRIPTION     TO TXN-DESCRIPTION.                 00027700
027800     WRITE TRANSACTION-RECORD.                                    00027800
027900     IF WS-TRANFILE-STATUS NOT = '00'                             00027900
028000         MOVE 'TRANSACTION-FILE WRITE ERROR. CODE:' TO            00028000
028100                     ERR-MSG-DATA1                                00028100
028200         MOVE WS-TRANFILE-STATUS TO ERR-MSG-DATA2                 00028200
028300         PERFORM 299-REPORT-BAD-PTX                               00028300
028400     END-IF.                                                      00028400
028500                                                                  00028500
028600 510-REWRITE-ACCOUNT-ONLY.                                        00028600
028700*    A REVERSAL DOES NOT WRITE THE TRANSACTION FILE - THE         00028700
028800*    DETAIL ROW BEING REVERSED IS BEING REMOVED, NOT ADDED        00028800
028900     REWRITE ACCOUNT-RECORD.                                      00028900
029000     IF WS-ACCTFILE-STATUS NOT = '00'                             00029000
029100         MOVE 'ACCOUNT-FILE REWRITE ERROR. CODE:' TO              00029100
029200                     ERR-MSG-DATA1                                00029200
029300         MOVE WS-ACCTFILE-STATUS TO ERR-MSG-DATA2                 00029300
029400         PERFORM 299-REPORT-BAD-PTX                               00029400
029500     END-IF.                                                      00029500
029600                                                                  00029600
029700 299-REPORT-BAD-PTX.                                              00029700
029800     ADD +1 TO NUM-TXN-ERRORS.                                    00029800
029900     MOVE 'N' TO WS-PTX-OK.                                       00029900
030000     WRITE REPORT-RECORD FROM ERR-MSG-BAD-PTX AFTER 2.            00030000
030100                                                                  00030100
030200 700-OPEN-FILES.                                                  00030200
030300     OPEN INPUT   PENDING-TXN-FILE                                00030300
030400          I-O     ACCOUNT-FILE                                    00030400
030500          EXTEND  TRANSACTION-FILE                                00030500
030600          OUTPUT  REPORT-FILE.                                    00030600
030700     IF WS-PENDING-STATUS NOT = '00'                              00030700
030800       DISPLAY 'ERROR OPENING PENDING-TXN-FILE. RC:'              00030800
030900               WS-PENDING-STATUS                                  00030900
031000       MOVE 16 TO RETURN-CODE                                     00031000
031100       MOVE 'Y' TO WS-PENDING-EOF                                 00031100
031200     END-IF.                                                      00031200
031300     IF WS-ACCTFILE-STATUS NOT = '00'                             00031300
031400       DISPLAY 'ERROR OPENING ACCOUNT-FILE. RC:'                  00031400
031500               WS-ACCTFILE-STATUS                                 00031500
031600       MOVE 16 TO RETURN-CODE                                     00031600
031700       MOVE 'Y' TO WS-PENDING-EOF                                 00031700
031800     END-IF.                                                      00031800
031900     IF WS-TRANFILE-STATUS NOT = '00'                             00031900
032000       DISPLAY 'ERROR OPENING TRANSACTION-FILE. RC:'              00032000
032100               WS-TRANFILE-STATUS                                 00032100
032200       MOVE 16 TO RETURN-CODE                                     00032200
032300       MOVE 'Y' TO WS-PENDING-EOF                                 00032300
032400     END-IF.                                                      00032400
032500                                                                  00032500
032600 790-CLOSE-FILES.                                                 00032600
032700     CLOSE PENDING-TXN-FILE.                                      00032700
032800     CLOSE ACCOUNT-FILE.                                          00032800
032900     CLOSE TRANSACTION-FILE.                                      00032900
033000     CLOSE REPORT-FILE.                                           00033000
033100                                                                  00033100
033200 800-INIT-REPORT.                                                 00033200
033300     MOVE SB-CURR-MM   TO RPT-MM.                                 00033300
033400     MOVE SB-CURR-DD   TO RPT-DD.                                 00033400
033500     MOVE SB-CURR-CCYY TO RPT-CCYY.                               00033500
033600     MOVE SB-CURR-HH   TO RPT-HH.                                 00033600
033700     MOVE SB-CURR-MI   TO RPT-MI.                                 00033700
033800     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00033800
033900                                                                  00033900
034000 850-REPORT-TXN-STATS.                                            00034000
034100     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.             00034100
034200     MOVE 'POST      '        TO RPT-ACTION.                      00034200
034300     MOVE NUM-POST-REQUESTS   TO RPT-NUM-REQ.                     00034300
034400     MOVE NUM-POST-PROCESSED  TO RPT-NUM-PROC.                    00034400
034500     COMPUTE RPT-NUM-ERR = NUM-POST-REQUESTS - NUM-POST-PROCESSED.00034500
034600     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00034600
034700     MOVE 'REVERSE   '        TO RPT-ACTION.                      00034700
034800     MOVE NUM-REVERSE-REQUESTS  TO RPT-NUM-REQ.                   00034800
034900     MOVE NUM-REVERSE-PROCESSED TO RPT-NUM-PROC.                  00034900
035000     COMPUTE RPT-NUM-ERR = NUM-REVERSE-REQUESTS -                 00035000
035100                           NUM-REVERSE-PROCESSED.                 00035100
035200     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00035200
