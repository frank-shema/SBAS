000100****************************************************************  00010000
000200* LICENSED MATERIALS - PROPERTY OF COBOL DEVELOPMENT CENTER    *  00020000
000300*                                                                 00030000
000400* PROGRAM: SBRPTBS  ORIGINAL * D. STOUT - COBOL DEVELOPMENT CTR   00040000
000500*                                                                 00050000
000600* PURPOSE: READS THE ACCOUNT MASTER FILE IN ONE PASS, SPLITS      00060000
000700*          EACH ACCOUNT INTO THE ASSET LIST OR THE LIABILITY      00070000
000800*          LIST BY ACCT-TYPE, AND PRINTS THE BALANCE SHEET -      00080000
000900*          ASSETS (ONE LINE PER ACCOUNT), TOTAL ASSETS,           00090000
001000*          LIABILITIES (ONE LINE PER ACCOUNT), TOTAL              00100000
001100*          LIABILITIES, AND THE DERIVED EQUITY LINE.              00110000
001200*                                                                 00120000
001300* NOTE:    THIS REPORT HAS NO DATE RANGE AND NO CATEGORY          00130000
001400*          CONTROL BREAK - IT IS A POINT-IN-TIME SNAPSHOT OF      00140000
001500*          WHATEVER IS ON ACCTMSTR WHEN THE JOB RUNS.  DO NOT     00150000
001600*          ADD A CONTROL CARD TO THIS PROGRAM - SEE SBRPTPL       00160000
001700*          AND SBRPTCF IF A DATE-RANGED STATEMENT IS NEEDED.      00170000
001800****************************************************************  00180000
001900*                                                                 00190000
002000* CHANGE LOG                                                      00200000
002100*                                                                 00210000
002200*   73-01  DS  870825  ORIGINAL PROGRAM - ASSET/LIABILITY         00220000
002300*                      DETAIL LINES, TOTALS, AND EQUITY LINE      00230000
002400*   73-02  JS  941130  ASSET-TABLE AND LIABILITY-TABLE RAISED     00240000
002500*                      FROM 50 ENTRIES TO 100 - CHART OF          00250000
002600*                      ACCOUNTS OUTGREW THE ORIGINAL SIZING       00260000
002700*   73-03  MPT 990112  Y2K - RPT-CCYY NOW 4 DIGITS ON HEADER 1    00270000
002800*                      SEE PROJECT LOG Y2K-014                    00280000
002900*   73-04  CL  010305  MINOR - COMMENT CLEANUP, NO LOGIC CHANGE   00290000
003000****************************************************************  00300000
003100 IDENTIFICATION DIVISION.                                         00310000
003200 PROGRAM-ID. SBRPTBS.                                             00320000
003300 AUTHOR. DOUG STOUT.                                              00330000
003400 INSTALLATION. COBOL DEVELOPMENT CENTER.                          00340000
003500 DATE-WRITTEN. 08/25/87.                                          00350000
003600 DATE-COMPILED.                                                   00360000
003700 SECURITY.  COMPANY CONFIDENTIAL - LEDGER SYSTEM PRODUCTION.      00370000
003800****************************************************************  00380000
003900 ENVIRONMENT DIVISION.                                            00390000
004000 CONFIGURATION SECTION.                                           00400000
004100 SOURCE-COMPUTER. IBM-370.                                        00410000
004200 OBJECT-COMPUTER. IBM-370.                                        00420000
004300 SPECIAL-NAMES.                                                   00430000
004400     C01 IS TOP-OF-FORM.                                          00440000
004500 INPUT-OUTPUT SECTION.                                            00450000
004600 FILE-CONTROL.                                                    00460000
004700                                                                  00470000
004800     SELECT ACCOUNT-FILE ASSIGN TO ACCTMSTR                       00480000
004900         ORGANIZATION IS RELATIVE                                 00490000
005000         ACCESS MODE IS SEQUENTIAL                                00500000
005100         FILE STATUS IS WS-ACCOUNT-STATUS.                        00510000
005200                                                                  00520000
005300     SELECT REPORT-FILE ASSIGN TO BSRPT                           00530000
005400         ACCESS IS SEQUENTIAL                                     00540000
005500         FILE STATUS IS WS-REPORT-STATUS.                         00550000
005600****************************************************************  00560000
005700 DATA DIVISION.                                                   00570000
005800 FILE SECTION.                                                    00580000
005900                                                                  00590000
006000 FD  ACCOUNT-FILE                                                 00600000
006100     RECORDING MODE IS F.                                         00610000
006200 COPY SBACCT.                                                     00620000
006300                                                                  00630000
006400 FD  REPORT-FILE                                                  00640000
006500     RECORDING MODE IS F.                                         00650000
006600 01  REPORT-RECORD                  PIC X(132).                   00660000
006700****************************************************************  00670000
006800 WORKING-STORAGE SECTION.                                         00680000
006900****************************************************************  00690000
007000 COPY SBWORK.                                                     00700000
007100*                                                                 00710000
007200 01  WS-FIELDS.                                                   00720000
007300     05  WS-ACCOUNT-STATUS       PIC X(2)  VALUE SPACES.          00730000
007400     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.          00740000
007500     05  WS-ACCOUNT-EOF          PIC X     VALUE 'N'.             00750000
007600*                                                                 00760000
007700 01  WS-ASSET-TABLE.                                              00770000
007800     05  AST-ENTRY OCCURS 100 TIMES INDEXED BY AST-IDX.           00780000
007900         10  AST-ACCT-ID         PIC 9(09).                       00790000
008000         10  AST-ACCT-NAME       PIC X(50).                       00800000
008100         10  AST-ACCT-BALANCE    PIC S9(11)V99 COMP-3.            00810000
008200     05  WS-ASSET-COUNT          PIC 9(05) COMP  VALUE 0.         00820000
008300*                                                                 00830000
008400 01  WS-LIABILITY-TABLE.                                          00840000
008500     05  LIA-ENTRY OCCURS 100 TIMES INDEXED BY LIA-IDX.           00850000
008600         10  LIA-ACCT-ID         PIC 9(09).                       00860000
008700         10  LIA-ACCT-NAME       PIC X(50).                       00870000
008800         10  LIA-ACCT-BALANCE    PIC S9(11)V99 COMP-3.            00880000
008900     05  WS-LIABILITY-COUNT      PIC 9(05) COMP  VALUE 0.         00890000
009000*                                                                 00900000
009100 01  REPORT-TOTALS.                                               00910000
009200     05  NUM-ACCT-READ           PIC S9(9) COMP-3  VALUE +0.      00920000
009300     05  TOTAL-ASSETS            PIC S9(11)V99 COMP-3  VALUE +0.  00930000
009400     05  TOTAL-LIABILITIES       PIC S9(11)V99 COMP-3  VALUE +0.  00940000
009500     05  EQUITY                  PIC S9(11)V99 COMP-3  VALUE +0.  00950000
009600*                                                                 00960000
009700 01  RPT-HEADER1.                                                 00970000
009800     05  FILLER   PIC X(40)                                       00980000
009900                VALUE 'BALANCE SHEET                     DATE: '. 00990000
010000     05  RPT-MM                 PIC 99.                           01000000
010100     05  FILLER                 PIC X     VALUE '/'.              01010000
010200     05  RPT-DD                 PIC 99.                           01020000
010300     05  FILLER                 PIC X     VALUE '/'.              01030000
010400     05  RPT-CCYY               PIC 9999.                         01040000
010500     05  FILLER                 PIC X(20)                         01050000
010600                VALUE '   TIME: '.                                01060000
010700     05  RPT-HH                 PIC 99.                           01070000
010800     05  FILLER                 PIC X     VALUE ':'.              01080000
010900     05  RPT-MI                 PIC 99.                           01090000
011000     05  FILLER                 PIC X(41) VALUE SPACES.           01100000
011100 01  RPT-SECTION-HDR.                                             01110000
011200     05  RPT-SECTION-TITLE      PIC X(30).                        01120000
011300     05  FILLER                 PIC X(102) VALUE SPACES.          01130000
011400 01  RPT-ACCOUNT-DETAIL.                                          01140000
011500     05  FILLER                 PIC X(4)   VALUE SPACES.          01150000
011600     05  RPT-ACCT-ID            PIC 9(09).                        01160000
011700     05  FILLER                 PIC X(2)   VALUE SPACES.          01170000
011800     05  RPT-ACCT-NAME          PIC X(50).                        01180000
011900     05  FILLER                 PIC X(2)   VALUE SPACES.          01190000
012000     05  RPT-ACCT-AMOUNT        PIC Z,ZZZ,ZZ9.99-.                01200000
012100     05  FILLER                 PIC X(50)  VALUE SPACES.          01210000
012200 01  RPT-TOTAL-LINE.                                              01220000
012300     05  RPT-TOTAL-LABEL        PIC X(20).                        01230000
012400     05  FILLER                 PIC X(14)  VALUE SPACES.          01240000
012500     05  RPT-TOTAL-AMOUNT       PIC Z,ZZZ,ZZ9.99-.                01250000
012600     05  FILLER                 PIC X(86)  VALUE SPACES.          01260000
012700****************************************************************  01270000
012800 PROCEDURE DIVISION.                                              01280000
012900****************************************************************  01290000
013000                                                                  01300000
013100 000-MAIN.                                                        01310000
013200     ACCEPT SB-CURRENT-DATE FROM DATE YYYYMMDD.                   01320000
013300     ACCEPT SB-CURRENT-TIME FROM TIME.                            01330000
013400                                                                  01340000
013500     PERFORM 700-OPEN-FILES.                                      01350000
013600     PERFORM 800-INIT-REPORT.                                     01360000
013700                                                                  01370000
013800     PERFORM 200-READ-ACCOUNT.                                    01380000
013900     PERFORM 100-PROCESS-ACCOUNT                                  01390000
014000             UNTIL WS-ACCOUNT-EOF = 'Y'.                          01400000
014100                                                                  01410000
014200     PERFORM 400-COMPUTE-EQUITY.                                  01420000
014300     PERFORM 500-PRINT-SECTIONS.                                  01430000
014400     PERFORM 790-CLOSE-FILES.                                     01440000
014500                                                                  01450000
014600     GOBACK.                                                      01460000
014700                                                                  01470000
014800 100-PROCESS-ACCOUNT.                                             01480000
014900     ADD +1 TO NUM-ACCT-READ.                                     01490000
015000     IF ACCT-TYPE-ASSET                                           01500000
015100         PERFORM 300-ACCUMULATE-ASSET                             01510000
015200     ELSE                                                         01520000
015300         PERFORM 350-ACCUMULATE-LIABILITY                         01530000
015400     END-IF.                                                      01540000
015500     PERFORM 200-READ-ACCOUNT.                                    01550000
015600                                                                  01560000
015700 200-READ-ACCOUNT.                                                01570000
015800     READ ACCOUNT-FILE                                            01580000
015900         AT END MOVE 'Y' TO WS-ACCOUNT-EOF                        01590000
016000     END-READ.                                                    01600000
016100                                                                  01610000
016200 300-ACCUMULATE-ASSET.                                            01620000
016300*    ONE ENTRY PER ACCOUNT - NO CATEGORY CONTROL BREAK ON THIS    01630000
016400*    REPORT, SO UNLIKE SBRPTPL/SBRPTCF THERE IS NO SEARCH HERE.   01640000
016500     ADD +1 TO WS-ASSET-COUNT.                                    01650000
016600     SET AST-IDX TO WS-ASSET-COUNT.                               01660000
016700     MOVE ACCT-ID      TO AST-ACCT-ID(AST-IDX).                   01670000
016800     MOVE ACCT-NAME    TO AST-ACCT-NAME(AST-IDX).                 01680000
016900     MOVE ACCT-BALANCE TO AST-ACCT-BALANCE(AST-IDX).              01690000
017000     ADD ACCT-BALANCE TO TOTAL-ASSETS.                            01700000
017100                                                                  01710000
017200 350-ACCUMULATE-LIABILITY.                                        01720000
017300     ADD +1 TO WS-LIABILITY-COUNT.                                01730000
017400     SET LIA-IDX TO WS-LIABILITY-COUNT.                           01740000
017500     MOVE ACCT-ID      TO LIA-ACCT-ID(LIA-IDX).                   01750000
017600     MOVE ACCT-NAME    TO LIA-ACCT-NAME(LIA-IDX).                 01760000
017700     MOVE ACCT-BALANCE TO LIA-ACCT-BALANCE(LIA-IDX).              01770000
017800     ADD ACCT-BALANCE TO TOTAL-LIABILITIES.                       01780000
017900                                                                  01790000
018000 400-COMPUTE-EQUITY.                                              01800000
018100     COMPUTE EQUITY = TOTAL-ASSETS - TOTAL-LIABILITIES.           01810000
018200                                                                  01820000
018300 500-PRINT-SECTIONS.                                              01830000
018400     MOVE 'ASSETS'                TO RPT-SECTION-TITLE.           01840000
018500     WRITE REPORT-RECORD FROM RPT-SECTION-HDR AFTER 2.            01850000
018600     SET AST-IDX TO 1.                                            01860000
018700     PERFORM 510-PRINT-ASSET-LINE THRU 510-EXIT                   01870000
018800         VARYING AST-IDX FROM 1 BY 1                              01880000
018900         UNTIL AST-IDX > WS-ASSET-COUNT.                          01890000
019000     MOVE 'TOTAL ASSETS'          TO RPT-TOTAL-LABEL.             01900000
019100     MOVE TOTAL-ASSETS            TO RPT-TOTAL-AMOUNT.            01910000
019200     WRITE REPORT-RECORD FROM RPT-TOTAL-LINE AFTER 1.             01920000
019300                                                                  01930000
019400     MOVE 'LIABILITIES'           TO RPT-SECTION-TITLE.           01940000
019500     WRITE REPORT-RECORD FROM RPT-SECTION-HDR AFTER 2.            01950000
019600     SET LIA-IDX TO 1.                                            01960000
019700     PERFORM 520-PRINT-LIABILITY-LINE THRU 520-EXIT               01970000
019800         VARYING LIA-IDX FROM 1 BY 1                              01980000
019900         UNTIL LIA-IDX > WS-LIABILITY-COUNT.                      01990000
020000     MOVE 'TOTAL LIABILITIES'     TO RPT-TOTAL-LABEL.             02000000
020100     MOVE TOTAL-LIABILITIES       TO RPT-TOTAL-AMOUNT.            02010000
020200     WRITE REPORT-RECORD FROM RPT-TOTAL-LINE AFTER 1.             02020000
020300                                                                  02030000
020400     MOVE 'EQUITY'                TO RPT-TOTAL-LABEL.             02040000
020500     MOVE EQUITY                  TO RPT-TOTAL-AMOUNT.            02050000
020600     WRITE REPORT-RECORD FROM RPT-TOTAL-LINE AFTER 2.             02060000
020700                                                                  02070000
020800 510-PRINT-ASSET-LINE.                                            02080000
020900     MOVE AST-ACCT-ID(AST-IDX)      TO RPT-ACCT-ID.               02090000
021000     MOVE AST-ACCT-NAME(AST-IDX)    TO RPT-ACCT-NAME.             02100000
021100     MOVE AST-ACCT-BALANCE(AST-IDX) TO RPT-ACCT-AMOUNT.           02110000
021200     WRITE REPORT-RECORD FROM RPT-ACCOUNT-DETAIL AFTER 1.         02120000
021300 510-EXIT.                                                        02130000
021400     EXIT.                                                        02140000
021500                                                                  02150000
021600 520-PRINT-LIABILITY-LINE.                                        02160000
021700     MOVE LIA-ACCT-ID(LIA-IDX)      TO RPT-ACCT-ID.               02170000
021800     MOVE LIA-ACCT-NAME(LIA-IDX)    TO RPT-ACCT-NAME.             02180000
021900     MOVE LIA-ACCT-BALANCE(LIA-IDX) TO RPT-ACCT-AMOUNT.           02190000
022000     WRITE REPORT-RECORD FROM RPT-ACCOUNT-DETAIL AFTER 1.         02200000
022100 520-EXIT.                                                        02210000
022200     EXIT.                                                        02220000
022300                                                                  02230000
022400 700-OPEN-FILES.                                                  02240000
022500     OPEN INPUT  ACCOUNT-FILE                                     02250000
022600          OUTPUT REPORT-FILE.                                     02260000
022700     IF WS-ACCOUNT-STATUS NOT = '00'                              02270000
022800       DISPLAY 'ERROR OPENING ACCOUNT-FILE. RC:'                  02280000
022900               WS-ACCOUNT-STATUS                                  02290000
023000       MOVE 16 TO RETURN-CODE                                     02300000
023100       MOVE 'Y' TO WS-ACCOUNT-EOF                                 02310000
023200     END-IF.                                                      02320000
023300                                                                  02330000
023400 790-CLOSE-FILES.                                                 02340000
023500     CLOSE ACCOUNT-FILE.                                          02350000
023600     CLOSE REPORT-FILE.                                           02360000
023700                                                                  02370000
023800 800-INIT-REPORT.                                                 02380000
023900     MOVE SB-CURR-MM   TO RPT-MM.                                 02390000
024000     MOVE SB-CURR-DD   TO RPT-DD.                                 02400000
024100     MOVE SB-CURR-CCYY TO RPT-CCYY.                               02410000
024200     MOVE SB-CURR-HH   TO RPT-HH.                                 02420000
024300     MOVE SB-CURR-MI   TO RPT-MI.                                 02430000
024400     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             02440000
