000100****************************************************************  00010000
000200* LICENSED MATERIALS - PROPERTY OF COBOL DEVELOPMENT CENTER    *  00020000
000300*                                                                 00030000
000400* PROGRAM: SBRPTCF  ORIGINAL * D. STOUT - COBOL DEVELOPMENT CTR   00040000
000500*                                                                 00050000
000600* PURPOSE: READS THE TRANSACTION DETAIL FILE FOR A CALLER-        00060000
000700*          SUPPLIED DATE RANGE (CONTROL CARD), SPLITS EACH ROW    00070000
000800*          INTO AN INFLOW (INCOME) OR OUTFLOW (EXPENSE), GROUPS   00080000
000900*          EACH SIDE BY TXN-CATEGORY IN A SEARCH TABLE, AND       00090000
001000*          PRINTS THE CASH FLOW STATEMENT - INFLOWS BY CATEGORY,  00100000
001100*          OUTFLOWS BY CATEGORY, NET CASH FLOW, THEN THE          00110000
001200*          OPENING AND CLOSING BALANCE OF THE ASSET ACCOUNTS.     00120000
001300*                                                                 00130000
001400* NOTE:    OPENING-BALANCE IS DELIBERATELY RECOMPUTED ON EVERY    00140000
001500*          ASSET ACCOUNT IN 460-ACCUMULATE-ASSET-BALANCE, NOT     00150000
001600*          JUST THE LAST ONE - FINANCE SIGNED OFF ON THIS BACK    00160000
001700*          IN 88 (SEE 73-02 BELOW) BECAUSE THE FIGURE THAT ENDS   00170000
001800*          UP ON THE REPORT IS WHATEVER THE RUNNING CLOSING       00180000
001900*          TOTAL WAS AFTER THE LAST ASSET ACCOUNT ON THE FILE -   00190000
002000*          DO NOT "FIX" THIS TO AN UPFRONT TOTAL-THEN-COMPUTE,    00200000
002100*          THE REPORT HAS BALANCED TO THIS FORMULA FOR YEARS.     00210000
002200****************************************************************  00220000
002300*                                                                 00230000
002400* CHANGE LOG                                                      00240000
002500*                                                                 00250000
002600*   73-01  DS  880130  ORIGINAL PROGRAM - INFLOW/OUTFLOW          00260000
002700*                      CATEGORY TOTALS AND NET CASH FLOW LINE     00270000
002800*   73-02  DS  880615  ADDED OPENING/CLOSING BALANCE SECTION -    00280000
002900*                      PER FINANCE, OPENING-BALANCE IS SET FROM   00290000
003000*                      THE RUNNING CLOSING TOTAL ON EVERY ASSET   00300000
003100*                      ACCOUNT, NOT COMPUTED ONCE AT THE END -    00310000
003200*                      LEAVE AS IS, REPORT TIES OUT THIS WAY      00320000
003300*   73-03  RGK 900814  ADDED CC-START-DATE/CC-END-DATE CONTROL    00330000
003400*                      CARD SO THE STATEMENT CAN BE RUN FOR ANY   00340000
003500*                      PERIOD, NOT JUST CALENDAR YEAR-TO-DATE     00350000
003600*   73-04  MPT 990112  Y2K - TXN-DATE RANGE COMPARE NOW 8-DIGIT   00360000
003700*                      CCYYMMDD, CONTROL CARD WIDENED TO MATCH    00370000
003800*                      SEE PROJECT LOG Y2K-014                    00380000
003900*   73-05  CL  010305  MINOR - CATEGORY SEARCH NOW SHARES THE     00390000
004000*                      SBTIMP-STYLE SEARCH VARYING/AT END IDIOM   00400000
004100****************************************************************  00410000
004200 IDENTIFICATION DIVISION.                                         00420000
004300 PROGRAM-ID. SBRPTCF.                                             00430000
004400 AUTHOR. DOUG STOUT.                                              00440000
004500 INSTALLATION. COBOL DEVELOPMENT CENTER.                          00450000
004600 DATE-WRITTEN. 01/30/88.                                          00460000
004700 DATE-COMPILED.                                                   00470000
004800 SECURITY.  COMPANY CONFIDENTIAL - LEDGER SYSTEM PRODUCTION.      00480000
004900****************************************************************  00490000
005000 ENVIRONMENT DIVISION.                                            00500000
005100 CONFIGURATION SECTION.                                           00510000
005200 SOURCE-COMPUTER. IBM-370.                                        00520000
005300 OBJECT-COMPUTER. IBM-370.                                        00530000
005400 SPECIAL-NAMES.                                                   00540000
005500     C01 IS TOP-OF-FORM.                                          00550000
005600 INPUT-OUTPUT SECTION.                                            00560000
005700 FILE-CONTROL.                                                    00570000
005800                                                                  00580000
005900     SELECT TRANSACTION-FILE ASSIGN TO TRANFILE                   00590000
006000         ACCESS IS SEQUENTIAL                                     00600000
006100         FILE STATUS IS WS-TRANFILE-STATUS.                       00610000
006200                                                                  00620000
006300     SELECT ACCOUNT-FILE ASSIGN TO ACCTMSTR                       00630000
006400         ORGANIZATION IS RELATIVE                                 00640000
006500         ACCESS MODE IS SEQUENTIAL                                00650000
006600         FILE STATUS IS WS-ACCOUNT-STATUS.                        00660000
006700                                                                  00670000
006800     SELECT REPORT-FILE ASSIGN TO CFRPT                           00680000
006900         ACCESS IS SEQUENTIAL                                     00690000
007000         FILE STATUS IS WS-REPORT-STATUS.                         00700000
007100****************************************************************  00710000
007200 DATA DIVISION.                                                   00720000
007300 FILE SECTION.                                                    00730000
007400                                                                  00740000
007500 FD  TRANSACTION-FILE                                             00750000
007600     RECORDING MODE IS F.                                         00760000
007700 COPY SBTRAN.                                                     00770000
007800                                                                  00780000
007900 FD  ACCOUNT-FILE                                                 00790000
008000     RECORDING MODE IS F.                                         00800000
008100 COPY SBACCT.                                                     00810000
008200                                                                  00820000
008300 FD  REPORT-FILE                                                  00830000
008400     RECORDING MODE IS F.                                         00840000
008500 01  REPORT-RECORD                  PIC X(132).                   00850000
008600****************************************************************  00860000
008700 WORKING-STORAGE SECTION.                                         00870000
008800****************************************************************  00880000
008900 COPY SBWORK.                                                     00890000
009000*                                                                 00900000
009100 01  WS-CONTROL-CARD.                                             00910000
009200     05  CC-START-DATE           PIC 9(08).                       00920000
009300     05  CC-END-DATE             PIC 9(08).                       00930000
009400     05  FILLER                  PIC X(64).                       00940000
009500 01  WS-CONTROL-CARD-R REDEFINES WS-CONTROL-CARD.                 00950000
009600     05  CC-START-DATE-X         PIC X(08).                       00960000
009700     05  CC-END-DATE-X           PIC X(08).                       00970000
009800     05  FILLER                  PIC X(64).                       00980000
009900*                                                                 00990000
010000 01  WS-FIELDS.                                                   01000000
010100     05  WS-TRANFILE-STATUS      PIC X(2)  VALUE SPACES.          01010000
010200     05  WS-ACCOUNT-STATUS       PIC X(2)  VALUE SPACES.          01020000
010300     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.          01030000
010400     05  WS-TRANS-EOF            PIC X     VALUE 'N'.             01040000
010500     05  WS-ACCOUNT-EOF          PIC X     VALUE 'N'.             01050000
010600*                                                                 01060000
010700 01  WS-INFLOW-TABLE.                                             01070000
010800     05  INF-ENTRY OCCURS 40 TIMES INDEXED BY INF-IDX.            01080000
010900         10  INF-CATEGORY        PIC X(30).                       01090000
011000         10  INF-AMOUNT          PIC S9(09)V99 COMP-3.            01100000
011100     05  WS-INFLOW-COUNT         PIC 9(05) COMP  VALUE 0.         01110000
011200*                                                                 01120000
011300 01  WS-OUTFLOW-TABLE.                                            01130000
011400     05  OUT-ENTRY OCCURS 40 TIMES INDEXED BY OUT-IDX.            01140000
011500         10  OUT-CATEGORY        PIC X(30).                       01150000
011600         10  OUT-AMOUNT          PIC S9(09)V99 COMP-3.            01160000
011700     05  WS-OUTFLOW-COUNT        PIC 9(05) COMP  VALUE 0.         01170000
011800*                                                                 01180000
011900 01  WS-RUNNING-CLOSING          PIC S9(11)V99 COMP-3  VALUE +0.  01190000
012000*                                                                 01200000
012100 01  REPORT-TOTALS.                                               01210000
012200     05  NUM-TXN-READ            PIC S9(9) COMP-3  VALUE +0.      01220000
012300     05  NUM-TXN-IN-RANGE        PIC S9(9) COMP-3  VALUE +0.      01230000
012400     05  TOTAL-INFLOWS           PIC S9(11)V99 COMP-3  VALUE +0.  01240000
012500     05  TOTAL-OUTFLOWS          PIC S9(11)V99 COMP-3  VALUE +0.  01250000
012600     05  NET-CASH-FLOW           PIC S9(11)V99 COMP-3  VALUE +0.  01260000
012700     05  OPENING-BALANCE         PIC S9(11)V99 COMP-3  VALUE +0.  01270000
012800     05  CLOSING-BALANCE         PIC S9(11)V99 COMP-3  VALUE +0.  01280000
012900*                                                                 01290000
013000 01  RPT-HEADER1.                                                 01300000
013100     05  FILLER   PIC X(40)                                       01310000
013200              VALUE 'CASH FLOW STATEMENT               DATE: '.   01320000
013300     05  RPT-MM                 PIC 99.                           01330000
013400     05  FILLER                 PIC X     VALUE '/'.              01340000
013500     05  RPT-DD                 PIC 99.                           01350000
013600     05  FILLER                 PIC X     VALUE '/'.              01360000
013700     05  RPT-CCYY               PIC 9999.                         01370000
013800     05  FILLER                 PIC X(20)                         01380000
013900              VALUE '   TIME: '.                                  01390000
014000     05  RPT-HH                 PIC 99.                           01400000
014100     05  FILLER                 PIC X     VALUE ':'.              01410000
014200     05  RPT-MI                 PIC 99.                           01420000
014300     05  FILLER                 PIC X(41) VALUE SPACES.           01430000
014400 01  RPT-HEADER2.                                                 01440000
014500     05  FILLER PIC X(20) VALUE '  PERIOD ANALYZED: '.            01450000
014600     05  RPT-RANGE-START        PIC X(08).                        01460000
014700     05  FILLER PIC X(4)  VALUE ' TO '.                           01470000
014800     05  RPT-RANGE-END          PIC X(08).                        01480000
014900     05  FILLER PIC X(92) VALUE SPACES.                           01490000
015000 01  RPT-SECTION-HDR.                                             01500000
015100     05  RPT-SECTION-TITLE      PIC X(30).                        01510000
015200     05  FILLER                 PIC X(102) VALUE SPACES.          01520000
015300 01  RPT-CATEGORY-DETAIL.                                         01530000
015400     05  FILLER                 PIC X(4)   VALUE SPACES.          01540000
015500     05  RPT-CAT-NAME           PIC X(30).                        01550000
015600     05  FILLER                 PIC X(6)   VALUE SPACES.          01560000
015700     05  RPT-CAT-AMOUNT         PIC Z,ZZZ,ZZ9.99-.                01570000
015800     05  FILLER                 PIC X(80)  VALUE SPACES.          01580000
015900 01  RPT-TOTAL-LINE.                                              01590000
016000     05  RPT-TOTAL-LABEL        PIC X(20).                        01600000
016100     05  FILLER                 PIC X(14)  VALUE SPACES.          01610000
016200     05  RPT-TOTAL-AMOUNT       PIC Z,ZZZ,ZZ9.99-.                01620000
016300     05  FILLER                 PIC X(86)  VALUE SPACES.          01630000
016400****************************************************************  01640000
016500 PROCEDURE DIVISION.                                              01650000
016600****************************************************************  01660000
016700                                                                  01670000
016800 000-MAIN.                                                        01680000
016900     ACCEPT SB-CURRENT-DATE FROM DATE YYYYMMDD.                   01690000
017000     ACCEPT SB-CURRENT-TIME FROM TIME.                            01700000
017100     ACCEPT WS-CONTROL-CARD FROM SYSIN.                           01710000
017200                                                                  01720000
017300     PERFORM 700-OPEN-FILES.                                      01730000
017400     PERFORM 800-INIT-REPORT.                                     01740000
017500                                                                  01750000
017600     PERFORM 200-READ-TRANSACTION.                                01760000
017700     PERFORM 100-PROCESS-TRANSACTIONS                             01770000
017800             UNTIL WS-TRANS-EOF = 'Y'.                            01780000
017900                                                                  01790000
018000     PERFORM 400-COMPUTE-NET-CASH-FLOW.                           01800000
018100     PERFORM 450-COMPUTE-OPENING-CLOSING.                         01810000
018200     PERFORM 500-PRINT-SECTIONS.                                  01820000
018300     PERFORM 790-CLOSE-FILES.                                     01830000
018400                                                                  01840000
018500     GOBACK.                                                      01850000
018600                                                                  01860000
018700 100-PROCESS-TRANSACTIONS.                                        01870000
018800     ADD +1 TO NUM-TXN-READ.                                      01880000
018900     IF TXN-DATE NOT < CC-START-DATE                              01890000
019000             AND TXN-DATE NOT > CC-END-DATE                       01900000
019100         ADD +1 TO NUM-TXN-IN-RANGE                               01910000
019200         IF TXN-TYPE-INCOME                                       01920000
019300             PERFORM 300-ACCUMULATE-INFLOW                        01930000
019400         ELSE                                                     01940000
019500             PERFORM 350-ACCUMULATE-OUTFLOW                       01950000
019600         END-IF                                                   01960000
019700     END-IF.                                                      01970000
019800     PERFORM 200-READ-TRANSACTION.                                01980000
019900                                                                  01990000
020000 200-READ-TRANSACTION.                                            02000000
020100     READ TRANSACTION-FILE                                        02010000
020200       AT END MOVE 'Y' TO WS-TRANS-EOF.                           02020000
020300     EVALUATE WS-TRANFILE-STATUS                                  02030000
020400        WHEN '00'                                                 02040000
020500             CONTINUE                                             02050000
020600        WHEN '10'                                                 02060000
020700             MOVE 'Y' TO WS-TRANS-EOF                             02070000
020800        WHEN OTHER                                                02080000
020900            DISPLAY 'TRANSACTION-FILE READ ERROR. CODE: '         02090000
021000                    WS-TRANFILE-STATUS                            02100000
021100            MOVE 'Y' TO WS-TRANS-EOF                              02110000
021200     END-EVALUATE.                                                02120000
021300                                                                  02130000
021400 300-ACCUMULATE-INFLOW.                                           02140000
021500*    GROUPS INCOME ROWS BY TXN-CATEGORY - SAME SEARCH VARYING/    02150000
021600*    AT END/WHEN SHAPE AS SBTIMP 610-ACCUMULATE-DELTA             02160000
021700     SET INF-IDX TO 1.                                            02170000
021800     SEARCH INF-ENTRY VARYING INF-IDX                             02180000
021900         AT END                                                   02190000
022000             ADD +1 TO WS-INFLOW-COUNT                            02200000
022100             SET INF-IDX TO WS-INFLOW-COUNT                       02210000
022200             MOVE TXN-CATEGORY TO INF-CATEGORY(INF-IDX)           02220000
022300             MOVE ZERO TO INF-AMOUNT(INF-IDX)                     02230000
022400         WHEN INF-CATEGORY(INF-IDX) = TXN-CATEGORY                02240000
022500             CONTINUE                                             02250000
022600     END-SEARCH.                                                  02260000
022700     ADD TXN-AMOUNT TO INF-AMOUNT(INF-IDX).                       02270000
022800                                                                  02280000
022900 350-ACCUMULATE-OUTFLOW.                                          02290000
023000     SET OUT-IDX TO 1.                                            02300000
023100     SEARCH OUT-ENTRY VARYING OUT-IDX                             02310000
023200         AT END                                                   02320000
023300             ADD +1 TO WS-OUTFLOW-COUNT                           02330000
023400             SET OUT-IDX TO WS-OUTFLOW-COUNT                      02340000
023500             MOVE TXN-CATEGORY TO OUT-CATEGORY(OUT-IDX)           02350000
023600             MOVE ZERO TO OUT-AMOUNT(OUT-IDX)                     02360000
023700         WHEN OUT-CATEGORY(OUT-IDX) = TXN-CATEGORY                02370000
023800             CONTINUE                                             02380000
023900     END-SEARCH.                                                  02390000
024000     ADD TXN-AMOUNT TO OUT-AMOUNT(OUT-IDX).                       02400000
024100                                                                  02410000
024200 400-COMPUTE-NET-CASH-FLOW.                                       02420000
024300     SET INF-IDX TO 1.                                            02430000
024400     PERFORM 410-SUM-INFLOW THRU 410-EXIT                         02440000
024500         VARYING INF-IDX FROM 1 BY 1                              02450000
024600         UNTIL INF-IDX > WS-INFLOW-COUNT.                         02460000
024700     SET OUT-IDX TO 1.                                            02470000
024800     PERFORM 420-SUM-OUTFLOW THRU 420-EXIT                        02480000
024900         VARYING OUT-IDX FROM 1 BY 1                              02490000
025000         UNTIL OUT-IDX > WS-OUTFLOW-COUNT.                        02500000
025100     COMPUTE NET-CASH-FLOW = TOTAL-INFLOWS - TOTAL-OUTFLOWS.      02510000
025200                                                                  02520000
025300 410-SUM-INFLOW.                                                  02530000
025400     ADD INF-AMOUNT(INF-IDX) TO TOTAL-INFLOWS.                    02540000
025500 410-EXIT.                                                        02550000
025600     EXIT.                                                        02560000
025700                                                                  02570000
025800 420-SUM-OUTFLOW.                                                 02580000
025900     ADD OUT-AMOUNT(OUT-IDX) TO TOTAL-OUTFLOWS.                   02590000
026000 420-EXIT.                                                        02600000
026100     EXIT.                                                        02610000
026200                                                                  02620000
026300 450-COMPUTE-OPENING-CLOSING.                                     02630000
026400*    CLOSING-BALANCE IS THE ASSET TOTAL AFTER THE LAST ACCOUNT ON 02640000
026500*    THE FILE.  OPENING-BALANCE IS DELIBERATELY LEFT SET TO THE   02650000
026600*    LAST VALUE 460-ACCUMULATE-ASSET-BALANCE COMPUTED - SEE THE   02660000
026700*    PROGRAM BANNER NOTE ABOVE.  DO NOT COLLAPSE THIS TO A SINGLE 02670000
026800*    COMPUTE AFTER THE LOOP.                                      02680000
026900     OPEN INPUT ACCOUNT-FILE.                                     02690000
027000     PERFORM 455-READ-ACCOUNT.                                    02700000
027100     PERFORM 460-ACCUMULATE-ASSET-BALANCE                         02710000
027200         UNTIL WS-ACCOUNT-EOF = 'Y'.                              02720000
027300     CLOSE ACCOUNT-FILE.                                          02730000
027400     MOVE WS-RUNNING-CLOSING TO CLOSING-BALANCE.                  02740000
027500                                                                  02750000
027600 455-READ-ACCOUNT.                                                02760000
027700     READ ACCOUNT-FILE AT END MOVE 'Y' TO WS-ACCOUNT-EOF END-READ.02770000
027800                                                                  02780000
027900 460-ACCUMULATE-ASSET-BALANCE.                                    02790000
028000     IF ACCT-TYPE-ASSET                                           02800000
028100         ADD ACCT-BALANCE TO WS-RUNNING-CLOSING                   02810000
028200         COMPUTE OPENING-BALANCE =                                02820000
028300             WS-RUNNING-CLOSING - NET-CASH-FLOW                   02830000
028400     END-IF.                                                      02840000
028500     PERFORM 455-READ-ACCOUNT.                                    02850000
028600                                                                  02860000
028700 500-PRINT-SECTIONS.                                              02870000
028800     MOVE 'INFLOWS'               TO RPT-SECTION-TITLE.           02880000
028900     WRITE REPORT-RECORD FROM RPT-SECTION-HDR AFTER 2.            02890000
029000     SET INF-IDX TO 1.                                            02900000
029100     PERFORM 510-PRINT-INFLOW-LINE THRU 510-EXIT                  02910000
029200         VARYING INF-IDX FROM 1 BY 1                              02920000
029300         UNTIL INF-IDX > WS-INFLOW-COUNT.                         02930000
029400     MOVE 'TOTAL INFLOWS'         TO RPT-TOTAL-LABEL.             02940000
029500     MOVE TOTAL-INFLOWS           TO RPT-TOTAL-AMOUNT.            02950000
029600     WRITE REPORT-RECORD FROM RPT-TOTAL-LINE AFTER 1.             02960000
029700                                                                  02970000
029800     MOVE 'OUTFLOWS'              TO RPT-SECTION-TITLE.           02980000
029900     WRITE REPORT-RECORD FROM RPT-SECTION-HDR AFTER 2.            02990000
030000     SET OUT-IDX TO 1.                                            03000000
030100     PERFORM 520-PRINT-OUTFLOW-LINE THRU 520-EXIT                 03010000
030200         VARYING OUT-IDX FROM 1 BY 1                              03020000
030300         UNTIL OUT-IDX > WS-OUTFLOW-COUNT.                        03030000
030400     MOVE 'TOTAL OUTFLOWS'        TO RPT-TOTAL-LABEL.             03040000
030500     MOVE TOTAL-OUTFLOWS          TO RPT-TOTAL-AMOUNT.            03050000
030600     WRITE REPORT-RECORD FROM RPT-TOTAL-LINE AFTER 1.             03060000
030700                                                                  03070000
030800     MOVE 'NET CASH FLOW'         TO RPT-TOTAL-LABEL.             03080000
030900     MOVE NET-CASH-FLOW           TO RPT-TOTAL-AMOUNT.            03090000
031000     WRITE REPORT-RECORD FROM RPT-TOTAL-LINE AFTER 2.             03100000
031100                                                                  03110000
031200     MOVE 'OPENING BALANCE'       TO RPT-TOTAL-LABEL.             03120000
031300     MOVE OPENING-BALANCE         TO RPT-TOTAL-AMOUNT.            03130000
031400     WRITE REPORT-RECORD FROM RPT-TOTAL-LINE AFTER 1.             03140000
031500                                                                  03150000
031600     MOVE 'CLOSING BALANCE'       TO RPT-TOTAL-LABEL.             03160000
031700     MOVE CLOSING-BALANCE         TO RPT-TOTAL-AMOUNT.            03170000
031800     WRITE REPORT-RECORD FROM RPT-TOTAL-LINE AFTER 1.             03180000
031900                                                                  03190000
032000 510-PRINT-INFLOW-LINE.                                           03200000
032100     MOVE INF-CATEGORY(INF-IDX)  TO RPT-CAT-NAME.                 03210000
032200     MOVE INF-AMOUNT(INF-IDX)    TO RPT-CAT-AMOUNT.               03220000
032300     WRITE REPORT-RECORD FROM RPT-CATEGORY-DETAIL AFTER 1.        03230000
032400 510-EXIT.                                                        03240000
032500     EXIT.                                                        03250000
032600                                                                  03260000
032700 520-PRINT-OUTFLOW-LINE.                                          03270000
032800     MOVE OUT-CATEGORY(OUT-IDX)  TO RPT-CAT-NAME.                 03280000
032900     MOVE OUT-AMOUNT(OUT-IDX)    TO RPT-CAT-AMOUNT.               03290000
033000     WRITE REPORT-RECORD FROM RPT-CATEGORY-DETAIL AFTER 1.        03300000
033100 520-EXIT.                                                        03310000
033200     EXIT.                                                        03320000
033300                                                                  03330000
033400 700-OPEN-FILES.                                                  03340000
033500     OPEN INPUT  TRANSACTION-FILE                                 03350000
033600          OUTPUT REPORT-FILE.                                     03360000
033700     IF WS-TRANFILE-STATUS NOT = '00'                             03370000
033800       DISPLAY 'ERROR OPENING TRANSACTION-FILE. RC:'              03380000
033900               WS-TRANFILE-STATUS                                 03390000
034000       MOVE 16 TO RETURN-CODE                                     03400000
034100       MOVE 'Y' TO WS-TRANS-EOF                                   03410000
034200     END-IF.                                                      03420000
034300                                                                  03430000
034400 790-CLOSE-FILES.                                                 03440000
034500     CLOSE TRANSACTION-FILE.                                      03450000
034600     CLOSE REPORT-FILE.                                           03460000
034700                                                                  03470000
034800 800-INIT-REPORT.                                                 03480000
034900     MOVE SB-CURR-MM   TO RPT-MM.                                 03490000
035000     MOVE SB-CURR-DD   TO RPT-DD.                                 03500000
035100     MOVE SB-CURR-CCYY TO RPT-CCYY.                               03510000
035200     MOVE SB-CURR-HH   TO RPT-HH.                                 03520000
035300     MOVE SB-CURR-MI   TO RPT-MI.                                 03530000
035400     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             03540000
035500     MOVE CC-START-DATE-X TO RPT-RANGE-START.                     03550000
035600     MOVE CC-END-DATE-X   TO RPT-RANGE-END.                       03560000
035700     WRITE REPORT-RECORD FROM RPT-HEADER2 AFTER 1.                03570000
