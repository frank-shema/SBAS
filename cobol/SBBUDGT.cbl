000100***************************************************************   00010000
000200* LICENSED MATERIALS - PROPERTY OF COBOL DEVELOPMENT CENTER       00020000
000300*                                                                 00030000
000400* PROGRAM: SBBUDGT  ORIGINAL * D. STOUT - COBOL DEVELOPMENT CTR   00040000
000500*                                                                 00050000
000600* PURPOSE: SCANS THE BUDGET FILE AND, FOR EACH BUDGET CEILING,    00060000
000700*          COMPUTES THE CURRENT PERIOD'S SPENDING WINDOW,         00070000
000800*          TOTALS THE MATCHING EXPENSE TRANSACTIONS ACROSS        00080000
000900*          EVERY ACCOUNT, AND DERIVES PERCENT-USED AND THE        00090000
001000*          ALERT LEVEL.  BUDGETS AT OR ABOVE 70 PERCENT ARE       00100000
001100*          WRITTEN TO THE ALERT FILE FOR THE OPERATOR REVIEW      00110000
001200*          REPORT - THIS PROGRAM DOES NOT PAGE ANYONE, IT         00120000
001300*          JUST FLAGS THEM.                                       00130000
001400*                                                                 00140000
001500* THE PERIOD-WINDOW ARITHMETIC BELOW IS THE SAME FAMILY OF        00150000
001600* "COUNT BACK FROM TODAY" LOGIC WE USE ON THE CONTRACT-YEAR       00160000
001700* REDEMPTION WINDOW JOBS - SEE 150-COMPUTE-PERIOD-START.          00170000
001800***************************************************************   00180000
001900 IDENTIFICATION DIVISION.                                         00190000
002000 PROGRAM-ID. SBBUDGT.                                             00200000
002100 AUTHOR. D. STOUT.                                                00210000
002200 INSTALLATION. COBOL DEVELOPMENT CENTER.                          00220000
002300 DATE-WRITTEN. 09/06/90.                                          00230000
002400 DATE-COMPILED.                                                   00240000
002500 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.             00250000
002600*                                                                 00260000
002700***************************************************************   00270000
002800*                     C H A N G E   L O G                     *   00280000
002900***************************************************************   00290000
003000*    73-01  DS  900906  ORIGINAL LAYOUT - DAILY/WEEKLY/MONTHLY    00300000
003100*                       PERIOD WINDOWS ONLY, NO QUARTERLY YET     00310000
003200*    73-19  RGK 940517  ADDED BUD-PERIOD 88-LEVELS AND            00320000
003300*                       QUARTERLY WINDOW - MONTH = ((MO-1)/3)     00330000
003400*                       *3 + 1, INTEGER DIVISION, PER FINANCE     00340000
003500*                       REQUEST #FIN-118                          00350000
003600*    73-30  JS  950308  ACCOUNT-FILE CONVERTED TO RELATIVE        00360000
003700*                       ORGANIZATION KEYED BY ACCT-ID             00370000
003800*    73-41  MPT 990112  Y2K - TXN-DATE/BUD WINDOW COMPARES        00380000
003900*                       NOW DONE ON 8-DIGIT CCYYMMDD, NO          00390000
004000*                       2-DIGIT YEAR ARITHMETIC REMAINS - SEE     00400000
004100*                       PROJECT LOG Y2K-014                       00410000
004200*    73-55  CL  010305  PERCENT-USED NOW COMPUTE ... ROUNDED      00420000
004300*                       TO ONE DECIMAL - ALERT FILE FORMAT        00430000
004400*                       UNCHANGED                                 00440000
004500*    73-62  KT  030714  160-BACK-UP-TO-MONDAY NOW ROLLS THE       00450000
004600*                       MONTH/YEAR BACK WHEN THE MONDAY LOOKBACK  00460000
004700*                       CROSSES A MONTH BOUNDARY INSTEAD OF       00470000
004800*                       SUBTRACTING WS-PS-DD BELOW 1 - WEEKLY     00480000
004900*                       BUDGETS RUN NEAR THE START OF A MONTH     00490000
005000*                       WERE COMPUTING A BOGUS WINDOW - REQ#      00500000
005100*                       FIN-166                                   00510000
005200*    73-63  KT  030728  150-COMPUTE-PERIOD-START QUARTERLY BRANCH 00520000
005300*                       NOW TRUNCATES (WS-PS-MM-1)/3 INTO WS-QTR- 00530000
005400*                       INDEX BEFORE THE *3+1 STEP - THE OLD ONE- 00540000
005500*                       COMPUTE VERSION CARRIED THE DECIMAL       00550000
005600*                       FRACTION INTO THE MULTIPLY AND LANDED ONE 00560000
005700*                       MONTH PAST THE QUARTER START ON MM =      00570000
005800*                       3,6,9,12, ZEROING WS-SPENT-TOTAL AND      00580000
005900*                       SUPPRESSING ALERTS - REQ# FIN-171         00590000
006000***************************************************************   00600000
006100 ENVIRONMENT DIVISION.                                            00610000
006200 CONFIGURATION SECTION.                                           00620000
006300 SOURCE-COMPUTER. IBM-370.                                        00630000
006400 OBJECT-COMPUTER. IBM-370.                                        00640000
006500 SPECIAL-NAMES.                                                   00650000
006600     C01 IS TOP-OF-FORM.                                          00660000
006700 INPUT-OUTPUT SECTION.                                            00670000
006800 FILE-CONTROL.                                                    00680000
006900     SELECT BUDGET-FILE ASSIGN TO BUDGMSTR                        00690000
007000         ORGANIZATION IS SEQUENTIAL                               00700000
007100         FILE STATUS IS WS-BUDGET-STATUS.                         00710000
007200     SELECT ACCOUNT-FILE ASSIGN TO ACCTMSTR                       00720000
007300         ORGANIZATION IS RELATIVE                                 00730000
007400         ACCESS MODE IS SEQUENTIAL                                00740000
007500         FILE STATUS IS WS-ACCOUNT-STATUS.                        00750000
007600     SELECT TRANSACTION-FILE ASSIGN TO TRANFILE                   00760000
007700         ORGANIZATION IS SEQUENTIAL                               00770000
007800         FILE STATUS IS WS-TRANS-STATUS.                          00780000
007900     SELECT ALERT-FILE ASSIGN TO BUDGALRT                         00790000
008000         ORGANIZATION IS SEQUENTIAL                               00800000
008100         FILE STATUS IS WS-ALERT-STATUS.                          00810000
008200     SELECT REPORT-FILE ASSIGN TO BUDGRPT.                        00820000
008300 DATA DIVISION.                                                   00830000
008400 FILE SECTION.                                                    00840000
008500 FD  BUDGET-FILE.                                                 00850000
008600     COPY SBBUDG.                                                 00860000
008700 FD  ACCOUNT-FILE.                                                00870000
008800     COPY SBACCT.                                                 00880000
008900 FD  TRANSACTION-FILE.                                            00890000
009000     COPY SBTRAN.                                                 00900000
009100 FD  ALERT-FILE.                                                  00910000
009200 01  ALERT-RECORD.                                                00920000
009300     05  ALR-BUD-ID              PIC 9(09).                       00930000
009400     05  ALR-CATEGORY            PIC X(30).                       00940000
009500     05  ALR-BUD-AMOUNT          PIC S9(09)V99.                   00950000
009600     05  ALR-SPENT-TOTAL         PIC S9(09)V99.                   00960000
009700     05  ALR-REMAINING           PIC S9(09)V99.                   00970000
009800     05  ALR-PERCENT-USED        PIC S9(03)V9.                    00980000
009900     05  ALR-LEVEL               PIC X(07).                       00990000
010000     05  FILLER                  PIC X(19).                       01000000
010100 FD  REPORT-FILE.                                                 01010000
010200 01  REPORT-RECORD               PIC X(132).                      01020000
010300 WORKING-STORAGE SECTION.                                         01030000
010400 COPY SBWORK.                                                     01040000
010500 01  WS-FIELDS.                                                   01050000
010600     05  WS-BUDGET-STATUS        PIC XX      VALUE SPACES.        01060000
010700     05  WS-ACCOUNT-STATUS       PIC XX      VALUE SPACES.        01070000
010800     05  WS-TRANS-STATUS         PIC XX      VALUE SPACES.        01080000
010900     05  WS-ALERT-STATUS         PIC XX      VALUE SPACES.        01090000
011000     05  WS-BUDGET-EOF           PIC X       VALUE 'N'.           01100000
011100     05  WS-TRANS-EOF            PIC X       VALUE 'N'.           01110000
011200     05  WS-ACCOUNT-EOF          PIC X       VALUE 'N'.           01120000
011300     05  WS-DAY-OF-WEEK          PIC 9(01)   COMP.                01130000
011400     05  WS-QTR-START-MM         PIC 9(02)   COMP.                01140000
011500     05  WS-QTR-INDEX            PIC 9(02)   COMP.                01150000
011600     05  WS-BACKUP-DAYS          PIC S9(03)  COMP.                01160000
011700     05  WS-PREV-MONTH-LEN       PIC 9(02)   COMP.                01170000
011800 01  WS-MONTH-LEN-TABLE.                                          01180000
011900     05  FILLER PIC X(24) VALUE '312831303130313130313031'.       01190000
012000     05  WS-MONTH-LEN-R REDEFINES WS-MONTH-LEN-TABLE              01200000
012100                             PIC 9(02) OCCURS 12 TIMES.           01210000
012200 01  WS-TODAY-BREAKDOWN.                                          01220000
012300     05  WS-TODAY-CCYY           PIC 9(04).                       01230000
012400     05  WS-TODAY-MM             PIC 9(02).                       01240000
012500     05  WS-TODAY-DD             PIC 9(02).                       01250000
012600 01  WS-PERIOD-WINDOW.                                            01260000
012700     05  WS-PS-DATE.                                              01270000
012800         10  WS-PS-CCYY          PIC 9(04).                       01280000
012900         10  WS-PS-MM            PIC 9(02).                       01290000
013000         10  WS-PS-DD            PIC 9(02).                       01300000
013100     05  WS-PS-CCYYMMDD REDEFINES WS-PS-DATE                      01310000
013200                             PIC 9(08).                           01320000
013300     05  WS-PERIOD-START         PIC 9(14)   COMP-3.              01330000
013400     05  WS-NOW-STAMP            PIC 9(14)   COMP-3.              01340000
013500     05  WS-TXN-STAMP            PIC 9(14)   COMP-3.              01350000
013600 01  REPORT-TOTALS.                                               01360000
013700     05  NUM-BUDGETS-READ        PIC S9(9)   COMP-3 VALUE 0.      01370000
013800     05  NUM-ALERTS-WRITTEN      PIC S9(9)   COMP-3 VALUE 0.      01380000
013900 01  WS-BUDGET-ACCUM.                                             01390000
014000     05  WS-SPENT-TOTAL          PIC S9(09)V99 COMP-3.            01400000
014100     05  WS-REMAINING            PIC S9(09)V99 COMP-3.            01410000
014200     05  WS-PERCENT-USED         PIC S9(03)V9  COMP-3.            01420000
014300     05  WS-ALERT-LEVEL          PIC X(07).                       01430000
014400         88  WS-ALERT-OK             VALUE 'OK     '.             01440000
014500         88  WS-ALERT-WARNING        VALUE 'WARNING'.             01450000
014600         88  WS-ALERT-DANGER         VALUE 'DANGER '.             01460000
014700 01  RPT-HEADER1.                                                 01470000
014800     05  FILLER   PIC X(30) VALUE 'SBBUDGT - BUDGET ALERT SCAN'.  01480000
014900     05  FILLER   PIC X(102) VALUE SPACES.                        01490000
015000 01  RPT-STATS-DETAIL.                                            01500000
015100     05  FILLER   PIC X(20) VALUE 'BUDGETS READ .......'.         01510000
015200     05  RPT-BUDGETS-READ  PIC ZZZ,ZZ9.                           01520000
015300     05  FILLER   PIC X(105) VALUE SPACES.                        01530000
015400 01  RPT-STATS-DETAIL2.                                           01540000
015500     05  FILLER   PIC X(20) VALUE 'ALERTS WRITTEN ......'.        01550000
015600     05  RPT-ALERTS-WRITTEN PIC ZZZ,ZZ9.                          01560000
015700     05  FILLER   PIC X(104) VALUE SPACES.                        01570000
015800 PROCEDURE DIVISION.                                              01580000
015900 000-MAIN.                                                        01590000
016000     ACCEPT SB-CURRENT-DATE FROM DATE YYYYMMDD.                   01600000
016100     ACCEPT SB-CURRENT-TIME FROM TIME.                            01610000
016200     MOVE SB-CURR-CCYY TO WS-TODAY-CCYY.                          01620000
016300     MOVE SB-CURR-MM   TO WS-TODAY-MM.                            01630000
016400     MOVE SB-CURR-DD   TO WS-TODAY-DD.                            01640000
016500     COMPUTE WS-NOW-STAMP =                                       01650000
016600         (SB-CURR-CCYY * 10000 + SB-CURR-MM * 100 + SB-CURR-DD)   01660000
016700             * 1000000 +                                          01670000
016800         (SB-CURR-HH * 10000 + SB-CURR-MI * 100 + SB-CURR-SS).    01680000
016900     PERFORM 700-OPEN-FILES.                                      01690000
017000     PERFORM 800-INIT-REPORT.                                     01700000
017100     PERFORM 200-READ-BUDGET.                                     01710000
017200     PERFORM 100-PROCESS-ONE-BUDGET UNTIL WS-BUDGET-EOF = 'Y'.    01720000
017300     PERFORM 850-REPORT-STATS.                                    01730000
017400     PERFORM 790-CLOSE-FILES.                                     01740000
017500     STOP RUN.                                                    01750000
017600                                                                  01760000
017700 100-PROCESS-ONE-BUDGET.                                          01770000
017800     ADD 1 TO NUM-BUDGETS-READ.                                   01780000
017900     PERFORM 150-COMPUTE-PERIOD-START.                            01790000
018000     PERFORM 300-SUM-CATEGORY-EXPENSE.                            01800000
018100     PERFORM 400-DERIVE-PERCENT-USED.                             01810000
018200     PERFORM 450-SET-ALERT-LEVEL.                                 01820000
018300     IF NOT WS-ALERT-OK                                           01830000
018400         PERFORM 500-EMIT-ALERT                                   01840000
018500     END-IF.                                                      01850000
018600     PERFORM 200-READ-BUDGET.                                     01860000
018700                                                                  01870000
018800 150-COMPUTE-PERIOD-START.                                        01880000
018900*    "TODAY" AT MIDNIGHT IS THE COMMON CASE FOR EVERY PERIOD -    01890000
019000*    START THERE AND WORK BACKWARD FOR WEEKLY/MONTHLY/QTR/YR.     01900000
019100*    WORK ON WS-PS-CCYY/MM/DD, NOT ON SB-CURR-xx DIRECTLY - THE   01910000
019200*    SB- FIELDS FEED WS-NOW-STAMP TOO AND MUST STAY UNTOUCHED     01920000
019300*    ACROSS BUDGETS (RGK 940517 - #FIN-118 FOUND A BUDGET-ORDER   01930000
019400*    DEPENDENT BUG WHEN THIS PARAGRAPH MUTATED SB-CURR-DD).       01940000
019500     MOVE WS-TODAY-CCYY TO WS-PS-CCYY.                            01950000
019600     MOVE WS-TODAY-MM   TO WS-PS-MM.                              01960000
019700     MOVE WS-TODAY-DD   TO WS-PS-DD.                              01970000
019800     EVALUATE TRUE                                                01980000
019900         WHEN BUD-PERIOD-DAILY                                    01990000
020000             CONTINUE                                             02000000
020100         WHEN BUD-PERIOD-WEEKLY                                   02010000
020200             PERFORM 160-BACK-UP-TO-MONDAY                        02020000
020300         WHEN BUD-PERIOD-MONTHLY                                  02030000
020400             MOVE 1 TO WS-PS-DD                                   02040000
020500         WHEN BUD-PERIOD-QUARTERLY                                02050000
020600*            INTEGER-DIVIDE THE /3 STEP AWAY FROM THE *3+1 STEP - 02060000
020700*            ONE COMPUTE LEFT THE DIVISION IN DECIMAL AND CARRIED 02070000
020800*            THE FRACTION INTO THE MULTIPLY, LANDING ONE MONTH    02080000
020900*            PAST THE QUARTER START ON MM=3,6,9,12 - REQ# FIN-171 02090000
021000             COMPUTE WS-QTR-INDEX = (WS-PS-MM - 1) / 3            02100000
021100             COMPUTE WS-QTR-START-MM = WS-QTR-INDEX * 3 + 1       02110000
021200             MOVE 1 TO WS-PS-DD                                   02120000
021300             MOVE WS-QTR-START-MM TO WS-PS-MM                     02130000
021400         WHEN BUD-PERIOD-YEARLY                                   02140000
021500             MOVE 1 TO WS-PS-DD                                   02150000
021600             MOVE 1 TO WS-PS-MM                                   02160000
021700     END-EVALUATE.                                                02170000
021800     COMPUTE WS-PERIOD-START = WS-PS-CCYYMMDD * 1000000.          02180000
021900                                                                  02190000
022000 160-BACK-UP-TO-MONDAY.                                           02200000
022100*    INTEGER DAY-OF-WEEK FUNCTION IS PERIOD-APPROPRIATE (DATE     02210000
022200*    INTRINSIC FUNCTIONS ARE NOT USED IN THIS SHOP) - DERIVE      02220000
022300*    IT FROM ACCEPT ... FROM DAY-OF-WEEK, 1=MONDAY..7=SUNDAY.     02230000
022400*    WHEN THE LOOKBACK CROSSES INTO THE PRIOR MONTH (TODAY IS     02240000
022500*    EARLY IN THE MONTH) WS-PS-MM/CCYY ARE ROLLED BACK TOO -      02250000
022600*    A PLAIN SUBTRACT OFF WS-PS-DD WOULD GO BELOW 1 - SEE         02260000
022700*    REQ# FIN-166.                                                02270000
022800     ACCEPT WS-DAY-OF-WEEK FROM DAY-OF-WEEK.                      02280000
022900     SUBTRACT 1 FROM WS-DAY-OF-WEEK.                              02290000
023000     IF WS-DAY-OF-WEEK NOT = 0                                    02300000
023100         COMPUTE WS-BACKUP-DAYS = WS-PS-DD - WS-DAY-OF-WEEK       02310000
023200         IF WS-BACKUP-DAYS > 0                                    02320000
023300             MOVE WS-BACKUP-DAYS TO WS-PS-DD                      02330000
023400         ELSE                                                     02340000
023500             PERFORM 165-ROLL-BACK-ONE-MONTH                      02350000
023600             COMPUTE WS-PS-DD = WS-PREV-MONTH-LEN + WS-BACKUP-DAYS02360000
023700         END-IF                                                   02370000
023800     END-IF.                                                      02380000
023900                                                                  02390000
024000 165-ROLL-BACK-ONE-MONTH.                                         02400000
024100*    STEPS WS-PS-MM (AND WS-PS-CCYY ON A JANUARY-TO-DECEMBER      02410000
024200*    CROSSING) BACK ONE MONTH AND LOOKS UP ITS LENGTH FOR THE     02420000
024300*    CALLER'S DAY-OF-MONTH ARITHMETIC.  FEBRUARY'S LENGTH IS      02430000
024400*    LEAP-YEAR ADJUSTED - NO DATE INTRINSIC FUNCTIONS IN THIS     02440000
024500*    SHOP, SO THE OLD DIVIDE-AND-COMPARE LEAP TEST IS USED.       02450000
024600     IF WS-PS-MM = 1                                              02460000
024700         MOVE 12 TO WS-PS-MM                                      02470000
024800         SUBTRACT 1 FROM WS-PS-CCYY                               02480000
024900     ELSE                                                         02490000
025000         SUBTRACT 1 FROM WS-PS-MM                                 02500000
025100     END-IF.                                                      02510000
025200     MOVE WS-MONTH-LEN-R (WS-PS-MM) TO WS-PREV-MONTH-LEN.         02520000
025300     IF WS-PS-MM = 2                                              02530000
025400         IF (WS-PS-CCYY / 4 * 4 = WS-PS-CCYY AND                  02540000
025500                WS-PS-CCYY / 100 * 100 NOT = WS-PS-CCYY)          02550000
025600             OR WS-PS-CCYY / 400 * 400 = WS-PS-CCYY               02560000
025700             ADD 1 TO WS-PREV-MONTH-LEN                           02570000
025800         END-IF                                                   02580000
025900     END-IF.                                                      02590000
026000                                                                  02600000
026100 300-SUM-CATEGORY-EXPENSE.                                        02610000
026200*    NESTED SCAN, ONE TRANSACTION-FILE PASS PER ACCOUNT - SAME    02620000
026300*    SHAPE AS WRKSFINL'S BUILD-REDEMPTION-FILE, WHICH OPENS AND   02630000
026400*    CLOSES YEAR-FILE FRESH INSIDE ITS OUTER YEAR LOOP.           02640000
026500     MOVE 0 TO WS-SPENT-TOTAL.                                    02650000
026600     MOVE 'N' TO WS-ACCOUNT-EOF.                                  02660000
026700     OPEN INPUT ACCOUNT-FILE.                                     02670000
026800     PERFORM 305-READ-ACCOUNT.                                    02680000
026900     PERFORM 310-SUM-ONE-ACCOUNT UNTIL WS-ACCOUNT-EOF = 'Y'.      02690000
027000     CLOSE ACCOUNT-FILE.                                          02700000
027100                                                                  02710000
027200 305-READ-ACCOUNT.                                                02720000
027300     READ ACCOUNT-FILE                                            02730000
027400         AT END                                                   02740000
027500             MOVE 'Y' TO WS-ACCOUNT-EOF                           02750000
027600     END-READ.                                                    02760000
027700                                                                  02770000
027800 310-SUM-ONE-ACCOUNT.                                             02780000
027900     PERFORM 700-OPEN-TRANS-SCAN.                                 02790000
028000     PERFORM 320-READ-TRANSACTION.                                02800000
028100     PERFORM 330-ACCUMULATE-ONE-TRANSACTION THRU 330-EXIT         02810000
028200             UNTIL WS-TRANS-EOF = 'Y'.                            02820000
028300     CLOSE TRANSACTION-FILE.                                      02830000
028400     PERFORM 305-READ-ACCOUNT.                                    02840000
028500                                                                  02850000
028600 320-READ-TRANSACTION.                                            02860000
028700     READ TRANSACTION-FILE                                        02870000
028800         AT END                                                   02880000
028900             MOVE 'Y' TO WS-TRANS-EOF                             02890000
029000     END-READ.                                                    02900000
029100                                                                  02910000
029200 330-ACCUMULATE-ONE-TRANSACTION.                                  02920000
029300*    SKIPS OUT TO 330-SKIP THE SAME WAY WRKSFINL'S OLD            02930000
029400*    PROCESS-REDEMPTION-RECORD PARAGRAPH USED GO TO PDR-EXIT TO   02940000
029500*    BAIL PAST A CONTRACT THAT DID NOT MEET ITS TEST.             02950000
029600     COMPUTE WS-TXN-STAMP = TXN-DATE * 1000000 + TXN-TIME.        02960000
029700     IF TXN-ACCT-ID NOT = ACCT-ID                                 02970000
029800         GO TO 330-SKIP.                                          02980000
029900     IF NOT TXN-TYPE-EXPENSE                                      02990000
030000         GO TO 330-SKIP.                                          03000000
030100     IF TXN-CATEGORY NOT = BUD-CATEGORY                           03010000
030200         GO TO 330-SKIP.                                          03020000
030300     IF WS-TXN-STAMP < WS-PERIOD-START                            03030000
030400             OR WS-TXN-STAMP > WS-NOW-STAMP                       03040000
030500         GO TO 330-SKIP.                                          03050000
030600     ADD TXN-AMOUNT TO WS-SPENT-TOTAL.                            03060000
030700 330-SKIP.                                                        03070000
030800     PERFORM 320-READ-TRANSACTION.                                03080000
030900 330-EXIT.                                                        03090000
031000     EXIT.                                                        03100000
031100                                                                  03110000
031200 400-DERIVE-PERCENT-USED.                                         03120000
031300     SUBTRACT WS-SPENT-TOTAL FROM BUD-AMOUNT GIVING WS-REMAINING  03130000
031400     COMPUTE WS-PERCENT-USED ROUNDED =                            03140000
031500         (WS-SPENT-TOTAL / BUD-AMOUNT) * 100.                     03150000
031600                                                                  03160000
031700 450-SET-ALERT-LEVEL.                                             03170000
031800     IF WS-PERCENT-USED >= 90                                     03180000
031900         SET WS-ALERT-DANGER TO TRUE                              03190000
032000     ELSE                                                         03200000
032100         IF WS-PERCENT-USED >= 70                                 03210000
032200             SET WS-ALERT-WARNING TO TRUE                         03220000
032300         ELSE                                                     03230000
032400             SET WS-ALERT-OK TO TRUE                              03240000
032500         END-IF                                                   03250000
032600     END-IF.                                                      03260000
032700                                                                  03270000
032800 500-EMIT-ALERT.                                                  03280000
032900     MOVE SPACES          TO ALERT-RECORD.                        03290000
033000     MOVE BUD-ID           TO ALR-BUD-ID.                         03300000
033100     MOVE BUD-CATEGORY     TO ALR-CATEGORY.                       03310000
033200     MOVE BUD-AMOUNT       TO ALR-BUD-AMOUNT.                     03320000
033300     MOVE WS-SPENT-TOTAL   TO ALR-SPENT-TOTAL.                    03330000
033400     MOVE WS-REMAINING     TO ALR-REMAINING.                      03340000
033500     MOVE WS-PERCENT-USED  TO ALR-PERCENT-USED.                   03350000
033600     MOVE WS-ALERT-LEVEL   TO ALR-LEVEL.                          03360000
033700     WRITE ALERT-RECORD.                                          03370000
033800     ADD 1 TO NUM-ALERTS-WRITTEN.                                 03380000
033900                                                                  03390000
034000 200-READ-BUDGET.                                                 03400000
034100     READ BUDGET-FILE                                             03410000
034200         AT END                                                   03420000
034300             MOVE 'Y' TO WS-BUDGET-EOF                            03430000
034400     END-READ.                                                    03440000
034500                                                                  03450000
034600 700-OPEN-FILES.                                                  03460000
034700     OPEN INPUT  BUDGET-FILE.                                     03470000
034800     OPEN OUTPUT ALERT-FILE.                                      03480000
034900     OPEN OUTPUT REPORT-FILE.                                     03490000
035000                                                                  03500000
035100 700-OPEN-TRANS-SCAN.                                             03510000
035200     MOVE 'N' TO WS-TRANS-EOF.                                    03520000
035300     OPEN INPUT TRANSACTION-FILE.                                 03530000
035400                                                                  03540000
035500 790-CLOSE-FILES.                                                 03550000
035600     CLOSE BUDGET-FILE.                                           03560000
035700     CLOSE ALERT-FILE.                                            03570000
035800     CLOSE REPORT-FILE.                                           03580000
035900                                                                  03590000
036000 800-INIT-REPORT.                                                 03600000
036100     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER TOP-OF-FORM.      03610000
036200                                                                  03620000
036300 850-REPORT-STATS.                                                03630000
036400     MOVE NUM-BUDGETS-READ   TO RPT-BUDGETS-READ.                 03640000
036500     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 2.           03650000
036600     MOVE NUM-ALERTS-WRITTEN TO RPT-ALERTS-WRITTEN.               03660000
036700     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL2 AFTER 1.          03670000
