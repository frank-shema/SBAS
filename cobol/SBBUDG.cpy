000100***************************************************************   SBBUDG01
000200* SBBUDG   -  BUDGET CEILING RECORD LAYOUT                        SBBUDG02
000300*             COBOL DEVELOPMENT CENTER  -  LEDGER SYSTEM          SBBUDG03
000400*                                                                 SBBUDG04
000500* ONE ENTRY PER SPENDING CATEGORY THE USER WANTS WATCHED.         SBBUDG05
000600* BUD-CATEGORY IS MATCHED AGAINST TXN-CATEGORY LITERALLY - NO     SBBUDG06
000700* CROSS-REFERENCE TABLE, NO CASE FOLDING.                         SBBUDG07
000800*                                                                 SBBUDG08
000900*    73-01  DS  900906  ORIGINAL LAYOUT                           SBBUDG09
001000*    73-19  RGK 940517  ADDED BUD-PERIOD 88-LEVELS SO SBBUDGT     SBBUDG10
001100*                       COULD DROP THE EVALUATE-ON-LITERAL LOGIC  SBBUDG11
001200***************************************************************   SBBUDG12
001300 01  BUDGET-RECORD.                                               SBBUDG13
001400     05  BUD-ID                      PIC 9(09).                   SBBUDG14
001500     05  BUD-CATEGORY                PIC X(30).                   SBBUDG15
001600     05  BUD-AMOUNT                  PIC S9(09)V99 COMP-3.        SBBUDG16
001700     05  BUD-PERIOD                  PIC X(01).                   SBBUDG17
001800         88  BUD-PERIOD-DAILY            VALUE 'D'.               SBBUDG18
001900         88  BUD-PERIOD-WEEKLY           VALUE 'W'.               SBBUDG19
002000         88  BUD-PERIOD-MONTHLY          VALUE 'M'.               SBBUDG20
002100         88  BUD-PERIOD-QUARTERLY        VALUE 'Q'.               SBBUDG21
002200         88  BUD-PERIOD-YEARLY           VALUE 'Y'.               SBBUDG22
002300     05  FILLER                      PIC X(04).                   SBBUDG23
