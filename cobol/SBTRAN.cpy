000100***************************************************************   SBTRAN01
000200* SBTRAN   -  TRANSACTION DETAIL RECORD LAYOUT                    SBTRAN02
000300*             COBOL DEVELOPMENT CENTER  -  LEDGER SYSTEM          SBTRAN03
000400*                                                                 SBTRAN04
000500* ONE ENTRY PER POSTED INCOME OR EXPENSE ITEM AGAINST AN          SBTRAN05
000600* ACCOUNT-RECORD.  TXN-AMOUNT IS ALWAYS STORED POSITIVE - THE     SBTRAN06
000700* LEDGER EFFECT (ADD OR SUBTRACT) COMES FROM TXN-TYPE ALONE.      SBTRAN07
000800*                                                                 SBTRAN08
000900*    73-01  DS  850611  ORIGINAL LAYOUT                           SBTRAN09
001000*    73-16  DS  870922  ADDED TXN-DATE-R / TXN-TIME-R REDEFINES   SBTRAN10
001100*                       SO SBBUDGT CAN TEST YY/MM/DD RANGES       SBTRAN11
001200*                       WITHOUT UNSTRING                          SBTRAN12
001300*    73-40  MPT 990112  Y2K - TXN-DATE WIDENED FROM 9(6) TO       SBTRAN13
001400*                       9(8) (CCYYMMDD) - REBUILT ALL DOWNSTREAM  SBTRAN14
001500*                       FILES BEFORE CUTOVER, SEE PROJECT LOG     SBTRAN15
001600*                       Y2K-014                                   SBTRAN16
001700***************************************************************   SBTRAN17
001800 01  TRANSACTION-RECORD.                                          SBTRAN18
001900     05  TXN-ID                      PIC 9(09).                   SBTRAN19
002000     05  TXN-ACCT-ID                 PIC 9(09).                   SBTRAN20
002100     05  TXN-AMOUNT                  PIC S9(09)V99 COMP-3.        SBTRAN21
002200     05  TXN-TYPE                    PIC X(01).                   SBTRAN22
002300         88  TXN-TYPE-INCOME             VALUE 'I'.               SBTRAN23
002400         88  TXN-TYPE-EXPENSE            VALUE 'E'.               SBTRAN24
002500     05  TXN-CATEGORY                PIC X(30).                   SBTRAN25
002600     05  TXN-DATE                    PIC 9(08).                   SBTRAN26
002700     05  TXN-DATE-R REDEFINES TXN-DATE.                           SBTRAN27
002800         10  TXN-DATE-CCYY           PIC 9(04).                   SBTRAN28
002900         10  TXN-DATE-MM             PIC 9(02).                   SBTRAN29
003000         10  TXN-DATE-DD             PIC 9(02).                   SBTRAN30
003100     05  TXN-TIME                    PIC 9(06).                   SBTRAN31
003200     05  TXN-TIME-R REDEFINES TXN-TIME.                           SBTRAN32
003300         10  TXN-TIME-HH             PIC 9(02).                   SBTRAN33
003400         10  TXN-TIME-MI             PIC 9(02).                   SBTRAN34
003500         10  TXN-TIME-SS             PIC 9(02).                   SBTRAN35
003600     05  TXN-DESCRIPTION             PIC X(100).                  SBTRAN36
003700     05  FILLER                      PIC X(31).                   SBTRAN37
