000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF COBOL DEVELOPMENT CENTER     * 00000200
000300* ALL RIGHTS RESERVED                                          *  00000300
000400****************************************************************  00000400
000500* PROGRAM:  SBTIMP                                                00000500
000600*                                                                 00000600
000700* AUTHOR :  Doug Stout                                            00000700
000800*                                                                 00000800
000900* READS A COMMA-DELIMITED TRANSACTION IMPORT FILE AND VALIDATES   00000900
001000* EVERY LINE BEFORE POSTING ANY OF THEM.  THIS IS AN ALL-OR-      00001000
001100* NOTHING BATCH - IF EVEN ONE LINE FAILS VALIDATION THE WHOLE     00001100
001200* FILE IS REJECTED AND NO ACCOUNT OR TRANSACTION RECORDS ARE      00001200
001300* WRITTEN.  A GOOD CASE FOR DEBUGGING LAB - INDEED.               00001300
001400*                                                                 00001400
001500* IMPORT LINE LAYOUT (COMMA DELIMITED, NO HEADER ROW):            00001500
001600*     ACCT-ID,AMOUNT,TYPE,CATEGORY,DATE-TIME,DESCRIPTION          00001600
001700*     DATE-TIME MUST BE  yyyy-MM-dd HH:mm:ss                      00001700
001800*     TYPE MUST BE INCOME OR EXPENSE, ANY MIX OF UPPER/LOWER      00001800
001900*                                                                 00001900
002000* VALID LINES ARE HELD IN THE WS-IMPORT-TABLE UNTIL END OF FILE   00002000
002100* IS SEEN WITH A ZERO ERROR COUNT, THEN POSTED IN ONE PASS -      00002100
002200* THE ACCOUNT BALANCE DELTA FOR EACH DISTINCT ACCOUNT IS          00002200
002300* ACCUMULATED IN WS-DELTA-TABLE AND APPLIED ONCE, NOT ONE         00002300
002400* REWRITE PER IMPORT LINE.                                        00002400
002500****************************************************************  00002500
002600*                                                                 00002600
002700* CHANGE LOG                                                      00002700
002800*                                                                 00002800
002900*   73-01  DS  850611  ORIGINAL PROGRAM                           00002900
003000*   73-02  DS  860304  ADDED CATEGORY BLANK CHECK - LOAD WAS      00003000
003100*                      SILENTLY ACCEPTING BLANK CATEGORY LINES    00003100
003200*   73-03  RGK 871115  REWORKED TO TWO-PASS TABLE-BUFFERED        00003200
003300*                      DESIGN SO A LATE ERROR CAN STILL REJECT    00003300
003400*                      LINES ALREADY VALIDATED (REQ# AC-0130)     00003400
003500*   73-04  RGK 880919  ADDED WS-DELTA-TABLE - PROBLEM TICKET      00003500
003600*                      #4471, DUPLICATE ACCOUNTS IN ONE IMPORT    00003600
003700*                      BATCH WERE PRODUCING TWO REWRITES AND      00003700
003800*                      LOSING THE FIRST ONE                       00003800
003900*   73-05  JS  900117  ACCOUNT-FILE NOW RELATIVE - REWRITE BY     00003900
004000*                      RELATIVE KEY, NO MORE MASTER COPY PASS     00004000
004100*   73-06  MPT 990112  Y2K - RAW-DATE NOW EXPECTED AS CCYY-MM-DD  00004100
004200*                      HH:MM:SS (WAS YY-MM-DD) - SEE PROJECT      00004200
004300*                      LOG Y2K-014                                00004300
004400*   73-07  CL  010305  INSPECT CONVERTING NOW USED FOR TYPE       00004400
004500*                      CASE-FOLDING INSTEAD OF THE 6-WAY          00004500
004600*                      EVALUATE - EASIER TO MAINTAIN              00004600
004700*   73-08  KT  030728  220-VALIDATE-AMOUNT WAS REDEFINING RAW-    00004700
004800*                      AMOUNT UNDER A S9(9)V99 PICTURE WITH NO    00004800
004900*                      DECIMAL POINT CHARACTER - ANY AMOUNT WITH  00004900
005000*                      A '.' IN IT (I.E. ALL OF THEM) FAILED      00005000
005100*                      NUMERIC AND WAS REJECTED.  AMOUNT IS NOW   00005100
005200*                      SPLIT ON THE '.' AND EACH PIECE PROVED     00005200
005300*                      NUMERIC BEFORE RAW-AMOUNT-N IS COMPUTED -  00005300
005400*                      REQ# AC-0187                               00005400
005500****************************************************************  00005500
005600 IDENTIFICATION DIVISION.                                         00005600
005700 PROGRAM-ID. SBTIMP.                                              00005700
005800 AUTHOR. DOUG STOUT.                                              00005800
005900 INSTALLATION. COBOL DEVELOPMENT CENTER.                          00005900
006000 DATE-WRITTEN. 06/11/85.                                          00006000
006100 DATE-COMPILED.                                                   00006100
006200 SECURITY.  COMPANY CONFIDENTIAL - LEDGER SYSTEM PRODUCTION.      00006200
006300****************************************************************  00006300
006400 ENVIRONMENT DIVISION.                                            00006400
006500 CONFIGURATION SECTION.                                           00006500
006600 SOURCE-COMPUTER. IBM-370.                                        00006600
006700 OBJECT-COMPUTER. IBM-370.                                        00006700
006800 SPECIAL-NAMES.                                                   00006800
006900     C01 IS TOP-OF-FORM.                                          00006900
007000 INPUT-OUTPUT SECTION.                                            00007000
007100 FILE-CONTROL.                                                    00007100
007200                                                                  00007200
007300     SELECT IMPORT-FILE ASSIGN TO TXNIMPRT                        00007300
007400         ACCESS IS SEQUENTIAL                                     00007400
007500         FILE STATUS IS WS-IMPORT-STATUS.                         00007500
007600                                                                  00007600
007700     SELECT ACCOUNT-FILE ASSIGN TO ACCTMSTR                       00007700
007800         ORGANIZATION IS RELATIVE                                 00007800
007900         ACCESS IS RANDOM                                         00007900
008000         RELATIVE KEY IS WS-ACCT-REL-KEY                          00008000
008100         FILE STATUS IS WS-ACCTFILE-STATUS.                       00008100
008200                                                                  00008200
008300     SELECT TRANSACTION-FILE ASSIGN TO TRANFILE                   00008300
008400         ACCESS IS SEQUENTIAL                                     00008400
008500         FILE STATUS IS WS-TRANFILE-STATUS.                       00008500
008600                                                                  00008600
008700     SELECT REPORT-FILE ASSIGN TO IMPRPT                          00008700
008800         ACCESS IS SEQUENTIAL                                     00008800
008900         FILE STATUS IS WS-REPORT-STATUS.                         00008900
009000****************************************************************  00009000
009100 DATA DIVISION.                                                   00009100
009200 FILE SECTION.                                                    00009200
009300                                                                  00009300
009400 FD  IMPORT-FILE                                                  00009400
009500     RECORDING MODE IS V.                                         00009500
009600 01  IMPORT-LINE                    PIC X(200).                   00009600
009700                                                                  00009700
009800 FD  ACCOUNT-FILE                                                 00009800
009900     RECORDING MODE IS F.                                         00009900
010000 COPY SBACCT.                                                     00010000
010100                                                                  00010100
010200 FD  TRANSACTION-FILE                                             00010200
010300     RECORDING MODE IS F.                                         00010300
010400 COPY SBTRAN.                                                     00010400
010500                                                                  00010500
010600 FD  REPORT-FILE                                                  00010600
010700     RECORDING MODE IS F.                                         00010700
010800 01  REPORT-RECORD                  PIC X(132).                   00010800
010900****************************************************************  00010900
011000 WORKING-STORAGE SECTION.                                         00011000
011100****************************************************************  00011100
011200 COPY SBWORK.                                                     00011200
011300*                                                                 00011300
011400 01  WS-FIELDS.                                                   00011400
011500     05  WS-IMPORT-STATUS        PIC X(2)  VALUE SPACES.          00011500
011600     05  WS-ACCTFILE-STATUS      PIC X(2)  VALUE SPACES.          00011600
011700     05  WS-TRANFILE-STATUS      PIC X(2)  VALUE SPACES.          00011700
011800     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.          00011800
011900     05  WS-IMPORT-EOF           PIC X     VALUE 'N'.             00011900
012000     05  WS-LINE-OK              PIC X     VALUE 'N'.             00012000
012100     05  WS-ACCT-REL-KEY         PIC 9(09) COMP  VALUE 0.         00012100
012200     05  WS-NEXT-TXN-ID          PIC 9(09) COMP-3 VALUE 0.        00012200
012300     05  WS-ALPHA-LOWER          PIC X(26)                        00012300
012400             VALUE 'abcdefghijklmnopqrstuvwxyz'.                  00012400
012500     05  WS-ALPHA-UPPER          PIC X(26)                        00012500
012600             VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                  00012600
012700*                                                                 00012700
012800 01  WS-CONTROL-CARD.                                             00012800
012900     05  CC-START-TXN-ID         PIC 9(09).                       00012900
013000     05  FILLER                  PIC X(71).                       00013000
013100*                                                                 00013100
013200 01  WS-CSV-FIELDS.                                               00013200
013300     05  RAW-ACCT-ID             PIC X(09).                       00013300
013400     05  RAW-AMOUNT              PIC X(15).                       00013400
013500     05  RAW-TYPE                PIC X(10).                       00013500
013600     05  RAW-CATEGORY            PIC X(30).                       00013600
013700     05  RAW-DATE-TIME           PIC X(19).                       00013700
013800     05  RAW-DESCRIPTION         PIC X(100).                      00013800
013900*                                                                 00013900
014000 01  WS-AMOUNT-FIELDS.                                            00014000
014100     05  RAW-AMOUNT-N             PIC S9(9)V99   VALUE 0.         00014100
014200     05  WS-AMT-INTEGER-PART      PIC X(12)      VALUE SPACES     00014200
014300                                       JUSTIFIED RIGHT.           00014300
014400     05  WS-AMT-DECIMAL-PART      PIC X(02)      VALUE SPACES.    00014400
014500     05  WS-AMT-DOT-COUNT         PIC 9(01) COMP VALUE 0.         00014500
014600     05  WS-AMT-INTEGER-N         PIC 9(09)      VALUE 0.         00014600
014700     05  WS-AMT-DECIMAL-N         PIC 9(02)      VALUE 0.         00014700
014800     05  WS-AMT-BAD               PIC X          VALUE 'N'.       00014800
014900     05  FILLER                   PIC X(09)      VALUE SPACES.    00014900
015000*                                                                 00015000
015100 01  WS-PARSED-DATE.                                              00015100
015200     05  WS-PD-CCYY              PIC 9(04).                       00015200
015300     05  WS-PD-MM                PIC 9(02).                       00015300
015400     05  WS-PD-DD                PIC 9(02).                       00015400
015500     05  WS-PD-HH                PIC 9(02).                       00015500
015600     05  WS-PD-MI                PIC 9(02).                       00015600
015700     05  WS-PD-SS                PIC 9(02).                       00015700
015800 01  WS-PARSED-DATE-N REDEFINES WS-PARSED-DATE.                   00015800
015900     05  WS-PD-DATE-N            PIC 9(08).                       00015900
016000     05  WS-PD-TIME-N            PIC 9(06).                       00016000
016100*                                                                 00016100
016200 01  WS-IMPORT-TABLE.                                             00016200
016300     05  IMP-ENTRY OCCURS 500 TIMES INDEXED BY IMP-IDX.           00016300
016400         10  IMP-ACCT-ID         PIC 9(09).                       00016400
016500         10  IMP-AMOUNT          PIC S9(09)V99 COMP-3.            00016500
016600         10  IMP-TYPE            PIC X(01).                       00016600
016700         10  IMP-CATEGORY        PIC X(30).                       00016700
016800         10  IMP-DATE            PIC 9(08).                       00016800
016900         10  IMP-TIME            PIC 9(06).                       00016900
017000         10  IMP-DESCRIPTION     PIC X(100).                      00017000
017100     05  WS-IMPORT-COUNT         PIC 9(05) COMP  VALUE 0.         00017100
017200*                                                                 00017200
017300 01  WS-DELTA-TABLE.                                              00017300
017400     05  DLT-ENTRY OCCURS 100 TIMES INDEXED BY DLT-IDX.           00017400
017500         10  DLT-ACCT-ID         PIC 9(09).                       00017500
017600         10  DLT-AMOUNT          PIC S9(09)V99 COMP-3.            00017600
017700     05  WS-DELTA-COUNT          PIC 9(05) COMP  VALUE 0.         00017700
017800*                                                                 00017800
017900 01  REPORT-TOTALS.                                               00017900
018000     05  NUM-LINES-READ          PIC S9(9) COMP-3  VALUE +0.      00018000
018100     05  NUM-LINES-ERROR         PIC S9(9) COMP-3  VALUE +0.      00018100
018200     05  NUM-LINES-POSTED        PIC S9(9) COMP-3  VALUE +0.      00018200
018300*                                                                 00018300
018400 01  ERR-MSG-BAD-LINE.                                            00018400
018500     05  FILLER   PIC X(20) VALUE 'IMPORT LINE REJECT: '.         00018500
018600     05  ERR-MSG-REASON       PIC X(40) VALUE SPACES.             00018600
018700     05  ERR-MSG-LINE-TEXT    PIC X(72) VALUE SPACES.             00018700
018800 01  RPT-HEADER1.                                                 00018800
018900     05  FILLER   PIC X(40)                                       00018900
019000              VALUE 'TRANSACTION IMPORT REPORT        DATE: '.    00019000
019100     05  RPT-MM                 PIC 99.                           00019100
019200     05  FILLER                 PIC X     VALUE '/'.              00019200
019300     05  RPT-DD                 PIC 99.                           00019300
019400     05  FILLER                 PIC X     VALUE '/'.              00019400
019500     05  RPT-CCYY               PIC 9999.                         00019500
019600     05  FILLER                 PIC X(61) VALUE SPACES.           00019600
019700 01  RPT-RESULT-LINE.                                             00019700
019800     05  FILLER PIC X(30) VALUE SPACES.                           00019800
019900     05  RPT-RESULT-TEXT PIC X(80) VALUE SPACES.                  00019900
020000****************************************************************  00020000
020100 PROCEDURE DIVISION.                                              00020100
020200****************************************************************  00020200
020300                                                                  00020300
020400 000-MAIN.                                                        00020400
020500     ACCEPT SB-CURRENT-DATE FROM DATE YYYYMMDD.                   00020500
020600     ACCEPT SB-CURRENT-TIME FROM TIME.                            00020600
020700     ACCEPT WS-CONTROL-CARD FROM SYSIN.                           00020700
020800     MOVE CC-START-TXN-ID TO WS-NEXT-TXN-ID.                      00020800
020900                                                                  00020900
021000     PERFORM 700-OPEN-FILES.                                      00021000
021100     PERFORM 800-INIT-REPORT.                                     00021100
021200                                                                  00021200
021300     PERFORM 200-READ-IMPORT-LINE.                                00021300
021400     PERFORM 100-VALIDATE-LINE                                    00021400
021500             UNTIL WS-IMPORT-EOF = 'Y'.                           00021500
021600                                                                  00021600
021700     IF NUM-LINES-ERROR = 0                                       00021700
021800         PERFORM 600-POST-IMPORT-BATCH                            00021800
021900         MOVE 'BATCH ACCEPTED - ALL LINES POSTED'                 00021900
022000                     TO RPT-RESULT-TEXT                           00022000
022100     ELSE                                                         00022100
022200         MOVE 'BATCH REJECTED - NO RECORDS WRITTEN'               00022200
022300                     TO RPT-RESULT-TEXT                           00022300
022400     END-IF.                                                      00022400
022500     WRITE REPORT-RECORD FROM RPT-RESULT-LINE AFTER 2.            00022500
022600                                                                  00022600
022700     PERFORM 790-CLOSE-FILES.                                     00022700
022800                                                                  00022800
022900     GOBACK.                                                      00022900
023000                                                                  00023000
023100 100-VALIDATE-LINE.                                               00023100
023200     ADD +1 TO NUM-LINES-READ.                                    00023200
023300     MOVE 'Y' TO WS-LINE-OK.                                      00023300
023400     PERFORM 210-SPLIT-CSV-LINE.                                  00023400
023500     PERFORM 220-VALIDATE-AMOUNT.                                 00023500
023600     PERFORM 230-VALIDATE-TYPE.                                   00023600
023700     PERFORM 240-VALIDATE-DATE-TIME.                              00023700
023800     PERFORM 250-VALIDATE-CATEGORY.                               00023800
023900     IF WS-LINE-OK = 'Y'                                          00023900
024000         PERFORM 290-BUFFER-VALID-LINE                            00024000
024100     END-IF.                                                      00024100
024200     PERFORM 200-READ-IMPORT-LINE.                                00024200
024300                                                                  00024300
024400 200-READ-IMPORT-LINE.                                            00024400
024500     READ IMPORT-FILE                                             00024500
024600       AT END MOVE 'Y' TO WS-IMPORT-EOF.                          00024600
024700                                                                  00024700
024800 210-SPLIT-CSV-LINE.                                              00024800
024900     UNSTRING IMPORT-LINE DELIMITED BY ','                        00024900
025000         INTO RAW-ACCT-ID RAW-AMOUNT RAW-TYPE                     00025000
025100              RAW-CATEGORY RAW-DATE-TIME RAW-DESCRIPTION.         00025100
025200                                                                  00025200
025300 220-VALIDATE-AMOUNT.                                             00025300
025400*    RAW-AMOUNT ARRIVES AS CSV TEXT WITH AN EXPLICIT DECIMAL      00025400
025500*    POINT (E.G. "100.50") - REDEFINING IT DIRECTLY UNDER A       00025500
025600*    S9(9)V99 PICTURE LEFT THE '.' AND THE TRAILING PAD SPACES    00025600
025700*    INSIDE THE NUMERIC WINDOW SO NEARLY EVERY REAL AMOUNT        00025700
025800*    FAILED NUMERIC.  DOLLARS AND CENTS ARE NOW SPLIT OUT ON      00025800
025900*    THE '.' AND EACH PIECE PROVED NUMERIC ON ITS OWN BEFORE      00025900
026000*    RAW-AMOUNT-N IS BUILT - REQ# AC-0187.                        00026000
026100     MOVE SPACES TO WS-AMT-INTEGER-PART.                          00026100
026200     MOVE SPACES TO WS-AMT-DECIMAL-PART.                          00026200
026300     MOVE 0      TO WS-AMT-DOT-COUNT.                             00026300
026400     MOVE 0      TO RAW-AMOUNT-N.                                 00026400
026500     MOVE 'N'    TO WS-AMT-BAD.                                   00026500
026600     INSPECT RAW-AMOUNT TALLYING WS-AMT-DOT-COUNT FOR ALL '.'.    00026600
026700     IF WS-AMT-DOT-COUNT > 1                                      00026700
026800         MOVE 'Y' TO WS-AMT-BAD                                   00026800
026900     ELSE                                                         00026900
027000         IF WS-AMT-DOT-COUNT = 1                                  00027000
027100             UNSTRING RAW-AMOUNT DELIMITED BY '.' OR SPACE        00027100
027200                 INTO WS-AMT-INTEGER-PART WS-AMT-DECIMAL-PART     00027200
027300         ELSE                                                     00027300
027400             UNSTRING RAW-AMOUNT DELIMITED BY SPACE               00027400
027500                 INTO WS-AMT-INTEGER-PART                         00027500
027600         END-IF                                                   00027600
027700         IF WS-AMT-DECIMAL-PART(1:1) = SPACE                      00027700
027800             MOVE '00' TO WS-AMT-DECIMAL-PART                     00027800
027900         ELSE                                                     00027900
028000             IF WS-AMT-DECIMAL-PART(2:1) = SPACE                  00028000
028100                 MOVE '0' TO WS-AMT-DECIMAL-PART(2:1)             00028100
028200             END-IF                                               00028200
028300         END-IF                                                   00028300
028400         INSPECT WS-AMT-INTEGER-PART                              00028400
028500             REPLACING LEADING SPACE BY ZERO                      00028500
028600         IF WS-AMT-INTEGER-PART NOT NUMERIC                       00028600
028700            OR WS-AMT-DECIMAL-PART NOT NUMERIC                    00028700
028800             MOVE 'Y' TO WS-AMT-BAD                               00028800
028900         ELSE                                                     00028900
029000             MOVE WS-AMT-INTEGER-PART TO WS-AMT-INTEGER-N         00029000
029100             MOVE WS-AMT-DECIMAL-PART TO WS-AMT-DECIMAL-N         00029100
029200             COMPUTE RAW-AMOUNT-N =                               00029200
029300                 WS-AMT-INTEGER-N + (WS-AMT-DECIMAL-N / 100)      00029300
029400             IF RAW-AMOUNT-N NOT > 0                              00029400
029500                 MOVE 'Y' TO WS-AMT-BAD                           00029500
029600             END-IF                                               00029600
029700         END-IF                                                   00029700
029800     END-IF.                                                      00029800
029900     IF WS-AMT-BAD = 'Y'                                          00029900
030000         MOVE 'N' TO WS-LINE-OK                                   00030000
030100         MOVE 'AMOUNT NOT NUMERIC OR NOT > 0' TO ERR-MSG-REASON   00030100
030200         PERFORM 299-REPORT-BAD-LINE                              00030200
030300     END-IF.                                                      00030300
030400                                                                  00030400
030500 230-VALIDATE-TYPE.                                               00030500
030600     INSPECT RAW-TYPE CONVERTING WS-ALPHA-LOWER TO WS-ALPHA-UPPER.00030600
030700     IF RAW-TYPE(1:6) NOT = 'INCOME'                              00030700
030800        AND RAW-TYPE(1:7) NOT = 'EXPENSE'                         00030800
030900         MOVE 'N' TO WS-LINE-OK                                   00030900
031000         MOVE 'TYPE NOT INCOME OR EXPENSE' TO ERR-MSG-REASON      00031000
031100         PERFORM 299-REPORT-BAD-LINE                              00031100
031200     END-IF.                                                      00031200
031300                                                                  00031300
031400 240-VALIDATE-DATE-TIME.                                          00031400
031500     IF RAW-DATE-TIME(5:1) NOT = '-'                              00031500
031600        OR RAW-DATE-TIME(8:1) NOT = '-'                           00031600
031700        OR RAW-DATE-TIME(11:1) NOT = ' '                          00031700
031800        OR RAW-DATE-TIME(14:1) NOT = ':'                          00031800
031900        OR RAW-DATE-TIME(17:1) NOT = ':'                          00031900
032000         MOVE 'N' TO WS-LINE-OK                                   00032000
032100         MOVE 'DATE NOT yyyy-MM-dd HH:mm:ss' TO ERR-MSG-REASON    00032100
032200         PERFORM 299-REPORT-BAD-LINE                              00032200
032300     ELSE                                                         00032300
032400         MOVE RAW-DATE-TIME(1:4)  TO WS-PD-CCYY                   00032400
032500         MOVE RAW-DATE-TIME(6:2)  TO WS-PD-MM                     00032500
032600         MOVE RAW-DATE-TIME(9:2)  TO WS-PD-DD                     00032600
032700         MOVE RAW-DATE-TIME(12:2) TO WS-PD-HH                     00032700
032800         MOVE RAW-DATE-TIME(15:2) TO WS-PD-MI                     00032800
032900         MOVE RAW-DATE-TIME(18:2) TO WS-PD-SS                     00032900
033000         IF WS-PARSED-DATE NOT NUMERIC                            00033000
033100             MOVE 'N' TO WS-LINE-OK                               00033100
033200             MOVE 'DATE FIELDS NOT NUMERIC' TO ERR-MSG-REASON     00033200
033300             PERFORM 299-REPORT-BAD-LINE                          00033300
033400         END-IF                                                   00033400
033500     END-IF.                                                      00033500
033600                                                                  00033600
033700 250-VALIDATE-CATEGORY.                                           00033700
033800     IF RAW-CATEGORY = SPACES                                     00033800
033900         MOVE 'N' TO WS-LINE-OK                                   00033900
034000         MOVE 'CATEGORY IS BLANK' TO ERR-MSG-REASON               00034000
034100         PERFORM 299-REPORT-BAD-LINE                              00034100
034200     END-IF.                                                      00034200
034300                                                                  00034300
034400 290-BUFFER-VALID-LINE.                                           00034400
034500     ADD +1 TO WS-IMPORT-COUNT.                                   00034500
034600     SET IMP-IDX TO WS-IMPORT-COUNT.                              00034600
034700     MOVE RAW-ACCT-ID          TO IMP-ACCT-ID(IMP-IDX).           00034700
034800     MOVE RAW-AMOUNT-N         TO IMP-AMOUNT(IMP-IDX).            00034800
034900     IF RAW-TYPE(1:6) = 'INCOME'                                  00034900
035000         MOVE 'I' TO IMP-TYPE(IMP-IDX)                            00035000
035100     ELSE                                                         00035100
035200         MOVE 'E' TO IMP-TYPE(IMP-IDX)                            00035200
035300     END-IF.                                                      00035300
035400     MOVE RAW-CATEGORY        TO IMP-CATEGORY(IMP-IDX).           00035400
035500     MOVE WS-PD-DATE-N        TO IMP-DATE(IMP-IDX).               00035500
035600     MOVE WS-PD-TIME-N        TO IMP-TIME(IMP-IDX).               00035600
035700     MOVE RAW-DESCRIPTION     TO IMP-DESCRIPTION(IMP-IDX).        00035700
035800                                                                  00035800
035900 299-REPORT-BAD-LINE.                                             00035900
036000     ADD +1 TO NUM-LINES-ERROR.                                   00036000
036100     MOVE IMPORT-LINE(1:72) TO ERR-MSG-LINE-TEXT.                 00036100
036200     WRITE REPORT-RECORD FROM ERR-MSG-BAD-LINE.                   00036200
036300                                                                  00036300
036400 600-POST-IMPORT-BATCH.                                           00036400
036500     PERFORM 605-POST-ONE-IMPORT-LINE THRU 605-EXIT               00036500
036600             VARYING IMP-IDX FROM 1 BY 1                          00036600
036700             UNTIL IMP-IDX > WS-IMPORT-COUNT.                     00036700
036800     PERFORM 635-APPLY-ONE-DELTA THRU 635-EXIT                    00036800
036900             VARYING DLT-IDX FROM 1 BY 1                          00036900
037000             UNTIL DLT-IDX > WS-DELTA-COUNT.                      00037000
037100                                                                  00037100
037200 605-POST-ONE-IMPORT-LINE.                                        00037200
037300     PERFORM 610-ACCUMULATE-DELTA.                                00037300
037400     PERFORM 620-WRITE-TRANSACTION.                               00037400
037500 605-EXIT.                                                        00037500
037600     EXIT.                                                        00037600
037700                                                                  00037700
037800 610-ACCUMULATE-DELTA.                                            00037800
037900     SET DLT-IDX TO 1.                                            00037900
038000     SEARCH DLT-ENTRY VARYING DLT-IDX                             00038000
038100         AT END                                                   00038100
038200             ADD +1 TO WS-DELTA-COUNT                             00038200
038300             SET DLT-IDX TO WS-DELTA-COUNT                        00038300
038400             MOVE IMP-ACCT-ID(IMP-IDX) TO DLT-ACCT-ID(DLT-IDX)    00038400
038500             MOVE ZERO TO DLT-AMOUNT(DLT-IDX)                     00038500
038600         WHEN DLT-ACCT-ID(DLT-IDX) = IMP-ACCT-ID(IMP-IDX)         00038600
038700             CONTINUE                                             00038700
038800     END-SEARCH.                                                  00038800
038900     IF IMP-TYPE(IMP-IDX) = 'I'                                   00038900
039000         COMPUTE DLT-AMOUNT(DLT-IDX) =                            00039000
039100             DLT-AMOUNT(DLT-IDX) + IMP-AMOUNT(IMP-IDX)            00039100
039200     ELSE                                                         00039200
039300         COMPUTE DLT-AMOUNT(DLT-IDX) =                            00039300
039400             DLT-AMOUNT(DLT-IDX) - IMP-AMOUNT(IMP-IDX)            00039400
039500     END-IF.                                                      00039500
039600                                                                  00039600
039700 620-WRITE-TRANSACTION.                                           00039700
039800     ADD +1 TO WS-NEXT-TXN-ID.                                    00039800
039900     MOVE SPACES               TO TRANSACTION-RECORD.             00039900
040000     MOVE WS-NEXT-TXN-ID       TO TXN-ID.                         00040000
040100     MOVE IMP-ACCT-ID(IMP-IDX) TO TXN-ACCT-ID.                    00040100
040200     MOVE IMP-AMOUNT(IMP-IDX)  TO TXN-AMOUNT.                     00040200
040300     MOVE IMP-TYPE(IMP-IDX)    TO TXN-TYPE.                       00040300
040400     MOVE IMP-CATEGORY(IMP-IDX) TO TXN-CATEGORY.                  00040400
040500     MOVE IMP-DATE(IMP-IDX)    TO TXN-DATE.                       00040500
040600     MOVE IMP-TIME(IMP-IDX)    TO TXN-TIME.                       00040600
040700     MOVE IMP-DESCRIPTION(IMP-IDX) TO TXN-DESCRIPTION.            00040700
040800     WRITE TRANSACTION-RECORD.                                    00040800
040900     ADD +1 TO NUM-LINES-POSTED.                                  00040900
041000                                                                  00041000
041100 635-APPLY-ONE-DELTA.                                             00041100
041200     MOVE DLT-ACCT-ID(DLT-IDX) TO WS-ACCT-REL-KEY.                00041200
041300     READ ACCOUNT-FILE.                                           00041300
041400     IF WS-ACCTFILE-STATUS = '00'                                 00041400
041500         COMPUTE ACCT-BALANCE = ACCT-BALANCE +                    00041500
041600             DLT-AMOUNT(DLT-IDX)                                  00041600
041700         REWRITE ACCOUNT-RECORD                                   00041700
041800     END-IF.                                                      00041800
041900 635-EXIT.                                                        00041900
042000     EXIT.                                                        00042000
042100                                                                  00042100
042200 700-OPEN-FILES.                                                  00042200
042300     OPEN INPUT   IMPORT-FILE                                     00042300
042400          I-O     ACCOUNT-FILE                                    00042400
042500          EXTEND  TRANSACTION-FILE                                00042500
042600          OUTPUT  REPORT-FILE.                                    00042600
042700     IF WS-IMPORT-STATUS NOT = '00'                               00042700
042800       DISPLAY 'ERROR OPENING IMPORT-FILE. RC:' WS-IMPORT-STATUS  00042800
042900       MOVE 16 TO RETURN-CODE                                     00042900
043000       MOVE 'Y' TO WS-IMPORT-EOF                                  00043000
043100     END-IF.                                                      00043100
043200     IF WS-ACCTFILE-STATUS NOT = '00'                             00043200
043300       DISPLAY 'ERROR OPENING ACCOUNT-FILE. RC:'                  00043300
043400               WS-ACCTFILE-STATUS                                 00043400
043500       MOVE 16 TO RETURN-CODE                                     00043500
043600       MOVE 'Y' TO WS-IMPORT-EOF                                  00043600
043700     END-IF.                                                      00043700
043800     IF WS-TRANFILE-STATUS NOT = '00'                             00043800
043900       DISPLAY 'ERROR OPENING TRANSACTION-FILE. RC:'              00043900
044000               WS-TRANFILE-STATUS                                 00044000
044100       MOVE 16 TO RETURN-CODE                                     00044100
044200       MOVE 'Y' TO WS-IMPORT-EOF                                  00044200
044300     END-IF.                                                      00044300
044400                                                                  00044400
044500 790-CLOSE-FILES.                                                 00044500
044600     CLOSE IMPORT-FILE.                                           00044600
044700     CLOSE ACCOUNT-FILE.                                          00044700
044800     CLOSE TRANSACTION-FILE.                                      00044800
044900     CLOSE REPORT-FILE.                                           00044900
045000                                                                  00045000
045100 800-INIT-REPORT.                                                 00045100
045200     MOVE SB-CURR-MM   TO RPT-MM.                                 00045200
045300     MOVE SB-CURR-DD   TO RPT-DD.                                 00045300
045400     MOVE SB-CURR-CCYY TO RPT-CCYY.                               00045400
045500     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00045500
